000100*---------------------------------------------------------------*
000200*    NBFEAT  -  SUBJECT FEATURE RECORD                          *
000300*    ONE ROW PER SUBJECT PER FEATURE-ENGINE RUN.  BUILT BY      *
000400*    NBFEATEN FROM THE ROLLING 30-DAY WINDOW AND CONSUMED BY    *
000500*    NBPREDSV AS THE PREDICTOR INPUT VECTOR.                    *
000600*---------------------------------------------------------------*
000700 01  FEATURE-RECORD.
000800     05  FEA-SUBJECT                  PIC X(20).
000900     05  FEA-REFERENCE-DATE           PIC 9(08).
001000     05  FEA-ENROLL-COUNT-7D          PIC 9(05).
001100     05  FEA-ENROLL-COUNT-14D         PIC 9(05).
001200     05  FEA-ENROLL-COUNT-30D         PIC 9(05).
001300     05  FEA-ENROLL-RATE-7D           PIC 9(03)V99.
001400     05  FEA-ENROLL-RATE-14D          PIC 9(03)V99.
001500     05  FEA-ENROLL-RATE-30D          PIC 9(03)V99.
001600     05  FEA-ENROLL-THIS-WEEK         PIC 9(05).
001700     05  FEA-ENROLL-LAST-WEEK         PIC 9(05).
001800     05  FEA-ENROLLMENT-VELOCITY      PIC S9(03)V9999.
001900     05  FEA-TUTOR-COUNT              PIC 9(04).
002000     05  FEA-TOTAL-CAPACITY-HOURS     PIC 9(06)V99.
002100     05  FEA-AVG-TUTOR-UTILIZATION    PIC 9V9999.
002200     05  FEA-SESSION-COUNT-7D         PIC 9(05).
002300     05  FEA-SESSION-COUNT-14D        PIC 9(05).
002400     05  FEA-SESSION-COUNT-30D        PIC 9(05).
002500     05  FEA-SESSION-HOURS-7D         PIC 9(05)V99.
002600     05  FEA-SESSION-HOURS-14D        PIC 9(05)V99.
002700     05  FEA-SESSION-HOURS-30D        PIC 9(05)V99.
002800     05  FEA-SESSION-RATE-7D          PIC 9(03)V99.
002900     05  FEA-SESSION-RATE-14D         PIC 9(03)V99.
003000     05  FEA-SESSION-RATE-30D         PIC 9(03)V99.
003100     05  FEA-UTIL-WEEK-TABLE.
003200         10  FEA-UTIL-WEEK            PIC 9(03)V99 OCCURS 4 TIMES.
003300     05  FEA-UTILIZATION-TREND        PIC S9(03)V99.
003400     05  FEA-UTILIZATION-AVG-4W       PIC 9(03)V99.
003500     05  FEA-SEASONAL-FACTOR          PIC 9(03)V99.
003600     05  FEA-MONTH-OF-YEAR            PIC 9(02).
003700     05  FEA-KNOWN-SEASONAL-MULT      PIC 9V99.
003800     05  FEA-BACK-TO-SCHOOL-FLAG      PIC 9(01).
003900     05  FEA-SUMMER-FLAG              PIC 9(01).
004000     05  FEA-SHORTAGE-PROBABILITY     PIC 9V9999.
004100     05  FILLER                       PIC X(10).
