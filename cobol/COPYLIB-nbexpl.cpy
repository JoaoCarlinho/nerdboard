000100*---------------------------------------------------------------*
000200*    NBEXPL  -  LINKAGE BLOCK FOR THE EXPLANATION SUBROUTINE    *
000300*    COPYD BY NBPREDSV (CALLER) AND NBEXPL (CALLED PROGRAM).    *
000400*    THE CALLER HANDS OVER THE SCORED PREDICTION AND THE       *
000500*    FEATURE VALUES BEHIND IT; NBEXPL HANDS BACK A SMALL STACK  *
000600*    OF NARRATIVE LINES FOR THE CALLER TO WRITE TO THE REPORT.  *
000700*---------------------------------------------------------------*
000800 01  NBEXPL-LINKAGE-AREA.
000900     05  LK-E-SUBJECT                 PIC X(20).
001000     05  LK-E-HORIZON                 PIC X(05).
001100     05  LK-E-PROBABILITY             PIC 9V9999.
001200     05  LK-E-DAYS-UNTIL              PIC 9(03).
001300     05  LK-E-SEVERITY                PIC X(06).
001400     05  LK-E-CONFIDENCE-SCORE        PIC 9(03)V99.
001500     05  LK-E-CONFIDENCE-LEVEL        PIC X(06).
001600     05  LK-E-CERTAINTY               PIC 9(03)V99.
001700     05  LK-E-PATTERN-STRENGTH        PIC 9(03)V99.
001800     05  LK-E-DATA-QUALITY-SCORE      PIC 9(03)V99.
001900*    FEATURE INPUTS BEHIND THE TOP-FACTOR WRITE-UP, RULE E-2.
002000     05  LK-E-VELOCITY                PIC S9(03)V9999.
002100     05  LK-E-TREND                   PIC S9(03)V99.
002200     05  LK-E-CURRENT-UTIL            PIC 9(03)V99.
002300     05  LK-E-SEASONAL-FACTOR         PIC 9(03)V99.
002400     05  LK-E-BTS-FLAG                PIC 9(01).
002500     05  LK-E-SUMMER-FLAG             PIC 9(01).
002600     05  LK-E-TUTOR-COUNT             PIC 9(04).
002700     05  LK-E-SESSION-RATE-7D         PIC 9(03)V99.
002800     05  LK-E-ENROLL-RATE-7D          PIC 9(03)V99.
002900     05  LK-E-CAPACITY-HOURS          PIC 9(06)V99.
003000*    RETURNED NARRATIVE -- THE CALLER WRITES EACH LINE TO THE
003100*    EXPLANATION REPORT IN ORDER, BLANK LINES AND ALL.
003200     05  LK-E-LINE-COUNT              PIC 9(02) COMP.
003300     05  LK-E-LINE-TABLE OCCURS 24 TIMES PIC X(60).
