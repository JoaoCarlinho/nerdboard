000100*---------------------------------------------------------------*
000200*    NBTUTR  -  TUTOR MASTER RECORD                             *
000300*    ONE ROW PER TUTOR.  SUBJECT LIST IS FIXED AT 3 SLOTS;      *
000400*    UNUSED SLOTS ARE SPACE-FILLED.  CHURN-DATE OF ZERO MEANS   *
000500*    THE TUTOR IS STILL ACTIVE ON THE PLATFORM.                 *
000600*---------------------------------------------------------------*
000700 01  TUTOR-RECORD.
000800     05  TUT-TUTOR-ID                PIC X(10).
000900     05  TUT-SUBJECT-COUNT            PIC 9(02).
001000     05  TUT-SUBJECT-TABLE.
001100         10  TUT-SUBJECT              PIC X(20) OCCURS 3 TIMES.
001200     05  TUT-WEEKLY-CAPACITY-HOURS    PIC 9(03).
001300     05  TUT-UTILIZATION-RATE         PIC 9V99.
001400     05  TUT-AVG-RESPONSE-TIME-HOURS  PIC 9(02)V9.
001500     05  TUT-CHURN-DATE               PIC 9(08).
001600     05  FILLER                       PIC X(11).
