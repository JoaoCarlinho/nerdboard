000100*---------------------------------------------------------------*
000200*    NBFMT  -  EXPLANATION REPORT EDIT LINE                     *
000300*    ONE EDITED LINE PER PRINT-LINE MOVE IN NBEXPL.              *
000400*---------------------------------------------------------------*
000500 01  NB-PRINT-LINE.
000600     05  PL-SUBJECT                   PIC X(20).
000700     05  FILLER                       PIC X(02).
000800     05  PL-HORIZON                   PIC X(05).
000900     05  FILLER                       PIC X(02).
001000     05  PL-PROBABILITY-EDIT          PIC ZZ9.99.
001100     05  FILLER                       PIC X(03).
001200     05  PL-SEVERITY                  PIC X(06).
001300     05  FILLER                       PIC X(02).
001400     05  PL-CONFIDENCE-EDIT           PIC ZZ9.99.
001500     05  FILLER                       PIC X(03).
001600     05  PL-NARRATIVE                 PIC X(60).
