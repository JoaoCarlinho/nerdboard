000100*---------------------------------------------------------------*
000200*    NBHLTH  -  DAILY CUSTOMER HEALTH METRIC RECORD             *
000300*    KEYED BY HLT-CUSTOMER-ID + HLT-METRIC-DATE ON THE HISTORY  *
000400*    FILE.  CHURN-RISK-LEVEL IS SET BY THE HEALTH CALCULATOR    *
000500*    ONLY -- IT IS BLANK ON ROWS READ AS PLAIN HISTORY.         *
000600*---------------------------------------------------------------*
000700 01  HEALTH-METRIC-RECORD.
000800     05  HLT-KEY.
000900         10  HLT-CUSTOMER-ID          PIC X(12).
001000         10  HLT-METRIC-DATE          PIC 9(08).
001100     05  HLT-HEALTH-SCORE             PIC 9(03)V99.
001200     05  HLT-ENGAGEMENT-LEVEL         PIC 9(03).
001300     05  HLT-SUPPORT-TICKET-COUNT     PIC 9(02).
001400     05  HLT-SESSION-COMPLETION-RATE  PIC 9V99.
001500     05  HLT-CHURN-RISK-LEVEL         PIC X(06).
001600     05  FILLER                       PIC X(11).
