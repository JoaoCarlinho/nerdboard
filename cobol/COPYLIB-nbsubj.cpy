000100*---------------------------------------------------------------*
000200*    NBSUBJ  -  CATALOG SUBJECT TABLE                           *
000300*    THE 13 SUBJECTS THE CATALOG HAS EVER OFFERED (RULE C-0).   *
000400*    SUB-WEIGHT IS THE GENERATOR'S ENROLLMENT WEIGHT (RULE G-2) *
000500*    AND IS UNUSED OUTSIDE NBGEN.  LOADED BY 1000-LOAD-SUBJECTS *
000600*    IN EACH PROGRAM THAT COPIES THIS BOOK -- NOT A VSAM FILE.  *
000700*---------------------------------------------------------------*
000800 01  SUBJECT-TABLE-AREA.
000900     05  SUB-ENTRY-COUNT              PIC 9(03) COMP.
001000     05  SUB-TABLE OCCURS 13 TIMES INDEXED BY SUB-IDX.
001100         10  SUB-NAME                 PIC X(20).
001200         10  SUB-WEIGHT                PIC 9V99.
001300         10  SUB-TUTOR-COUNT          PIC 9(04) COMP.
001400         10  SUB-TOTAL-CAPACITY-HRS   PIC 9(06)V99.
001500         10  SUB-TOTAL-BOOKED-HRS     PIC 9(06)V99.
001600         10  SUB-SESSION-COUNT        PIC 9(05) COMP.
001700         10  SUB-ENROLL-COUNT         PIC 9(05) COMP.
