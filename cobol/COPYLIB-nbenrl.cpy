000100*---------------------------------------------------------------*
000200*    NBENRL  -  STUDENT ENROLLMENT RECORD                       *
000300*    CHRONOLOGICAL BY START-DATE ON THE INPUT FILE.             *
000400*---------------------------------------------------------------*
000500 01  ENROLLMENT-RECORD.
000600     05  ENR-STUDENT-ID               PIC X(12).
000700     05  ENR-SUBJECT                  PIC X(20).
000800     05  ENR-COHORT-ID                PIC X(40).
000900     05  ENR-START-DATE                PIC 9(08).
001000     05  ENR-ENGAGEMENT-SCORE         PIC 9V99.
001100     05  FILLER                       PIC X(17).
