000100*---------------------------------------------------------------*
000200*    NBCAPS  -  TUTOR CAPACITY SNAPSHOT RECORD                  *
000300*    ONE ROW PER SUBJECT PER TIME WINDOW PER CAPACITY RUN.      *
000400*    APPENDED EACH RUN; PURGED BY NBCAPCLC PAST 90 DAYS.        *
000500*---------------------------------------------------------------*
000600 01  CAPACITY-SNAPSHOT-RECORD.
000700     05  CAP-SUBJECT                  PIC X(20).
000800     05  CAP-TIME-WINDOW              PIC X(14).
000900     05  CAP-WINDOW-START              PIC 9(08).
001000     05  CAP-WINDOW-END                PIC 9(08).
001100     05  CAP-TOTAL-HOURS              PIC 9(05)V99.
001200     05  CAP-BOOKED-HOURS             PIC 9(05)V99.
001300     05  CAP-UTILIZATION-RATE         PIC 9V9999.
001400     05  CAP-STATUS                   PIC X(08).
001500     05  CAP-SNAPSHOT-TIME            PIC 9(14).
001600     05  FILLER                       PIC X(09).
