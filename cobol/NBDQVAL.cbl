000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. NBDQVAL.
000300 AUTHOR.        E. ASOGWA.
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.  04/02/88.
000600 DATE-COMPILED. 11/19/08.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*===============================================================*
000900* MAINTENENCE LOG
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001100* --------- ------------  ---------------------------------------
001200* 04/02/88 E. ASOGWA       CREATED.  NIGHTLY DATA QUALITY PASS     NB-9000
001300*                          OVER THE FIVE CORE NERDBOARD FILES.
001400* 12/11/90 E. ASOGWA       ADDED PER-RULE ONCE-ONLY COUNTING --    NB-9001
001500*                          OPS WAS DOUBLE-COUNTING BAD BATCHES.
001600* 08/19/94 R. FALKE        SESSION TUTOR-ID REFERENTIAL CHECK      NB-9002
001700*                          ADDED AGAINST THE TUTOR MASTER.
001800* 02/02/99 R. FALKE        Y2K: VALIDATION-TIME NOW 4-DIGIT YEAR   NB-9003
001900*                          THROUGHOUT; "DATE NOT IN FUTURE" RULES
002000*                          RETESTED ACROSS THE ROLLOVER.
002100* 05/26/03 R. FALKE        ENROLLMENT ANOMALY DETECTION (RULE      NB-9004
002200*                          V-3) ADDED PER THE OPS ESCALATION
002300*                          PROCESS REVIEW.
002400* 10/14/10 N. ABARA        QUALITY SCORE CLAMPED TO 0-100; WAS     NB-9005
002500*                          GOING NEGATIVE ON A BAD FEED NIGHT.
002600*===============================================================*
002700*    NIGHTLY DATA QUALITY VALIDATION RUN.
002800*    RUNS THE FIXED RULE LIST FOR EACH OF THE FIVE CORE DATA
002900*    SETS, SCORES EACH SET 0-100, ALERTS BELOW 80, AND RUNS THE
003000*    ENROLLMENT ANOMALY CHECK (ROLLING 7-DAY Z-SCORE).
003100*===============================================================*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-3081.
003500 OBJECT-COMPUTER.  IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT ENROLLMENT-FILE ASSIGN TO ENRLDD
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS ENRL-STATUS.
004300     SELECT TUTOR-FILE ASSIGN TO TUTRDD
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS TUTR-STATUS.
004600     SELECT SESSION-FILE ASSIGN TO SESSDD
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS SESS-STATUS.
004900     SELECT HEALTH-METRIC-FILE ASSIGN TO HLTHDD
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS HLTH-STATUS.
005200     SELECT CAPACITY-SNAPSHOT-FILE ASSIGN TO CAPSDD
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS CAPS-STATUS.
005500     SELECT QUALITY-LOG-FILE ASSIGN TO QLOGDD
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS QLOG-STATUS.
005800*===============================================================*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  ENROLLMENT-FILE.
006200     COPY NBENRL.
006300 FD  TUTOR-FILE.
006400     COPY NBTUTR.
006500 FD  SESSION-FILE.
006600     COPY NBSESS.
006700 FD  HEALTH-METRIC-FILE.
006800     COPY NBHLTH.
006900 FD  CAPACITY-SNAPSHOT-FILE.
007000     COPY NBCAPS.
007100 FD  QUALITY-LOG-FILE.
007200     COPY NBQLOG.
007300*---------------------------------------------------------------*
007400 WORKING-STORAGE SECTION.
007500*---------------------------------------------------------------*
007600 01  SWITCHES-MISC-FIELDS.
007700     05  ENRL-STATUS              PIC X(02).
007800         88  ENRL-OK                        VALUE '00'.
007900         88  ENRL-EOF                        VALUE '10'.
008000     05  TUTR-STATUS              PIC X(02).
008100         88  TUTR-OK                        VALUE '00'.
008200         88  TUTR-EOF                        VALUE '10'.
008300     05  SESS-STATUS              PIC X(02).
008400         88  SESS-OK                        VALUE '00'.
008500         88  SESS-EOF                        VALUE '10'.
008600     05  HLTH-STATUS              PIC X(02).
008700         88  HLTH-OK                        VALUE '00'.
008800         88  HLTH-EOF                        VALUE '10'.
008900     05  CAPS-STATUS              PIC X(02).
009000         88  CAPS-OK                        VALUE '00'.
009100         88  CAPS-EOF                        VALUE '10'.
009200     05  QLOG-STATUS              PIC X(02).
009300         88  QLOG-OK                        VALUE '00'.
009400     05  WS-RUN-DATE              PIC 9(08).
009500     05  WS-RUN-TIMESTAMP         PIC 9(14).
009510     05  WS-RUN-TIMESTAMP-REDEF   REDEFINES WS-RUN-TIMESTAMP.
009520*
009530*    A PLAIN MOVE OF THE 8-DIGIT RUN DATE INTO THE 14-DIGIT
009540*    TIMESTAMP RIGHT-JUSTIFIES THE DIGITS -- THE DATE ENDS UP
009550*    IN THE LOW-ORDER POSITIONS, NOT THE HIGH-ORDER ONES WHERE
009560*    THE QUALITY-LOG LAYOUT EXPECTS YYYYMMDD TO START.  SPLIT
009570*    INTO DATE/TIME HALVES AND LOADED SEPARATELY BELOW.
009580         10  WS-RUN-TS-DATE       PIC 9(08).
009590         10  WS-RUN-TS-TIME       PIC 9(06).
009600*
009700*    TUTOR-ID LOOKUP TABLE FOR THE SESSION REFERENTIAL CHECK.
009800 01  TUTOR-LOOKUP-AREA.
009900     05  TUL-ENTRY-COUNT          PIC 9(04) COMP VALUE 0.
010000     05  TUL-TABLE OCCURS 2000 TIMES INDEXED BY TUL-IDX.
010100         10  TUL-TUTOR-ID         PIC X(10).
010200 01  TUTOR-LOOKUP-REDEF REDEFINES TUTOR-LOOKUP-AREA.
010300     05  FILLER                   PIC 9(04) COMP.
010400     05  TUL-ENTRY OCCURS 2000 TIMES PIC X(10).
010500*
010600*    RULE-VIOLATION FLAG SET.  A FLAG OF 'Y' MEANS THE RULE
010700*    COUNTS ONCE AGAINST THE CURRENT DATA SET, NO MATTER HOW
010800*    MANY RECORDS TRIPPED IT.
010900 01  RULE-FLAG-AREA.
011000     05  RF-CRITICAL-1            PIC X(01) VALUE 'N'.
011100     05  RF-CRITICAL-2            PIC X(01) VALUE 'N'.
011200     05  RF-CRITICAL-3            PIC X(01) VALUE 'N'.
011300     05  RF-CRITICAL-4            PIC X(01) VALUE 'N'.
011400     05  RF-WARNING-1             PIC X(01) VALUE 'N'.
011500 01  RULE-FLAG-REDEF REDEFINES RULE-FLAG-AREA.
011600     05  RF-CRITICAL OCCURS 4 TIMES PIC X(01).
011700     05  RF-WARNING                 PIC X(01).
011800*
011900 01  QUALITY-WORK-AREA.
012000     05  QW-CRITICAL-COUNT        PIC 9(03) COMP.
012100     05  QW-WARNING-COUNT         PIC 9(03) COMP.
012200     05  QW-SCORE                 PIC S9(05) COMP.
012300     05  QW-SCORE-EDITED          PIC 9(03)V99.
012400*
012500 01  RUN-SUMMARY-AREA.
012600     05  RS-SETS-VALIDATED        PIC 9(02) COMP VALUE 0.
012700     05  RS-SCORE-TOTAL           PIC 9(05)V99 VALUE 0.
012800     05  RS-BELOW-THRESHOLD       PIC 9(02) COMP VALUE 0.
012900*
013000*    ANOMALY DETECTION WORK AREA (RULE V-3).
013100 01  ANOMALY-AREA.
013200     05  AN-DAY-COUNT OCCURS 14 TIMES PIC 9(05) COMP.
013300     05  AN-MEAN                  PIC 9(05)V99.
013400     05  AN-SUM-SQ-DEV            PIC 9(09)V99.
013500     05  AN-VARIANCE              PIC 9(07)V9999.
013600     05  AN-STDDEV                PIC 9(05)V9999.
013700     05  AN-Z-SCORE               PIC 9(03)V99.
013800     05  AN-TODAY-COUNT           PIC 9(05) COMP.
013900     05  AN-DIFF                  PIC S9(06)V99.
014000     05  AN-DAY-OFFSET            PIC S9(03) COMP.
014100     05  AN-TARGET-DATE           PIC 9(08).
014200     05  AN-GUESS                 PIC 9(05)V9999.
014300     05  AN-ITERATION             PIC 9(02) COMP.
014400*
014500*    ALTERNATE VIEW OF THE 14-DAY BUCKET TABLE SPLIT INTO THE
014600*    OLDER WEEK AND THE BASELINE WEEK -- USED WHEN OPS ASKS FOR
014700*    A WEEK-OVER-WEEK READOUT INSTEAD OF THE RAW 14 BUCKETS.
014800 01  ANOMALY-WEEK-REDEF REDEFINES ANOMALY-AREA.
014900     05  AN-OLDER-WEEK OCCURS 7 TIMES PIC 9(05) COMP.
015000     05  AN-BASELINE-WEEK OCCURS 7 TIMES PIC 9(05) COMP.
015100     05  FILLER                   PIC X(60).
015200*===============================================================*
015300 PROCEDURE DIVISION.
015400*---------------------------------------------------------------*
015500 0000-MAIN-PROCESSING.
015600*---------------------------------------------------------------*
015700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
015710     MOVE WS-RUN-DATE TO WS-RUN-TS-DATE
015800     MOVE 0 TO WS-RUN-TS-TIME
015900     PERFORM 1000-LOAD-TUTOR-LOOKUP THRU 1000-EXIT
016000     PERFORM 2000-VALIDATE-ENROLLMENTS THRU 2000-EXIT
016100     PERFORM 2100-VALIDATE-TUTORS THRU 2100-EXIT
016200     PERFORM 2200-VALIDATE-SESSIONS THRU 2200-EXIT
016300     PERFORM 2300-VALIDATE-HEALTH-METRICS THRU 2300-EXIT
016400     PERFORM 2400-VALIDATE-CAPACITY-SNAPSHOTS THRU 2400-EXIT
016500     PERFORM 3000-ANOMALY-DETECTION THRU 3000-EXIT
016600     PERFORM 9000-WRITE-RUN-SUMMARY
016700     GOBACK.
016800*---------------------------------------------------------------*
016900 1000-LOAD-TUTOR-LOOKUP.
017000*---------------------------------------------------------------*
017100     MOVE 0 TO TUL-ENTRY-COUNT
017200     OPEN INPUT TUTOR-FILE
017300     IF NOT TUTR-OK
017400         GO TO 1000-EXIT
017500     END-IF
017600     PERFORM 1010-LOOKUP-LOOP UNTIL TUTR-EOF
017700     CLOSE TUTOR-FILE.
017800 1000-EXIT.
017900     EXIT.
018000*
018100 1010-LOOKUP-LOOP.
018200     READ TUTOR-FILE
018300         AT END
018400             SET TUTR-EOF TO TRUE
018500         NOT AT END
018600             IF TUL-ENTRY-COUNT < 2000
018700                 ADD 1 TO TUL-ENTRY-COUNT
018800                 MOVE TUT-TUTOR-ID
018900                     TO TUL-TUTOR-ID(TUL-ENTRY-COUNT)
019000             END-IF
019100     END-READ.
019200*---------------------------------------------------------------*
019300 2000-VALIDATE-ENROLLMENTS SECTION.
019400*---------------------------------------------------------------*
019500 2000-VALIDATE-ENROLLMENTS.
019600     MOVE 'N' TO RF-CRITICAL(1) RF-CRITICAL(2) RF-CRITICAL(3)
019700     MOVE 'N' TO RF-WARNING
019800     OPEN INPUT ENROLLMENT-FILE
019900     IF NOT ENRL-OK
020000         GO TO 2000-EXIT
020100     END-IF
020200     PERFORM 2010-ENROLLMENT-LOOP UNTIL ENRL-EOF
020300     CLOSE ENROLLMENT-FILE
020400     MOVE 0 TO QW-CRITICAL-COUNT
020500     IF RF-CRITICAL(1) = 'Y' ADD 1 TO QW-CRITICAL-COUNT END-IF
020600     IF RF-CRITICAL(2) = 'Y' ADD 1 TO QW-CRITICAL-COUNT END-IF
020700     IF RF-CRITICAL(3) = 'Y' ADD 1 TO QW-CRITICAL-COUNT END-IF
020800     MOVE 0 TO QW-WARNING-COUNT
020900     IF RF-WARNING = 'Y' ADD 1 TO QW-WARNING-COUNT END-IF
021000     PERFORM 2900-CALC-QUALITY-SCORE
021100     MOVE 'ENROLLMENTS' TO QLG-TABLE-NAME
021200     PERFORM 2950-WRITE-QUALITY-LOG.
021300 2000-EXIT.
021400     EXIT.
021500*
021600 2010-ENROLLMENT-LOOP.
021700     READ ENROLLMENT-FILE
021800         AT END
021900             SET ENRL-EOF TO TRUE
022000         NOT AT END
022100             IF ENR-STUDENT-ID = SPACES
022200                 MOVE 'Y' TO RF-CRITICAL(1)
022300             END-IF
022400             IF ENR-SUBJECT = SPACES
022500                 MOVE 'Y' TO RF-CRITICAL(2)
022600             END-IF
022700             IF ENR-ENGAGEMENT-SCORE > 1
022800                 MOVE 'Y' TO RF-CRITICAL(3)
022900             END-IF
023000             IF ENR-START-DATE > WS-RUN-DATE
023100                 MOVE 'Y' TO RF-WARNING
023200             END-IF
023300     END-READ.
023400*---------------------------------------------------------------*
023500 2100-VALIDATE-TUTORS SECTION.
023600*---------------------------------------------------------------*
023700 2100-VALIDATE-TUTORS.
023800     MOVE 'N' TO RF-CRITICAL(1) RF-CRITICAL(2) RF-CRITICAL(3)
023900         RF-CRITICAL(4)
024000     OPEN INPUT TUTOR-FILE
024100     IF NOT TUTR-OK
024200         GO TO 2100-EXIT
024300     END-IF
024400     PERFORM 2110-TUTOR-LOOP UNTIL TUTR-EOF
024500     CLOSE TUTOR-FILE
024600     MOVE 0 TO QW-CRITICAL-COUNT
024700     IF RF-CRITICAL(1) = 'Y' ADD 1 TO QW-CRITICAL-COUNT END-IF
024800     IF RF-CRITICAL(2) = 'Y' ADD 1 TO QW-CRITICAL-COUNT END-IF
024900     IF RF-CRITICAL(3) = 'Y' ADD 1 TO QW-CRITICAL-COUNT END-IF
025000     IF RF-CRITICAL(4) = 'Y' ADD 1 TO QW-CRITICAL-COUNT END-IF
025100     MOVE 0 TO QW-WARNING-COUNT
025200     PERFORM 2900-CALC-QUALITY-SCORE
025300     MOVE 'TUTORS' TO QLG-TABLE-NAME
025400     PERFORM 2950-WRITE-QUALITY-LOG.
025500 2100-EXIT.
025600     EXIT.
025700*
025800 2110-TUTOR-LOOP.
025900     READ TUTOR-FILE
026000         AT END
026100             SET TUTR-EOF TO TRUE
026200         NOT AT END
026300             IF TUT-TUTOR-ID = SPACES
026400                 MOVE 'Y' TO RF-CRITICAL(1)
026500             END-IF
026600             IF TUT-SUBJECT-COUNT = 0
026700                 MOVE 'Y' TO RF-CRITICAL(2)
026800             END-IF
026900             IF TUT-WEEKLY-CAPACITY-HOURS = 0 OR
027000                TUT-WEEKLY-CAPACITY-HOURS > 168
027100                 MOVE 'Y' TO RF-CRITICAL(3)
027200             END-IF
027300             IF TUT-UTILIZATION-RATE > 1
027400                 MOVE 'Y' TO RF-CRITICAL(4)
027500             END-IF
027600     END-READ.
027700*---------------------------------------------------------------*
027800 2200-VALIDATE-SESSIONS SECTION.
027900*---------------------------------------------------------------*
028000 2200-VALIDATE-SESSIONS.
028100     MOVE 'N' TO RF-CRITICAL(1) RF-CRITICAL(2) RF-CRITICAL(3)
028200     MOVE 'N' TO RF-WARNING
028300     OPEN INPUT SESSION-FILE
028400     IF NOT SESS-OK
028500         GO TO 2200-EXIT
028600     END-IF
028700     PERFORM 2210-SESSION-LOOP UNTIL SESS-EOF
028800     CLOSE SESSION-FILE
028900     MOVE 0 TO QW-CRITICAL-COUNT
029000     IF RF-CRITICAL(1) = 'Y' ADD 1 TO QW-CRITICAL-COUNT END-IF
029100     IF RF-CRITICAL(2) = 'Y' ADD 1 TO QW-CRITICAL-COUNT END-IF
029200     IF RF-CRITICAL(3) = 'Y' ADD 1 TO QW-CRITICAL-COUNT END-IF
029300     MOVE 0 TO QW-WARNING-COUNT
029400     IF RF-WARNING = 'Y' ADD 1 TO QW-WARNING-COUNT END-IF
029500     PERFORM 2900-CALC-QUALITY-SCORE
029600     MOVE 'SESSIONS' TO QLG-TABLE-NAME
029700     PERFORM 2950-WRITE-QUALITY-LOG.
029800 2200-EXIT.
029900     EXIT.
030000*
030100 2210-SESSION-LOOP.
030200     READ SESSION-FILE
030300         AT END
030400             SET SESS-EOF TO TRUE
030500         NOT AT END
030600             IF SES-SESSION-ID = SPACES
030700                 MOVE 'Y' TO RF-CRITICAL(1)
030800             END-IF
030900             IF SES-STUDENT-ID = SPACES
031000                 MOVE 'Y' TO RF-CRITICAL(2)
031100             END-IF
031200             IF SES-DURATION-MINUTES = 0
031300                 MOVE 'Y' TO RF-CRITICAL(3)
031400             END-IF
031500             IF SES-TUTOR-ID NOT = SPACES
031600                 PERFORM 2220-CHECK-TUTOR-EXISTS
031700             END-IF
031800     END-READ.
031900*
032000 2220-CHECK-TUTOR-EXISTS.
032100     SET TUL-IDX TO 1
032200     SEARCH TUL-ENTRY
032300         AT END
032400             MOVE 'Y' TO RF-WARNING
032500         WHEN TUL-ENTRY(TUL-IDX) = SES-TUTOR-ID
032600             CONTINUE
032700     END-SEARCH.
032800*---------------------------------------------------------------*
032900 2300-VALIDATE-HEALTH-METRICS SECTION.
033000*---------------------------------------------------------------*
033100 2300-VALIDATE-HEALTH-METRICS.
033200     MOVE 'N' TO RF-CRITICAL(1) RF-CRITICAL(2)
033300     MOVE 'N' TO RF-WARNING
033400     OPEN INPUT HEALTH-METRIC-FILE
033500     IF NOT HLTH-OK
033600         GO TO 2300-EXIT
033700     END-IF
033800     PERFORM 2310-HEALTH-LOOP UNTIL HLTH-EOF
033900     CLOSE HEALTH-METRIC-FILE
034000     MOVE 0 TO QW-CRITICAL-COUNT
034100     IF RF-CRITICAL(1) = 'Y' ADD 1 TO QW-CRITICAL-COUNT END-IF
034200     IF RF-CRITICAL(2) = 'Y' ADD 1 TO QW-CRITICAL-COUNT END-IF
034300     MOVE 0 TO QW-WARNING-COUNT
034400     IF RF-WARNING = 'Y' ADD 1 TO QW-WARNING-COUNT END-IF
034500     PERFORM 2900-CALC-QUALITY-SCORE
034600     MOVE 'HEALTH_METRICS' TO QLG-TABLE-NAME
034700     PERFORM 2950-WRITE-QUALITY-LOG.
034800 2300-EXIT.
034900     EXIT.
035000*
035100 2310-HEALTH-LOOP.
035200     READ HEALTH-METRIC-FILE
035300         AT END
035400             SET HLTH-EOF TO TRUE
035500         NOT AT END
035600             IF HLT-CUSTOMER-ID = SPACES
035700                 MOVE 'Y' TO RF-CRITICAL(1)
035800             END-IF
035900             IF HLT-HEALTH-SCORE > 100
036000                 MOVE 'Y' TO RF-CRITICAL(2)
036100             END-IF
036200             IF HLT-METRIC-DATE > WS-RUN-DATE
036300                 MOVE 'Y' TO RF-WARNING
036400             END-IF
036500     END-READ.
036600*---------------------------------------------------------------*
036700 2400-VALIDATE-CAPACITY-SNAPSHOTS SECTION.
036800*---------------------------------------------------------------*
036900 2400-VALIDATE-CAPACITY-SNAPSHOTS.
037000     MOVE 'N' TO RF-CRITICAL(1) RF-CRITICAL(2) RF-CRITICAL(3)
037100     OPEN INPUT CAPACITY-SNAPSHOT-FILE
037200     IF NOT CAPS-OK
037300         GO TO 2400-EXIT
037400     END-IF
037500     PERFORM 2410-CAPS-LOOP UNTIL CAPS-EOF
037600     CLOSE CAPACITY-SNAPSHOT-FILE
037700     MOVE 0 TO QW-CRITICAL-COUNT
037800     IF RF-CRITICAL(1) = 'Y' ADD 1 TO QW-CRITICAL-COUNT END-IF
037900     IF RF-CRITICAL(2) = 'Y' ADD 1 TO QW-CRITICAL-COUNT END-IF
038000     IF RF-CRITICAL(3) = 'Y' ADD 1 TO QW-CRITICAL-COUNT END-IF
038100     MOVE 0 TO QW-WARNING-COUNT
038200     PERFORM 2900-CALC-QUALITY-SCORE
038300     MOVE 'CAPACITY_SNAPSHOTS' TO QLG-TABLE-NAME
038400     PERFORM 2950-WRITE-QUALITY-LOG.
038500 2400-EXIT.
038600     EXIT.
038700*
038800 2410-CAPS-LOOP.
038900     READ CAPACITY-SNAPSHOT-FILE
039000         AT END
039100             SET CAPS-EOF TO TRUE
039200         NOT AT END
039300             IF CAP-SUBJECT = SPACES
039400                 MOVE 'Y' TO RF-CRITICAL(1)
039500             END-IF
039600*            NEGATIVE VALUES CANNOT OCCUR IN AN UNSIGNED PIC 9
039700*            FIELD -- THESE TWO CHECKS ARE KEPT FOR SYMMETRY
039800*            WITH THE SOURCE RULE TABLE AND ALWAYS PASS.
039900             CONTINUE
040000     END-READ.
040100*---------------------------------------------------------------*
040200 2900-CALC-QUALITY-SCORE.
040300*---------------------------------------------------------------*
040400*    RULE V-2.
040500     COMPUTE QW-SCORE =
040600         100 - (QW-CRITICAL-COUNT * 20 + QW-WARNING-COUNT * 5)
040700     IF QW-SCORE < 0
040800         MOVE 0 TO QW-SCORE
040900     END-IF
041000     IF QW-SCORE > 100
041100         MOVE 100 TO QW-SCORE
041200     END-IF
041300     MOVE QW-SCORE TO QW-SCORE-EDITED
041400     ADD 1 TO RS-SETS-VALIDATED
041500     ADD QW-SCORE-EDITED TO RS-SCORE-TOTAL
041600     IF QW-SCORE < 80
041700         ADD 1 TO RS-BELOW-THRESHOLD
041800     END-IF.
041900*---------------------------------------------------------------*
042000 2950-WRITE-QUALITY-LOG.
042100*---------------------------------------------------------------*
042200     MOVE WS-RUN-TIMESTAMP    TO QLG-VALIDATION-TIME
042300     MOVE QW-SCORE-EDITED     TO QLG-QUALITY-SCORE
042400     MOVE QW-CRITICAL-COUNT   TO QLG-CRITICAL-ISSUES
042500     MOVE QW-WARNING-COUNT    TO QLG-WARNING-ISSUES
042600     IF QW-SCORE < 80
042700         MOVE 'Y' TO QLG-ALERT-FLAG
042800         DISPLAY 'NBDQVAL: ALERT, ' QLG-TABLE-NAME
042900             ' SCORE ' QW-SCORE-EDITED
043000     ELSE
043100         MOVE 'N' TO QLG-ALERT-FLAG
043200     END-IF
043300     OPEN EXTEND QUALITY-LOG-FILE
043400     IF NOT QLOG-OK
043500         OPEN OUTPUT QUALITY-LOG-FILE
043600     END-IF
043700     WRITE QUALITY-LOG-RECORD
043800     CLOSE QUALITY-LOG-FILE.
043900*---------------------------------------------------------------*
044000 3000-ANOMALY-DETECTION SECTION.
044100*---------------------------------------------------------------*
044200 3000-ANOMALY-DETECTION.
044300*    RULE V-3.  TRAILING 14 DAILY ENROLLMENT COUNTS; MEAN AND
044400*    SAMPLE STDDEV OVER THE LAST 7; FLAG TODAY IF Z > 3.
044500     PERFORM 3001-CLEAR-ONE-BUCKET
044600         VARYING AN-DAY-OFFSET FROM 1 BY 1
044700         UNTIL AN-DAY-OFFSET > 14
044800     OPEN INPUT ENROLLMENT-FILE
044900     IF NOT ENRL-OK
045000         GO TO 3000-EXIT
045100     END-IF
045200     PERFORM 3010-COUNT-LOOP UNTIL ENRL-EOF
045300     CLOSE ENROLLMENT-FILE
045400     PERFORM 3020-CALC-MEAN-AND-STDDEV
045500     MOVE AN-DAY-COUNT(14) TO AN-TODAY-COUNT
045600     IF AN-STDDEV > 0
045700         COMPUTE AN-DIFF = AN-TODAY-COUNT - AN-MEAN
045800         IF AN-DIFF < 0
045900             COMPUTE AN-DIFF = AN-DIFF * -1
046000         END-IF
046100         COMPUTE AN-Z-SCORE ROUNDED = AN-DIFF / AN-STDDEV
046200         IF AN-Z-SCORE > 3
046300             PERFORM 3030-REPORT-ANOMALY
046400         END-IF
046500     END-IF.
046600 3000-EXIT.
046700     EXIT.
046800*
046900 3001-CLEAR-ONE-BUCKET.
047000     MOVE 0 TO AN-DAY-COUNT(AN-DAY-OFFSET).
047100*
047200 3010-COUNT-LOOP.
047300     READ ENROLLMENT-FILE
047400         AT END
047500             SET ENRL-EOF TO TRUE
047600         NOT AT END
047700             MOVE WS-RUN-DATE TO AN-TARGET-DATE
047800             SUBTRACT 13 FROM AN-TARGET-DATE
047900             PERFORM 3011-BUCKET-ENROLLMENT
048000     END-READ.
048100*
048200 3011-BUCKET-ENROLLMENT.
048300     PERFORM 3012-BUCKET-ONE-DAY
048400         VARYING AN-DAY-OFFSET FROM 1 BY 1
048500         UNTIL AN-DAY-OFFSET > 14.
048600*
048700 3012-BUCKET-ONE-DAY.
048800     IF ENR-START-DATE = AN-TARGET-DATE
048900         ADD 1 TO AN-DAY-COUNT(AN-DAY-OFFSET)
049000     END-IF
049100     ADD 1 TO AN-TARGET-DATE.
049200*
049300 3020-CALC-MEAN-AND-STDDEV.
049400*    MEAN AND SAMPLE STDDEV OVER THE LAST 7 BUCKETS (8-14).
049500     MOVE 0 TO AN-MEAN AN-SUM-SQ-DEV
049600     PERFORM 3022-ADD-ONE-TO-MEAN
049700         VARYING AN-DAY-OFFSET FROM 8 BY 1
049800         UNTIL AN-DAY-OFFSET > 14
049900     DIVIDE AN-MEAN BY 7 GIVING AN-MEAN
050000     PERFORM 3023-ADD-ONE-SQ-DEV
050100         VARYING AN-DAY-OFFSET FROM 8 BY 1
050200         UNTIL AN-DAY-OFFSET > 14
050300     COMPUTE AN-VARIANCE = AN-SUM-SQ-DEV / 6
050400*    SQUARE ROOT BY NEWTON-RAPHSON -- NO INTRINSIC FUNCTIONS ON
050500*    THIS COMPILER.  SIX ITERATIONS IS PLENTY FOR THIS RANGE.
050600     IF AN-VARIANCE = 0
050700         MOVE 0 TO AN-STDDEV
050800     ELSE
050900         MOVE AN-VARIANCE TO AN-GUESS
051000         PERFORM 3021-NEWTON-STEP 6 TIMES
051100         MOVE AN-GUESS TO AN-STDDEV
051200     END-IF.
051300*
051400 3021-NEWTON-STEP.
051500     COMPUTE AN-GUESS ROUNDED =
051600         (AN-GUESS + AN-VARIANCE / AN-GUESS) / 2.
051700*
051800 3022-ADD-ONE-TO-MEAN.
051900     ADD AN-DAY-COUNT(AN-DAY-OFFSET) TO AN-MEAN.
052000*
052100 3023-ADD-ONE-SQ-DEV.
052200     COMPUTE AN-DIFF = AN-DAY-COUNT(AN-DAY-OFFSET) - AN-MEAN
052300     IF AN-DIFF < 0
052400         COMPUTE AN-DIFF = AN-DIFF * -1
052500     END-IF
052600     COMPUTE AN-SUM-SQ-DEV = AN-SUM-SQ-DEV + AN-DIFF * AN-DIFF.
052700*
052800 3030-REPORT-ANOMALY.
052900     DISPLAY 'NBDQVAL: ENROLLMENT ANOMALY DETECTED'
053000     DISPLAY '  TODAYS COUNT.......: ' AN-TODAY-COUNT
053100     DISPLAY '  Z-SCORE............: ' AN-Z-SCORE
053200     DISPLAY '  EXPECTED RANGE.....: ' AN-MEAN
053300         ' +/- ' AN-STDDEV ' X 3'
053400     IF AN-Z-SCORE > 5
053500         DISPLAY '  SEVERITY...........: HIGH'
053600     ELSE
053700         DISPLAY '  SEVERITY...........: MEDIUM'
053800     END-IF.
053900*---------------------------------------------------------------*
054000 9000-WRITE-RUN-SUMMARY.
054100*---------------------------------------------------------------*
054200     DISPLAY 'NBDQVAL RUN SUMMARY -- DATA SETS VALIDATED: '
054300         RS-SETS-VALIDATED
054400     IF RS-SETS-VALIDATED > 0
054500         DISPLAY 'NBDQVAL RUN SUMMARY -- AVERAGE QUALITY: '
054600             RS-SCORE-TOTAL / RS-SETS-VALIDATED
054700     END-IF
054800     DISPLAY 'NBDQVAL RUN SUMMARY -- BELOW THRESHOLD: '
054900         RS-BELOW-THRESHOLD.
