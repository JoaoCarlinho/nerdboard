000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NBCONF.
000300 AUTHOR.        D. QUILLEN.
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.  09/14/90.
000600 DATE-COMPILED. 11/09/09.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*===============================================================*
000900* MAINTENENCE LOG
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001100* --------- ------------  ---------------------------------------
001200* 09/14/90 D. QUILLEN    CREATED.  CALLED SUBPROGRAM FOR THE      NB-9000
001300*                         NIGHTLY PREDICTION CONFIDENCE SCORE.
001400* 04/02/93 D. QUILLEN    ADDED PATTERN-STRENGTH TERM (TREND AND   NB-9001
001500*                         VELOCITY BLEND) PER THE MODELING TEAM.
001600* 02/01/99 P. NAKASHIMA   Y2K REVIEW -- NO DATE FIELDS IN THIS     NB-9002
001700*                         SUBPROGRAM, NO CHANGE REQUIRED.
001800* 08/30/02 P. NAKASHIMA   HISTORICAL-ACCURACY TABLE UPDATED TO     NB-9003
001900*                         THE 3-TIER BREAK THE STATS GROUP ASKED
002000*                         FOR (WAS A STRAIGHT LINEAR RAMP).
002100* 03/17/07 G. ESPOSITO    CONFIDENCE-LEVEL THRESHOLDS MOVED TO     NB-9004
002200*                         88-LEVELS SO THE CALLER CAN TEST THEM.
002300* 11/09/09 K. ISHIDA      PASS CERTAINTY AND PATTERN-STRENGTH      NB-9005
002400*                         BACK TO THE CALLER -- THE EXPLANATION
002500*                         WRITE-UP NEEDS THEM FOR ITS CONFIDENCE
002600*                         WORDING AND SHOULDN'T RECOMPUTE THEM.
002700*===============================================================*
002800*    CONFIDENCE SCORER -- CALLED ONCE PER SUBJECT/HORIZON BY THE
002900*    PREDICTION DRIVER.  THE CALLER HAS ALREADY LOOKED UP THE
003000*    DATA-QUALITY AVERAGE AND THE STORED-PREDICTION COUNT; THIS
003100*    SUBPROGRAM ONLY DOES THE ARITHMETIC.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003800*===============================================================*
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*---------------------------------------------------------------*
004200 01  WORK-FIELDS.
004300     05  WK-PROB-DIFF             PIC S9V9999.
004400     05  WK-TREND-TERM            PIC 9(05)V99.
004500     05  WK-VELOCITY-TERM         PIC 9(05)V99.
004600     05  WK-CERTAINTY             PIC 9(03)V99.
004700     05  WK-PATTERN-STRENGTH      PIC 9(03)V99.
004800     05  WK-HISTORICAL-ACCURACY   PIC 9(03)V99.
004900     05  WK-WEIGHT-TOTAL          PIC 9V99.
005000*    THE THREE SCORE COMPONENTS FALL OUT AS A TABLE SO A
005100*    DEBUG RUN CAN DUMP THEM IN ONE LOOP INSTEAD OF THREE
005200*    SEPARATE DISPLAY STATEMENTS.
005300 01  SCORE-COMPONENT-REDEF REDEFINES WORK-FIELDS.
005400     05  FILLER                   PIC X(19).
005500     05  WK-SCORE-COMPONENT OCCURS 3 TIMES PIC 9(03)V99.
005600*
005700*    RULE P-7 WEIGHTS, KEPT AS NAMED CONSTANTS RATHER THAN
005800*    LITERALS IN THE COMPUTE -- STATS GROUP RESETS THESE MORE
005900*    OFTEN THAN THE REST OF THE FORMULA.
006000 01  WEIGHT-TABLE-AREA.
006100     05  WT-CERTAINTY-WEIGHT      PIC 9V99 VALUE 0.40.
006200     05  WT-DATA-QUALITY-WEIGHT   PIC 9V99 VALUE 0.25.
006300     05  WT-PATTERN-WEIGHT        PIC 9V99 VALUE 0.20.
006400     05  WT-HISTORICAL-WEIGHT     PIC 9V99 VALUE 0.15.
006500 01  WEIGHT-TABLE-REDEF REDEFINES WEIGHT-TABLE-AREA.
006600     05  WT-WEIGHT OCCURS 4 TIMES PIC 9V99.
006700     05  WT-CHECK-IDX             PIC 9(02) COMP.
006800*    RAW-BYTES VIEW OF THE CERTAINTY/TREND/VELOCITY TERMS --
006900*    LETS A DUMP RUN PRINT THEM AS ONE DISPLAY FIELD WHEN THE
007000*    STATS GROUP IS CHASING A ROUNDING COMPLAINT.
007100 01  TERM-DUMP-REDEF REDEFINES WORK-FIELDS.
007200     05  TD-PROB-AND-TRENDS       PIC X(19).
007300     05  FILLER                   PIC X(15).
007400*---------------------------------------------------------------*
007500 LINKAGE SECTION.
007600 COPY NBCONF.
007700*===============================================================*
007800 PROCEDURE DIVISION USING NBCONF-LINKAGE-AREA.
007900*---------------------------------------------------------------*
008000 0000-MAIN-ROUTINE.
008100*---------------------------------------------------------------*
008200     PERFORM 1000-CALC-CERTAINTY.
008300     PERFORM 2000-CALC-PATTERN-STRENGTH.
008400     PERFORM 3000-CALC-HISTORICAL-ACCURACY.
008500     PERFORM 4000-CALC-CONFIDENCE-SCORE.
008600     GOBACK.
008700*---------------------------------------------------------------*
008800 1000-CALC-CERTAINTY.
008900*---------------------------------------------------------------*
009000*    RULE P-4.
009100     COMPUTE WK-PROB-DIFF = LK-PROBABILITY - 0.5
009200     IF WK-PROB-DIFF < 0
009300         COMPUTE WK-PROB-DIFF = WK-PROB-DIFF * -1
009400     END-IF
009500     COMPUTE WK-CERTAINTY ROUNDED = WK-PROB-DIFF / 0.5 * 100.
009600*---------------------------------------------------------------*
009700 2000-CALC-PATTERN-STRENGTH.
009800*---------------------------------------------------------------*
009900*    RULE P-5.
010000     COMPUTE WK-TREND-TERM = LK-TREND * 10
010100     IF WK-TREND-TERM < 0
010200         COMPUTE WK-TREND-TERM = WK-TREND-TERM * -1
010300     END-IF
010400     IF WK-TREND-TERM > 100
010500         MOVE 100 TO WK-TREND-TERM
010600     END-IF
010700     COMPUTE WK-VELOCITY-TERM = LK-VELOCITY * 200
010800     IF WK-VELOCITY-TERM < 0
010900         COMPUTE WK-VELOCITY-TERM = WK-VELOCITY-TERM * -1
011000     END-IF
011100     IF WK-VELOCITY-TERM > 100
011200         MOVE 100 TO WK-VELOCITY-TERM
011300     END-IF
011400     COMPUTE WK-PATTERN-STRENGTH ROUNDED =
011500         (WK-TREND-TERM + WK-VELOCITY-TERM) / 2.
011600*---------------------------------------------------------------*
011700 3000-CALC-HISTORICAL-ACCURACY.
011800*---------------------------------------------------------------*
011900*    RULE P-6 (THE STORED-PREDICTION-COUNT PORTION ONLY -- THE
012000*    DATA QUALITY AVERAGE ARRIVES ALREADY COMPUTED).
012100     EVALUATE TRUE
012200         WHEN LK-HISTORICAL-POINT-COUNT > 10
012300             MOVE 75 TO WK-HISTORICAL-ACCURACY
012400         WHEN LK-HISTORICAL-POINT-COUNT > 0
012500             MOVE 60 TO WK-HISTORICAL-ACCURACY
012600         WHEN OTHER
012700             MOVE 50 TO WK-HISTORICAL-ACCURACY
012800     END-EVALUATE.
012900*---------------------------------------------------------------*
013000 4000-CALC-CONFIDENCE-SCORE.
013100*---------------------------------------------------------------*
013200*    RULE P-7.
013300*    MAKE SURE NOBODY REPOINTED THE WEIGHT CONSTANTS TO SOMETHING
013400*    THAT NO LONGER ADDS TO ONE BEFORE TRUSTING THE SCORE.
013500     MOVE 0 TO WK-WEIGHT-TOTAL
013600     MOVE 1 TO WT-CHECK-IDX
013700     PERFORM 4100-ADD-ONE-WEIGHT
013800         UNTIL WT-CHECK-IDX > 4
013900     IF WK-WEIGHT-TOTAL NOT = 1.00
014000         DISPLAY 'NBCONF - WEIGHT TABLE DOES NOT TOTAL 1.00 - '
014100                 WK-WEIGHT-TOTAL
014200         DISPLAY 'NBCONF - PROB/TREND/VELOCITY TERMS - '
014300                 TD-PROB-AND-TRENDS
014400     END-IF
014500     MOVE WK-CERTAINTY           TO WK-SCORE-COMPONENT (1)
014600     MOVE WK-PATTERN-STRENGTH    TO WK-SCORE-COMPONENT (2)
014700     MOVE WK-HISTORICAL-ACCURACY TO WK-SCORE-COMPONENT (3)
014800     MOVE WK-CERTAINTY           TO LK-CERTAINTY-OUT
014900     MOVE WK-PATTERN-STRENGTH    TO LK-PATTERN-STRENGTH-OUT
015000     COMPUTE LK-CONFIDENCE-SCORE ROUNDED =
015100         WT-CERTAINTY-WEIGHT    * WK-SCORE-COMPONENT (1) +
015200         WT-DATA-QUALITY-WEIGHT * LK-DATA-QUALITY-SCORE +
015300         WT-PATTERN-WEIGHT      * WK-SCORE-COMPONENT (2) +
015400         WT-HISTORICAL-WEIGHT   * WK-SCORE-COMPONENT (3)
015500     EVALUATE TRUE
015600         WHEN LK-CONFIDENCE-SCORE >= 80
015700             MOVE 'HIGH'   TO LK-CONFIDENCE-LEVEL
015800         WHEN LK-CONFIDENCE-SCORE >= 60
015900             MOVE 'MEDIUM' TO LK-CONFIDENCE-LEVEL
016000         WHEN OTHER
016100             MOVE 'LOW'    TO LK-CONFIDENCE-LEVEL
016200     END-EVALUATE.
016300*---------------------------------------------------------------*
016400 4100-ADD-ONE-WEIGHT.
016500*---------------------------------------------------------------*
016600     ADD WT-WEIGHT (WT-CHECK-IDX) TO WK-WEIGHT-TOTAL
016700     ADD 1 TO WT-CHECK-IDX.
