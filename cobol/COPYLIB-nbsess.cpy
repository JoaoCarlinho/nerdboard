000100*---------------------------------------------------------------*
000200*    NBSESS  -  TUTORING SESSION RECORD                         *
000300*    CHRONOLOGICAL BY SCHEDULED-TIME ON THE INPUT FILE.         *
000400*    SES-TUTOR-ID MAY BE BLANK (ORPHAN SESSION, NO TUTOR        *
000500*    ASSIGNED YET) -- SEE DATA VALIDATOR RULE V-1.              *
000600*---------------------------------------------------------------*
000700 01  SESSION-RECORD.
000800     05  SES-SESSION-ID               PIC X(10).
000900     05  SES-SUBJECT                  PIC X(20).
001000     05  SES-TUTOR-ID                 PIC X(10).
001100     05  SES-STUDENT-ID               PIC X(12).
001200     05  SES-SCHEDULED-TIME           PIC 9(14).
001300     05  SES-DURATION-MINUTES         PIC 9(03).
001400     05  FILLER                       PIC X(11).
