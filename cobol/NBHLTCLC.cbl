000100*===============================================================*
000200* PROGRAM NAME:    NBHLTCLC
000300* ORIGINAL AUTHOR: D. QUILLEN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 07/14/86 D. QUILLEN     CREATED.  NIGHTLY CUSTOMER HEALTH       NB-9000
000900*                          SCORE RUN, REPLACES THE MANUAL
001000*                          ACCOUNT-REVIEW CARD DECK.
001100* 06/24/88 E. ASOGWA       RESTRUCTURE, INDENTATION, REMOVAL OF    NB-9001
001200*                          FALL THRU AND GO TO'S WHERE POSSIBLE.
001300* 02/19/91 E. ASOGWA       ADDED THE DASHBOARD AGGREGATE STEP AT   NB-9002
001400*                          OPS REQUEST -- THEY WERE RE-KEYING THE
001500*                          SCORE DISTRIBUTION BY HAND EVERY DAY.
001600* 10/03/94 P. NAKASHIMA    COHORT AGGREGATE ADDED; SORTS COHORTS   NB-9003
001700*                          BY HEADCOUNT DESCENDING FOR THE
001800*                          ACCOUNT MANAGERS' MORNING REPORT.
001900* 02/11/99 P. NAKASHIMA    Y2K: ALL DATE WORK FIELDS WIDENED TO    NB-9004
002000*                          4-DIGIT YEAR; RETESTED THE 90-DAY
002100*                          ACTIVE-CUSTOMER WINDOW ACROSS 1999/00.
002200* 07/08/02 G. ESPOSITO     IB PENALTY NOW LOOKS BACK 14 DAYS, NOT  NB-9005
002300*                          7 -- SUPPORT WANTED A WIDER WINDOW.
002400* 03/15/07 G. ESPOSITO     HIGH-RISK CUSTOMERS NOW LOGGED BY ID    NB-2231
002500*                          AS THEY ARE FOUND, PER SUPPORT TICKET
002600*                          NB-2231.
002700* 09/30/11 M. OYELARAN     CHURN-RISK DEFAULT ON LOOKUP ERROR      NB-9006
002800*                          CHANGED FROM HIGH TO MEDIUM.
002900*===============================================================*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  NBHLTCLC.
003200 AUTHOR. D. QUILLEN.
003300 INSTALLATION. COBOL DEVELOPMENT CENTER.
003400 DATE-WRITTEN. 07/14/86.
003500 DATE-COMPILED. 09/30/11.
003600 SECURITY. NON-CONFIDENTIAL.
003700*===============================================================*
003800*    NIGHTLY CUSTOMER HEALTH SCORE RUN.
003900*    FINDS EVERY ACTIVE CUSTOMER (ENROLLED IN THE LAST 90 DAYS),
004000*    SCORES THE FOUR HEALTH COMPONENTS, UPSERTS TODAY'S
004100*    HEALTH-METRIC ROW, AND ROLLS UP THE DASHBOARD AND COHORT
004200*    AGGREGATES FOR THE ACCOUNT MANAGERS.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3081.
004900 OBJECT-COMPUTER. IBM-3081.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*---------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400*---------------------------------------------------------------*
005500 FILE-CONTROL.
005600     SELECT ENROLLMENT-FILE ASSIGN TO ENRLDD
005700       ORGANIZATION IS SEQUENTIAL
005800       FILE STATUS ENRL-FILE-STATUS.
005900*
006000     SELECT SESSION-FILE ASSIGN TO SESSDD
006100       ORGANIZATION IS SEQUENTIAL
006200       FILE STATUS SESS-FILE-STATUS.
006300*
006400     SELECT HEALTH-METRIC-FILE ASSIGN TO HLTHDD
006500       ORGANIZATION IS INDEXED
006600       ACCESS MODE  IS DYNAMIC
006700       RECORD KEY   IS HLT-KEY
006800       FILE STATUS  IS HLTH-FILE-STATUS.
006900*
007000     SELECT NBCHRT-SORT-WORK ASSIGN TO NBCWRK
007100       ORGANIZATION IS SEQUENTIAL.
007200*===============================================================*
007300 DATA DIVISION.
007400 FILE SECTION.
007500*---------------------------------------------------------------*
007600 FD  ENROLLMENT-FILE.
007700     COPY NBENRL.
007800*---------------------------------------------------------------*
007900 FD  SESSION-FILE.
008000     COPY NBSESS.
008100*---------------------------------------------------------------*
008200 FD  HEALTH-METRIC-FILE.
008300     COPY NBHLTH.
008400*---------------------------------------------------------------*
008500 SD  NBCHRT-SORT-WORK.
008600 01  NBCHRT-SORT-RECORD.
008700     05  SRT-COUNT-KEY            PIC 9(05) COMP.
008800     05  SRT-COHORT-ID            PIC X(40).
008900     05  SRT-CUSTOMER-COUNT       PIC 9(05) COMP.
009000     05  SRT-SCORE-TOTAL          PIC 9(07)V99.
009100     05  SRT-LOW-SCORE-COUNT      PIC 9(05) COMP.
009200*---------------------------------------------------------------*
009300 WORKING-STORAGE SECTION.
009400*---------------------------------------------------------------*
009500 01  WS-SWITCHES-MISC-FIELDS.
009600     05  ENRL-FILE-STATUS            PIC X(02).
009700         88  ENRL-FILE-OK                      VALUE '00'.
009800         88  ENRL-FILE-EOF                     VALUE '10'.
009900     05  SESS-FILE-STATUS            PIC X(02).
010000         88  SESS-FILE-OK                      VALUE '00'.
010100         88  SESS-FILE-EOF                      VALUE '10'.
010200     05  HLTH-FILE-STATUS            PIC X(02).
010300         88  HLTH-FILE-OK                       VALUE '00'.
010400         88  HLTH-FILE-MAY-EXIST                VALUE '35'.
010500     05  WS-RUN-DATE                 PIC 9(08).
010600     05  WS-CUSTOMERS-PROCESSED      PIC 9(05) COMP VALUE 0.
010700     05  WS-RECORDS-UPDATED          PIC 9(05) COMP VALUE 0.
010800     05  WS-HIGH-RISK-COUNT          PIC 9(05) COMP VALUE 0.
010900*
011000*    DISTINCT ACTIVE-CUSTOMER TABLE, BUILT BY 2000-FIND-ACTIVE.
011100 01  CUSTOMER-TABLE-AREA.
011200     05  CUST-ENTRY-COUNT         PIC 9(05) COMP VALUE 0.
011300     05  CUST-TABLE OCCURS 600 TIMES INDEXED BY CUST-IDX.
011400         10  CUST-ID              PIC X(12).
011500 01  CUSTOMER-TABLE-REDEF REDEFINES CUSTOMER-TABLE-AREA.
011600     05  FILLER                   PIC 9(05) COMP.
011700     05  CUST-ENTRY OCCURS 600 TIMES.
011800         10  FILLER               PIC X(12).
011900*
012000*    H-1..H-4 WORK AREA.  REDEFINED SO THE FOUR COMPONENTS CAN
012100*    BE ADDRESSED BOTH INDIVIDUALLY AND AS A TABLE WHEN THE
012200*    WEIGHTED SCORE IS BUILT.
012300 01  HEALTH-COMPONENT-AREA.
012400     05  HC-H1-FIRST-SESSION      PIC 9(03)V99.
012500     05  HC-H2-SESSION-VELOCITY   PIC 9(03)V99.
012600     05  HC-H3-IB-PENALTY         PIC 9(03)V99.
012700     05  HC-H4-ENGAGEMENT         PIC 9(03)V99.
012800 01  HEALTH-COMPONENT-REDEF REDEFINES HEALTH-COMPONENT-AREA.
012900     05  HC-COMPONENT OCCURS 4 TIMES PIC 9(03)V99.
013000*
013100 01  WORK-FIELDS.
013200     05  WK-CUSTOMER-ID           PIC X(12).
013300     05  WK-SESSION-COUNT-30D     PIC 9(05) COMP.
013400     05  WK-IB-COUNT-14D          PIC 9(03) COMP.
013500     05  WK-LATEST-START-DATE     PIC 9(08).
013600     05  WK-LATEST-ENGAGEMENT     PIC 9V99.
013700     05  WK-FOUND-SESSION         PIC X(01).
013800         88  WK-NO-SESSION-YET    VALUE 'N'.
013900     05  WK-FOUND-ENROLLMENT      PIC X(01).
014000         88  WK-NO-ENROLLMENT-YET VALUE 'N'.
014100     05  WK-HEALTH-SCORE          PIC 9(03)V99.
014200     05  WK-CHURN-RISK            PIC X(06).
014300     05  WK-WINDOW-START          PIC 9(08).
014400     05  WK-SPW                   PIC 9(03)V99.
014500     05  SORT-RETURN-SW           PIC X(01) VALUE 'N'.
014600         88  SORT-RETURN-EOF       VALUE 'Y'.
014700*
014800*    COHORT ACCUMULATOR, SCANNED INTO THE SORT FILE AFTER THE
014900*    DASHBOARD AGGREGATE PASS.
015000 01  COHORT-TABLE-AREA.
015100     05  COH-ENTRY-COUNT          PIC 9(05) COMP VALUE 0.
015200     05  COH-TABLE OCCURS 300 TIMES INDEXED BY COH-IDX.
015300         10  COH-COHORT-ID        PIC X(40).
015400         10  COH-CUSTOMER-COUNT   PIC 9(05) COMP.
015500         10  COH-SCORE-TOTAL      PIC 9(07)V99.
015600         10  COH-LOW-SCORE-COUNT  PIC 9(05) COMP.
015700*
015800 01  DASHBOARD-AREA.
015900     05  DB-TOTAL-CUSTOMERS       PIC 9(05) COMP VALUE 0.
016000     05  DB-SCORE-TOTAL           PIC 9(07)V99 VALUE 0.
016100     05  DB-AVERAGE-SCORE         PIC 9(03)V99.
016200     05  DB-LOW-COUNT             PIC 9(05) COMP VALUE 0.
016300     05  DB-MEDIUM-COUNT          PIC 9(05) COMP VALUE 0.
016400     05  DB-HIGH-COUNT            PIC 9(05) COMP VALUE 0.
016410*
016420*    THE THREE RISK BUCKETS ARE ALSO ADDRESSED AS A TABLE SO
016430*    THE JOB-LOG TRACE BELOW CAN WALK THEM WITHOUT THREE
016440*    SEPARATE DISPLAY STATEMENTS.
016450 01  DASHBOARD-BUCKET-REDEF REDEFINES DASHBOARD-AREA.
016460     05  FILLER                   PIC 9(05) COMP.
016470     05  FILLER                   PIC 9(07)V99.
016480     05  FILLER                   PIC 9(03)V99.
016490     05  DB-BUCKET OCCURS 3 TIMES INDEXED BY DB-BUCKET-IDX
016491                              PIC 9(05) COMP.
016500*===============================================================*
016600 PROCEDURE DIVISION.
016700*---------------------------------------------------------------*
016800 0000-MAIN-PARAGRAPH.
016900*---------------------------------------------------------------*
017000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
017100     PERFORM 1000-OPEN-HEALTH-FILE
017200     PERFORM 2000-FIND-ACTIVE-CUSTOMERS THRU 2000-EXIT
017300     PERFORM 2500-SCORE-EACH-CUSTOMER THRU 2500-EXIT
017400     CLOSE HEALTH-METRIC-FILE
017500     PERFORM 4000-DASHBOARD-AGGREGATE THRU 4000-EXIT
017600     PERFORM 5000-COHORT-AGGREGATE THRU 5000-EXIT
017700     PERFORM 9000-WRITE-RUN-SUMMARY
017800     GOBACK.
017900*---------------------------------------------------------------*
018000 1000-OPEN-HEALTH-FILE.
018100*---------------------------------------------------------------*
018200     OPEN OUTPUT HEALTH-METRIC-FILE
018300     CLOSE       HEALTH-METRIC-FILE
018400     OPEN I-O    HEALTH-METRIC-FILE
018500     EVALUATE HLTH-FILE-STATUS
018600         WHEN '00'
018700             CONTINUE
018800         WHEN '35'
018900             CLOSE HEALTH-METRIC-FILE
019000             OPEN OUTPUT HEALTH-METRIC-FILE
019100             CLOSE HEALTH-METRIC-FILE
019200             OPEN I-O HEALTH-METRIC-FILE
019300         WHEN OTHER
019400             DISPLAY 'NBHLTCLC: HEALTH FILE STATUS ',
019500                 HLTH-FILE-STATUS
019600     END-EVALUATE.
019700*---------------------------------------------------------------*
019800 2000-FIND-ACTIVE-CUSTOMERS SECTION.
019900*---------------------------------------------------------------*
020000 2000-FIND-ACTIVE-CUSTOMERS.
020100*    RULE: ACTIVE = DISTINCT STUDENT-ID WITH AN ENROLLMENT
020200*    START-DATE WITHIN 90 DAYS BEFORE THE RUN DATE.
020300     MOVE WS-RUN-DATE TO WK-WINDOW-START
020400     SUBTRACT 90 FROM WK-WINDOW-START
020500     MOVE 0 TO CUST-ENTRY-COUNT
020600     OPEN INPUT ENROLLMENT-FILE
020700     IF NOT ENRL-FILE-OK
020800         DISPLAY 'NBHLTCLC: ENROLLMENT FILE OPEN ERROR ',
020900             ENRL-FILE-STATUS
021000         GO TO 2000-EXIT
021100     END-IF
021200     PERFORM 2010-READ-ENROLLMENT-LOOP UNTIL ENRL-FILE-EOF
021300     CLOSE ENROLLMENT-FILE.
021400 2000-EXIT.
021500     EXIT.
021600*
021700 2010-READ-ENROLLMENT-LOOP.
021800     READ ENROLLMENT-FILE
021900         AT END
022000             SET ENRL-FILE-EOF TO TRUE
022100         NOT AT END
022200             IF ENR-START-DATE >= WK-WINDOW-START AND
022300                ENR-START-DATE <= WS-RUN-DATE
022400                 PERFORM 2020-ADD-IF-NEW-CUSTOMER
022500             END-IF
022600     END-READ.
022700*
022800 2020-ADD-IF-NEW-CUSTOMER.
022900     SET CUST-IDX TO 1
023000     SEARCH CUST-TABLE
023100         AT END
023200             IF CUST-ENTRY-COUNT < 600
023300                 ADD 1 TO CUST-ENTRY-COUNT
023400                 SET CUST-IDX TO CUST-ENTRY-COUNT
023500                 MOVE ENR-STUDENT-ID TO CUST-ID(CUST-IDX)
023600             END-IF
023700         WHEN CUST-ID(CUST-IDX) = ENR-STUDENT-ID
023800             CONTINUE
023900     END-SEARCH.
024000*---------------------------------------------------------------*
024100 2500-SCORE-EACH-CUSTOMER SECTION.
024200*---------------------------------------------------------------*
024300 2500-SCORE-EACH-CUSTOMER.
024400     PERFORM 2510-SCORE-ONE-CUSTOMER THRU 2510-EXIT
024500         VARYING CUST-IDX FROM 1 BY 1
024600         UNTIL CUST-IDX > CUST-ENTRY-COUNT.
024700 2500-EXIT.
024800     EXIT.
024900*
025000 2510-SCORE-ONE-CUSTOMER.
025100     MOVE CUST-ID(CUST-IDX) TO WK-CUSTOMER-ID
025200     PERFORM 2100-CALC-H1-H2 THRU 2100-EXIT
025300     PERFORM 2200-CALC-H3 THRU 2200-EXIT
025400     PERFORM 2300-CALC-H4 THRU 2300-EXIT
025500     PERFORM 2400-CALC-HEALTH-SCORE
025600     PERFORM 2600-CLASSIFY-CHURN-RISK
025700     PERFORM 2700-UPSERT-HEALTH-METRIC
025800     ADD 1 TO WS-CUSTOMERS-PROCESSED.
025900 2510-EXIT.
026000     EXIT.
026100*---------------------------------------------------------------*
026200 2100-CALC-H1-H2 SECTION.
026300*---------------------------------------------------------------*
026400 2100-CALC-H1-H2.
026500     MOVE 0 TO WK-SESSION-COUNT-30D
026600     MOVE 'N' TO WK-FOUND-SESSION
026700     MOVE WS-RUN-DATE TO WK-WINDOW-START
026800     SUBTRACT 30 FROM WK-WINDOW-START
026900     OPEN INPUT SESSION-FILE
027000     IF NOT SESS-FILE-OK
027100         DISPLAY 'NBHLTCLC: SESSION FILE OPEN ERROR ',
027200             SESS-FILE-STATUS
027300         GO TO 2100-EXIT
027400     END-IF
027500     PERFORM 2110-READ-SESSION-LOOP UNTIL SESS-FILE-EOF
027600     CLOSE SESSION-FILE.
027700*    H-1: 100 IF ANY SESSION EXISTS BEFORE THE RUN MOMENT.
027800     IF WK-NO-SESSION-YET
027900         MOVE 0 TO HC-H1-FIRST-SESSION
028000     ELSE
028100         MOVE 100 TO HC-H1-FIRST-SESSION
028200     END-IF
028300*    H-2: SESSIONS-PER-WEEK CAPPED AT A HEALTHY MAX OF 5/WEEK.
028400     COMPUTE WK-SPW ROUNDED =
028500         WK-SESSION-COUNT-30D / 30 * 7
028600     IF WK-SPW / 5 * 100 > 100
028700         MOVE 100 TO HC-H2-SESSION-VELOCITY
028800     ELSE
028900         COMPUTE HC-H2-SESSION-VELOCITY ROUNDED =
029000             WK-SPW / 5 * 100
029100     END-IF.
029200 2100-EXIT.
029300     EXIT.
029400*
029500 2110-READ-SESSION-LOOP.
029600     READ SESSION-FILE
029700         AT END
029800             SET SESS-FILE-EOF TO TRUE
029900         NOT AT END
030000             IF SES-STUDENT-ID = WK-CUSTOMER-ID
030100                 MOVE 'Y' TO WK-FOUND-SESSION
030200                 IF SES-SCHEDULED-TIME(1:8) >= WK-WINDOW-START
030300                     ADD 1 TO WK-SESSION-COUNT-30D
030400                 END-IF
030500             END-IF
030600     END-READ.
030700*
030800 2200-CALC-H3 SECTION.
030900*---------------------------------------------------------------*
031000 2200-CALC-H3.
031100*    RULE H-3, WIDENED TO 14 DAYS PER 07/08/02 CHANGE.
031200     MOVE 0 TO WK-IB-COUNT-14D
031300     MOVE WS-RUN-DATE TO WK-WINDOW-START
031400     SUBTRACT 14 FROM WK-WINDOW-START
031500     PERFORM 2210-SCAN-HEALTH-HISTORY.
031600     EVALUATE TRUE
031700         WHEN WK-IB-COUNT-14D = 0
031800             MOVE 0  TO HC-H3-IB-PENALTY
031900         WHEN WK-IB-COUNT-14D = 1
032000             MOVE 20 TO HC-H3-IB-PENALTY
032100         WHEN OTHER
032200             MOVE 50 TO HC-H3-IB-PENALTY
032300     END-EVALUATE.
032400 2200-EXIT.
032500     EXIT.
032600*
032700 2210-SCAN-HEALTH-HISTORY.
032800     MOVE WK-CUSTOMER-ID TO HLT-CUSTOMER-ID
032900     MOVE WK-WINDOW-START TO HLT-METRIC-DATE
033000     START HEALTH-METRIC-FILE KEY IS NOT LESS THAN HLT-KEY
033100         INVALID KEY
033200             GO TO 2200-EXIT
033300     END-START
033400     PERFORM 2220-READ-HEALTH-NEXT UNTIL HLT-CUSTOMER-ID
033500         NOT = WK-CUSTOMER-ID OR HLTH-FILE-STATUS = '10'.
033600*
033700 2220-READ-HEALTH-NEXT.
033800     READ HEALTH-METRIC-FILE NEXT RECORD
033900         AT END
034000             MOVE '10' TO HLTH-FILE-STATUS
034100         NOT AT END
034200             IF HLT-CUSTOMER-ID = WK-CUSTOMER-ID AND
034300                HLT-METRIC-DATE <= WS-RUN-DATE
034400                 ADD HLT-SUPPORT-TICKET-COUNT TO WK-IB-COUNT-14D
034500             END-IF
034600     END-READ.
034700*
034800 2300-CALC-H4 SECTION.
034900*---------------------------------------------------------------*
035000 2300-CALC-H4.
035100     MOVE 0 TO WK-LATEST-START-DATE
035200     MOVE 0 TO WK-LATEST-ENGAGEMENT
035300     MOVE 'N' TO WK-FOUND-ENROLLMENT
035400     OPEN INPUT ENROLLMENT-FILE
035500     IF NOT ENRL-FILE-OK
035600         GO TO 2300-EXIT
035700     END-IF
035800     PERFORM 2310-READ-ENROLL-FOR-H4 UNTIL ENRL-FILE-EOF
035900     CLOSE ENROLLMENT-FILE
036000     IF WK-NO-ENROLLMENT-YET
036100         MOVE 0 TO HC-H4-ENGAGEMENT
036200     ELSE
036300         COMPUTE HC-H4-ENGAGEMENT ROUNDED =
036400             WK-LATEST-ENGAGEMENT * 100
036500     END-IF.
036600 2300-EXIT.
036700     EXIT.
036800*
036900 2310-READ-ENROLL-FOR-H4.
037000     READ ENROLLMENT-FILE
037100         AT END
037200             SET ENRL-FILE-EOF TO TRUE
037300         NOT AT END
037400             IF ENR-STUDENT-ID = WK-CUSTOMER-ID AND
037500                ENR-START-DATE >= WK-LATEST-START-DATE
037600                 MOVE 'Y' TO WK-FOUND-ENROLLMENT
037700                 MOVE ENR-START-DATE TO WK-LATEST-START-DATE
037800                 MOVE ENR-ENGAGEMENT-SCORE TO WK-LATEST-ENGAGEMENT
037900             END-IF
038000     END-READ.
038100*
038200 2400-CALC-HEALTH-SCORE.
038300*---------------------------------------------------------------*
038400*    RULE H-5 -- THE WEIGHTED BLEND.
038500     COMPUTE WK-HEALTH-SCORE ROUNDED =
038600         0.40 * HC-H1-FIRST-SESSION +
038700         0.30 * HC-H2-SESSION-VELOCITY +
038800         0.20 * (100 - HC-H3-IB-PENALTY) +
038900         0.10 * HC-H4-ENGAGEMENT.
039000*---------------------------------------------------------------*
039100 2600-CLASSIFY-CHURN-RISK.
039200*---------------------------------------------------------------*
039300*    RULE H-6.  IB CALLS RE-DERIVED FROM THE PENALTY VALUE.
039400     EVALUATE TRUE
039500         WHEN HC-H3-IB-PENALTY >= 50 OR WK-HEALTH-SCORE < 40
039600             MOVE 'HIGH'   TO WK-CHURN-RISK
039700             ADD 1 TO WS-HIGH-RISK-COUNT
039800             DISPLAY 'NBHLTCLC: HIGH RISK CUSTOMER ',
039900                 WK-CUSTOMER-ID
040000         WHEN HC-H3-IB-PENALTY >= 20 OR WK-HEALTH-SCORE < 60
040100             MOVE 'MEDIUM' TO WK-CHURN-RISK
040200         WHEN OTHER
040300             MOVE 'LOW'    TO WK-CHURN-RISK
040400     END-EVALUATE.
040500*---------------------------------------------------------------*
040600 2700-UPSERT-HEALTH-METRIC.
040700*---------------------------------------------------------------*
040800     MOVE WK-CUSTOMER-ID  TO HLT-CUSTOMER-ID
040900     MOVE WS-RUN-DATE     TO HLT-METRIC-DATE
041000     READ HEALTH-METRIC-FILE
041100         INVALID KEY
041200             PERFORM 2710-FILL-HEALTH-RECORD
041300             WRITE HEALTH-METRIC-RECORD
041400         NOT INVALID KEY
041500             PERFORM 2710-FILL-HEALTH-RECORD
041600             REWRITE HEALTH-METRIC-RECORD
041700     END-READ
041800     ADD 1 TO WS-RECORDS-UPDATED.
041900*
042000 2710-FILL-HEALTH-RECORD.
042100     MOVE WK-HEALTH-SCORE            TO HLT-HEALTH-SCORE
042200     MOVE HC-H4-ENGAGEMENT           TO HLT-ENGAGEMENT-LEVEL
042300     MOVE WK-IB-COUNT-14D            TO HLT-SUPPORT-TICKET-COUNT
042400     COMPUTE HLT-SESSION-COMPLETION-RATE ROUNDED = 0.95
042500     MOVE WK-CHURN-RISK              TO HLT-CHURN-RISK-LEVEL.
042600*---------------------------------------------------------------*
042700 4000-DASHBOARD-AGGREGATE SECTION.
042800*---------------------------------------------------------------*
042900 4000-DASHBOARD-AGGREGATE.
043000*    RULE H-7.  WITHIN 1 DAY OF THE RUN DATE.
043100     MOVE 0 TO DB-TOTAL-CUSTOMERS DB-SCORE-TOTAL
043200     MOVE 0 TO DB-LOW-COUNT DB-MEDIUM-COUNT DB-HIGH-COUNT
043300     OPEN INPUT HEALTH-METRIC-FILE
043400     PERFORM 4005-ADD-ONE-DASHBOARD-ROW THRU 4005-EXIT
043500         VARYING CUST-IDX FROM 1 BY 1
043600         UNTIL CUST-IDX > CUST-ENTRY-COUNT
043700     CLOSE HEALTH-METRIC-FILE
043710     PERFORM 4008-DUMP-ONE-BUCKET THRU 4008-EXIT
043720         VARYING DB-BUCKET-IDX FROM 1 BY 1
043730         UNTIL DB-BUCKET-IDX > 3
043800     IF DB-TOTAL-CUSTOMERS > 0
043900         COMPUTE DB-AVERAGE-SCORE ROUNDED =
044000             DB-SCORE-TOTAL / DB-TOTAL-CUSTOMERS
044100     ELSE
044200         MOVE 0 TO DB-AVERAGE-SCORE
044300     END-IF.
044400 4000-EXIT.
044500     EXIT.
044510*
044520 4008-DUMP-ONE-BUCKET.
044530     DISPLAY 'NBHLTCLC: RISK BUCKET ' DB-BUCKET-IDX
044540         ' COUNT ' DB-BUCKET(DB-BUCKET-IDX).
044550 4008-EXIT.
044560     EXIT.
044600*
044700 4005-ADD-ONE-DASHBOARD-ROW.
044800     MOVE CUST-ID(CUST-IDX) TO HLT-CUSTOMER-ID
044900     MOVE WS-RUN-DATE TO HLT-METRIC-DATE
045000     READ HEALTH-METRIC-FILE
045100         INVALID KEY
045200             CONTINUE
045300         NOT INVALID KEY
045400             ADD 1 TO DB-TOTAL-CUSTOMERS
045500             ADD HLT-HEALTH-SCORE TO DB-SCORE-TOTAL
045600             PERFORM 4010-BUCKET-SCORE
045700     END-READ.
045800 4005-EXIT.
045900     EXIT.
046000*
046100 4010-BUCKET-SCORE.
046200     EVALUATE TRUE
046300         WHEN HLT-HEALTH-SCORE < 40
046400             ADD 1 TO DB-LOW-COUNT
046500         WHEN HLT-HEALTH-SCORE <= 60
046600             ADD 1 TO DB-MEDIUM-COUNT
046700         WHEN OTHER
046800             ADD 1 TO DB-HIGH-COUNT
046900     END-EVALUATE.
047000*---------------------------------------------------------------*
047100 5000-COHORT-AGGREGATE SECTION.
047200*---------------------------------------------------------------*
047300 5000-COHORT-AGGREGATE.
047400     MOVE 0 TO COH-ENTRY-COUNT
047500     OPEN INPUT HEALTH-METRIC-FILE
047600     OPEN INPUT ENROLLMENT-FILE
047700     PERFORM 5005-SCAN-ONE-CUSTOMER THRU 5005-EXIT
047800         VARYING CUST-IDX FROM 1 BY 1
047900         UNTIL CUST-IDX > CUST-ENTRY-COUNT
048000     CLOSE HEALTH-METRIC-FILE
048100     CLOSE ENROLLMENT-FILE
048200     SORT NBCHRT-SORT-WORK
048300         ON DESCENDING KEY SRT-COUNT-KEY
048400         INPUT PROCEDURE IS 5100-RELEASE-COHORTS
048500         OUTPUT PROCEDURE IS 5200-PRINT-COHORTS.
048600 5000-EXIT.
048700     EXIT.
048800*
048900 5005-SCAN-ONE-CUSTOMER.
049000     MOVE CUST-ID(CUST-IDX) TO HLT-CUSTOMER-ID
049100     MOVE WS-RUN-DATE TO HLT-METRIC-DATE
049200     READ HEALTH-METRIC-FILE
049300         INVALID KEY
049400             CONTINUE
049500         NOT INVALID KEY
049600             PERFORM 5010-FIND-COHORT-FOR-CUSTOMER
049700     END-READ.
049800 5005-EXIT.
049900     EXIT.
050000*
050100 5010-FIND-COHORT-FOR-CUSTOMER.
050200*    MOST RECENT ENROLLMENT'S COHORT-ID WINS, SAME RULE AS H-4.
050300     CLOSE ENROLLMENT-FILE
050400     OPEN INPUT ENROLLMENT-FILE
050500     MOVE 0 TO WK-LATEST-START-DATE
050600     PERFORM 5013-SCAN-LOOP UNTIL ENRL-FILE-EOF.
050700*
050800 5013-SCAN-LOOP.
050900     READ ENROLLMENT-FILE
051000         AT END
051100             SET ENRL-FILE-EOF TO TRUE
051200         NOT AT END
051300             IF ENR-STUDENT-ID = HLT-CUSTOMER-ID AND
051400                ENR-START-DATE >= WK-LATEST-START-DATE
051500                 MOVE ENR-START-DATE TO WK-LATEST-START-DATE
051600                 PERFORM 5020-ACCUMULATE-COHORT
051700             END-IF
051800     END-READ.
051900*
052000 5020-ACCUMULATE-COHORT.
052100     SET COH-IDX TO 1
052200     SEARCH COH-TABLE
052300         AT END
052400             IF COH-ENTRY-COUNT < 300
052500                 ADD 1 TO COH-ENTRY-COUNT
052600                 SET COH-IDX TO COH-ENTRY-COUNT
052700                 MOVE ENR-COHORT-ID TO COH-COHORT-ID(COH-IDX)
052800                 MOVE 0 TO COH-CUSTOMER-COUNT(COH-IDX)
052900                 MOVE 0 TO COH-SCORE-TOTAL(COH-IDX)
053000                 MOVE 0 TO COH-LOW-SCORE-COUNT(COH-IDX)
053100             END-IF
053200         WHEN COH-COHORT-ID(COH-IDX) = ENR-COHORT-ID
053300             CONTINUE
053400     END-SEARCH
053500     ADD 1 TO COH-CUSTOMER-COUNT(COH-IDX)
053600     ADD HLT-HEALTH-SCORE TO COH-SCORE-TOTAL(COH-IDX)
053700     IF HLT-HEALTH-SCORE < 40
053800         ADD 1 TO COH-LOW-SCORE-COUNT(COH-IDX)
053900     END-IF.
054000*
054100 5100-RELEASE-COHORTS.
054200     PERFORM 5105-RELEASE-ONE-COHORT
054300         VARYING COH-IDX FROM 1 BY 1
054400         UNTIL COH-IDX > COH-ENTRY-COUNT.
054500*
054600 5105-RELEASE-ONE-COHORT.
054700     MOVE COH-CUSTOMER-COUNT(COH-IDX) TO SRT-COUNT-KEY
054800     MOVE COH-COHORT-ID(COH-IDX)      TO SRT-COHORT-ID
054900     MOVE COH-CUSTOMER-COUNT(COH-IDX) TO SRT-CUSTOMER-COUNT
055000     MOVE COH-SCORE-TOTAL(COH-IDX)    TO SRT-SCORE-TOTAL
055100     MOVE COH-LOW-SCORE-COUNT(COH-IDX)
055200         TO SRT-LOW-SCORE-COUNT
055300     RELEASE NBCHRT-SORT-RECORD.
055400*
055500 5200-PRINT-COHORTS.
055600     DISPLAY 'NBHLTCLC: COHORT AGGREGATE, HEADCOUNT DESCENDING'
055700     PERFORM 5210-RETURN-LOOP UNTIL SORT-RETURN-EOF.
055800*
055900 5210-RETURN-LOOP.
056000     RETURN NBCHRT-SORT-WORK
056100         AT END
056200             MOVE 'Y' TO SORT-RETURN-SW
056300         NOT AT END
056400             DISPLAY SRT-COHORT-ID ' ' SRT-CUSTOMER-COUNT
056500                 ' ' SRT-SCORE-TOTAL ' ' SRT-LOW-SCORE-COUNT
056600     END-RETURN.
056700*---------------------------------------------------------------*
056800 9000-WRITE-RUN-SUMMARY.
056900*---------------------------------------------------------------*
057000     DISPLAY 'NBHLTCLC RUN SUMMARY -- CUSTOMERS PROCESSED: ',
057100         WS-CUSTOMERS-PROCESSED
057200     DISPLAY 'NBHLTCLC RUN SUMMARY -- RECORDS UPDATED: ',
057300         WS-RECORDS-UPDATED
057400     DISPLAY 'NBHLTCLC RUN SUMMARY -- HIGH-RISK WARNINGS: ',
057500         WS-HIGH-RISK-COUNT
057600     DISPLAY 'NBHLTCLC RUN SUMMARY -- AVG DASHBOARD SCORE: ',
057700         DB-AVERAGE-SCORE.
