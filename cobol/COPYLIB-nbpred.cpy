000100*---------------------------------------------------------------*
000200*    NBPRED  -  CAPACITY SHORTAGE PREDICTION RECORD             *
000300*    KEYED LOOKUP BY SUBJECT + HORIZON, MOST RECENT ACTIVE ROW  *
000400*    WINS.  SEE NBPREDSV RULE P-10 (THE CHANGE GATE).           *
000500*---------------------------------------------------------------*
000600 01  PREDICTION-RECORD.
000700     05  PRD-PREDICTION-ID            PIC X(17).
000800     05  PRD-SUBJECT                  PIC X(20).
000900     05  PRD-HORIZON                  PIC X(05).
001000     05  PRD-HORIZON-DAYS             PIC 9(03).
001100     05  PRD-SHORTAGE-PROBABILITY     PIC 9V9999.
001200     05  PRD-PREDICTED-SHORTAGE-DATE  PIC 9(08).
001300     05  PRD-DAYS-UNTIL-SHORTAGE      PIC 9(03).
001400     05  PRD-PREDICTED-PEAK-UTIL      PIC 9(03)V99.
001500     05  PRD-SEVERITY                 PIC X(06).
001600     05  PRD-CONFIDENCE-SCORE         PIC 9(03)V99.
001700     05  PRD-CONFIDENCE-LEVEL         PIC X(06).
001800     05  PRD-PRIORITY-SCORE           PIC 9(03)V99.
001900     05  PRD-CRITICAL-FLAG            PIC X(01).
002000     05  PRD-STATUS                   PIC X(08).
002100     05  FILLER                       PIC X(03).
