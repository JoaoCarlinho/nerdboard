000100*****************************************************************
000200* PROGRAM NAME:    NBEXPL
000300* ORIGINAL AUTHOR: M. OSEI
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/18/91 M. OSEI         CREATED.  CALLED SUBPROGRAM THAT TURNS  NB-0033
000900*                          A SCORED PREDICTION INTO THE PLAIN-
001000*                          ENGLISH WRITE-UP OPS READS EACH
001100*                          MORNING. (TKT NB-0033)
001200* 07/09/94 M. OSEI         ADDED THE TOP-3 CONTRIBUTING FACTOR     NB-9000
001300*                          WRITE-UP -- BEFORE THIS, THE REPORT
001400*                          ONLY GAVE THE HEADLINE SENTENCE.
001500* 02/03/99 R. FALKE        Y2K REVIEW -- NO DATE FIELDS IN THIS    NB-9001
001600*                          SUBPROGRAM, NO CHANGE REQUIRED.
001700* 10/14/02 R. FALKE        SEASONAL CONTEXT PARAGRAPH ADDED AT     NB-9002
001800*                          THE DASHBOARD TEAM'S REQUEST -- ONLY
001900*                          FIRES WHEN A SEASONAL FACTOR MADE THE
002000*                          TOP 3.
002100* 06/21/08 K. ISHIDA       RECOMMENDATION WORDING SPLIT INTO FOUR  NB-9003
002200*                          TIERS INSTEAD OF TWO (WAS JUST URGENT
002300*                          OR NOT-URGENT).
002400*****************************************************************
002500*    EXPLANATION WRITE-UP GENERATOR -- CALLED ONCE PER PREDICTION
002600*    BY THE PREDICTION DRIVER, RIGHT AFTER THE CONFIDENCE CALL.
002700*    THIS SUBPROGRAM DOES NO FILE I-O OF ITS OWN; IT HANDS BACK A
002800*    STACK OF REPORT LINES AND LETS THE CALLER WRITE THEM.
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  NBEXPL.
003200 AUTHOR. M. OSEI.
003300 INSTALLATION. COBOL DEVELOPMENT CENTER.
003400 DATE-WRITTEN. 02/18/91.
003500 DATE-COMPILED. 06/21/08.
003600 SECURITY. NON-CONFIDENTIAL.
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-3081.
004100 OBJECT-COMPUTER. IBM-3081.
004200 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004300*****************************************************************
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*---------------------------------------------------------------*
004700 01  PHRASE-AREA.
004800     05  WK-CERTAINTY-PHRASE      PIC X(24).
004900     05  WK-SEVERITY-PHRASE       PIC X(24).
005000     05  WK-TIMEFRAME-PHRASE      PIC X(28).
005100     05  WK-PROB-PERCENT          PIC 9(03).
005200     05  WK-WEEK-COUNT            PIC 9(03).
005300     05  WK-MONTH-COUNT           PIC 9(03).
005400*---------------------------------------------------------------*
005500*    SCRATCH STRING BUFFER FOR THE TWO SENTENCES LONG ENOUGH TO
005600*    RUN PAST ONE 60-BYTE REPORT LINE -- SPLIT IN HALF AND
005700*    HANDED OUT AS TWO LINES WHEN THAT HAPPENS.
005800 01  TEXT-BUILD-AREA.
005900     05  TB-FULL-TEXT             PIC X(120).
006000 01  TEXT-BUILD-REDEF REDEFINES TEXT-BUILD-AREA.
006100     05  TB-FIRST-HALF            PIC X(60).
006200     05  TB-SECOND-HALF           PIC X(60).
006300*---------------------------------------------------------------*
006400*    THE TEN NAMED FACTORS BEHIND RULE E-2, RANKED BY MAGNITUDE
006500*    (ABSENT SHAP, THAT IS ALL THE SOURCE SYSTEM EVER DID).
006600 01  FACTOR-TABLE-AREA.
006700     05  FCT-ENTRY-COUNT          PIC 9(02) COMP VALUE 10.
006800     05  FCT-TABLE OCCURS 10 TIMES INDEXED BY FCT-IDX.
006900         10  FCT-ID               PIC 9(02) COMP.
007000         10  FCT-ABS-VALUE        PIC 9(07)V9999.
007100         10  FCT-TEXT             PIC X(55).
007200*    SINGLE-ENTRY SWAP BUFFER FOR THE BUBBLE SORT BELOW, VIEWED
007300*    EITHER AS THE THREE FIELDS OR AS ONE RAW MOVE TARGET.
007400 01  SWAP-BUFFER-AREA.
007500     05  SWB-ID                   PIC 9(02) COMP.
007600     05  SWB-ABS-VALUE            PIC 9(07)V9999.
007700     05  SWB-TEXT                 PIC X(55).
007800 01  SWAP-BUFFER-REDEF REDEFINES SWAP-BUFFER-AREA.
007900     05  SWB-WHOLE-ENTRY          PIC X(63).
008000*    THE IDS OF THE TOP 3 FACTORS AFTER SORTING, VIEWED AS A
008100*    SMALL TABLE (FOR THE LOOP THAT PRINTS THEM) OR AS THREE
008200*    NAMED FIELDS (FOR THE SEASONAL-CONTEXT CHECK IN 4000).
008300 01  TOP3-ID-AREA.
008400     05  T3-ID-TABLE OCCURS 3 TIMES PIC 9(02) COMP.
008500 01  TOP3-ID-REDEF REDEFINES TOP3-ID-AREA.
008600     05  TOP-ID-1                 PIC 9(02) COMP.
008700     05  TOP-ID-2                 PIC 9(02) COMP.
008800     05  TOP-ID-3                 PIC 9(02) COMP.
008900*---------------------------------------------------------------*
009000 01  SORT-CONTROL-FIELDS.
009100     05  WK-PASS-IDX              PIC 9(02) COMP.
009200     05  WK-COMPARE-IDX           PIC 9(02) COMP.
009300     05  WK-SWAPPED-SW            PIC X(01).
009400         88  NOTHING-SWAPPED      VALUE 'N'.
009500*---------------------------------------------------------------*
009600 01  REASON-AREA.
009700     05  WK-REASON-COUNT          PIC 9(01) COMP.
009800     05  WK-REASON-TABLE OCCURS 3 TIMES PIC X(30).
009900     05  WK-CONFIDENCE-PHRASE     PIC X(20).
010000     05  WK-REASON-PHRASE         PIC X(65).
010100*---------------------------------------------------------------*
010200 01  FACTOR-EDIT-FIELDS.
010300     05  WK-SIGN-WORD             PIC X(04).
010400     05  WK-PCT-3                 PIC 9(03).
010500     05  WK-RATE-EDIT             PIC 9(03)V99.
010600*---------------------------------------------------------------*
010700 01  REASON-LENGTH-FIELDS.
010800     05  WK-REASON-LEN            PIC 9(02) COMP.
010900     05  WK-REASON-TRAIL-SPACES   PIC 9(02) COMP.
011000*---------------------------------------------------------------*
011100 LINKAGE SECTION.
011200 COPY NBEXPL.
011300*===============================================================*
011400 PROCEDURE DIVISION USING NBEXPL-LINKAGE-AREA.
011500*---------------------------------------------------------------*
011600 0000-MAIN-ROUTINE.
011700*---------------------------------------------------------------*
011800     MOVE 0 TO LK-E-LINE-COUNT
011900     PERFORM 1000-BUILD-MAIN-STATEMENT THRU 1000-EXIT
012000     PERFORM 2000-BUILD-FACTOR-LINES THRU 2000-EXIT
012100     PERFORM 3000-BUILD-CONFIDENCE-SECTION
012200     PERFORM 4000-BUILD-HISTORICAL-CONTEXT
012300     PERFORM 5000-BUILD-RECOMMENDATION
012400     GOBACK.
012500*---------------------------------------------------------------*
012600 1000-BUILD-MAIN-STATEMENT SECTION.
012700 1000-BUILD-MAIN-STATEMENT.
012800*    RULE E-1.
012900     EVALUATE TRUE
013000         WHEN LK-E-PROBABILITY >= 0.70
013100             MOVE 'WILL LIKELY'            TO WK-CERTAINTY-PHRASE
013200         WHEN LK-E-PROBABILITY >= 0.50
013300             MOVE 'MAY'                    TO WK-CERTAINTY-PHRASE
013400         WHEN OTHER
013500             MOVE 'HAS A LOW PROBABILITY TO'
013600                 TO WK-CERTAINTY-PHRASE
013700     END-EVALUATE
013800     EVALUATE LK-E-SEVERITY
013900         WHEN 'LOW'
014000             MOVE 'EXPERIENCE A MINOR STRAIN'
014100                 TO WK-SEVERITY-PHRASE
014200         WHEN 'MEDIUM'
014300             MOVE 'EXPERIENCE A MODERATE SHORTAGE'
014400                 TO WK-SEVERITY-PHRASE
014500         WHEN OTHER
014600             MOVE 'EXPERIENCE A SEVERE SHORTAGE'
014700                 TO WK-SEVERITY-PHRASE
014800     END-EVALUATE
014900     EVALUATE TRUE
015000         WHEN LK-E-DAYS-UNTIL <= 7
015100             MOVE 'WITHIN THE NEXT WEEK'  TO WK-TIMEFRAME-PHRASE
015200         WHEN LK-E-DAYS-UNTIL <= 14
015300             MOVE SPACES TO WK-TIMEFRAME-PHRASE
015400             STRING 'IN APPROXIMATELY ' DELIMITED BY SIZE
015500                    LK-E-DAYS-UNTIL      DELIMITED BY SIZE
015600                    ' DAYS'              DELIMITED BY SIZE
015700                 INTO WK-TIMEFRAME-PHRASE
015800         WHEN LK-E-DAYS-UNTIL <= 30
015900             DIVIDE LK-E-DAYS-UNTIL BY 7 GIVING WK-WEEK-COUNT
016000             MOVE SPACES TO WK-TIMEFRAME-PHRASE
016100             STRING 'IN ABOUT ' DELIMITED BY SIZE
016200                    WK-WEEK-COUNT        DELIMITED BY SIZE
016300                    ' WEEKS'             DELIMITED BY SIZE
016400                 INTO WK-TIMEFRAME-PHRASE
016500         WHEN OTHER
016600             DIVIDE LK-E-DAYS-UNTIL BY 30 GIVING WK-MONTH-COUNT
016700             MOVE SPACES TO WK-TIMEFRAME-PHRASE
016800             STRING 'IN APPROXIMATELY ' DELIMITED BY SIZE
016900                    WK-MONTH-COUNT       DELIMITED BY SIZE
017000                    ' MONTHS'            DELIMITED BY SIZE
017100                 INTO WK-TIMEFRAME-PHRASE
017200     END-EVALUATE
017300     COMPUTE WK-PROB-PERCENT = LK-E-PROBABILITY * 100
017400     MOVE SPACES TO TB-FULL-TEXT
017500     STRING LK-E-SUBJECT           DELIMITED BY SPACE
017600            ' '                    DELIMITED BY SIZE
017700            WK-CERTAINTY-PHRASE     DELIMITED BY SPACE
017800            ' '                    DELIMITED BY SIZE
017900            WK-SEVERITY-PHRASE      DELIMITED BY SPACE
018000            ' '                    DELIMITED BY SIZE
018100            WK-TIMEFRAME-PHRASE     DELIMITED BY SPACE
018200            ' (' DELIMITED BY SIZE
018300            WK-PROB-PERCENT         DELIMITED BY SIZE
018400            '% PROBABILITY).'       DELIMITED BY SIZE
018500         INTO TB-FULL-TEXT
018600     PERFORM 1900-EMIT-TEXT-BUILD-AREA
018700     PERFORM 1910-EMIT-BLANK-LINE.
018800 1000-EXIT.
018900     EXIT.
019000*
019100 1900-EMIT-TEXT-BUILD-AREA.
019200*    SPLITS TB-FULL-TEXT ACROSS ONE OR TWO REPORT LINES.
019300     IF TB-SECOND-HALF = SPACES
019400         ADD 1 TO LK-E-LINE-COUNT
019500         MOVE TB-FIRST-HALF TO LK-E-LINE-TABLE (LK-E-LINE-COUNT)
019600     ELSE
019700         ADD 1 TO LK-E-LINE-COUNT
019800         MOVE TB-FIRST-HALF TO LK-E-LINE-TABLE (LK-E-LINE-COUNT)
019900         ADD 1 TO LK-E-LINE-COUNT
020000         MOVE TB-SECOND-HALF TO LK-E-LINE-TABLE (LK-E-LINE-COUNT)
020100     END-IF.
020200*
020300 1910-EMIT-BLANK-LINE.
020400     ADD 1 TO LK-E-LINE-COUNT
020500     MOVE SPACES TO LK-E-LINE-TABLE (LK-E-LINE-COUNT).
020600*---------------------------------------------------------------*
020700 2000-BUILD-FACTOR-LINES SECTION.
020800 2000-BUILD-FACTOR-LINES.
020900*    RULE E-2.  LOAD THE TEN NAMED FACTORS, EACH WITH ITS
021000*    ABSOLUTE MAGNITUDE AND ITS READY-MADE SENTENCE, THEN SORT
021100*    DESCENDING BY MAGNITUDE AND KEEP THE TOP THREE.
021200     PERFORM 2100-LOAD-FACTOR-TABLE
021300     PERFORM 2200-SORT-FACTOR-TABLE
021400     ADD 1 TO LK-E-LINE-COUNT
021500     MOVE 'THIS PREDICTION IS PRIMARILY DRIVEN BY:'
021600         TO LK-E-LINE-TABLE (LK-E-LINE-COUNT)
021700     PERFORM 2300-EMIT-TOP-THREE
021800         VARYING WK-PASS-IDX FROM 1 BY 1
021900         UNTIL WK-PASS-IDX > 3
022000     PERFORM 1910-EMIT-BLANK-LINE.
022100 2000-EXIT.
022200     EXIT.
022300*
022400 2100-LOAD-FACTOR-TABLE.
022500*    FACTOR 1 -- ENROLLMENT VELOCITY, RULE F-2.
022600     MOVE 1 TO FCT-ID (1)
022700     IF LK-E-VELOCITY < 0
022800         MOVE 'DOWN' TO WK-SIGN-WORD
022900         COMPUTE WK-PCT-3 = LK-E-VELOCITY * -100
023000     ELSE
023100         MOVE 'UP  ' TO WK-SIGN-WORD
023200         COMPUTE WK-PCT-3 = LK-E-VELOCITY * 100
023300     END-IF
023400     MOVE WK-PCT-3 TO FCT-ABS-VALUE (1)
023500     MOVE SPACES TO FCT-TEXT (1)
023600     STRING 'ENROLLMENT IS ' DELIMITED BY SIZE
023700            WK-SIGN-WORD     DELIMITED BY SIZE
023800            ' '              DELIMITED BY SIZE
023900            WK-PCT-3         DELIMITED BY SIZE
024000            '% WEEK-OVER-WEEK' DELIMITED BY SIZE
024100         INTO FCT-TEXT (1)
024200*    FACTOR 2 -- UTILIZATION TREND, RULE F-5.
024300     MOVE 2 TO FCT-ID (2)
024400     IF LK-E-TREND < 0
024500         MOVE 'DOWN' TO WK-SIGN-WORD
024600         COMPUTE WK-RATE-EDIT = LK-E-TREND * -1
024700     ELSE
024800         MOVE 'UP  ' TO WK-SIGN-WORD
024900         MOVE LK-E-TREND TO WK-RATE-EDIT
025000     END-IF
025100     MOVE WK-RATE-EDIT TO FCT-ABS-VALUE (2)
025200     MOVE SPACES TO FCT-TEXT (2)
025300     STRING 'UTILIZATION IS TRENDING ' DELIMITED BY SIZE
025400            WK-SIGN-WORD               DELIMITED BY SIZE
025500            ' '                        DELIMITED BY SIZE
025600            WK-RATE-EDIT               DELIMITED BY SIZE
025700            '% PER WEEK'               DELIMITED BY SIZE
025800         INTO FCT-TEXT (2)
025900*    FACTOR 3 -- CURRENT UTILIZATION, WEEK-0.
026000     MOVE 3 TO FCT-ID (3)
026100     MOVE LK-E-CURRENT-UTIL TO FCT-ABS-VALUE (3)
026200     MOVE SPACES TO FCT-TEXT (3)
026300     STRING 'CURRENT UTILIZATION IS ' DELIMITED BY SIZE
026400            LK-E-CURRENT-UTIL         DELIMITED BY SIZE
026500            '%'                       DELIMITED BY SIZE
026600         INTO FCT-TEXT (3)
026700*    FACTOR 4 -- SEASONAL FACTOR, RULE F-6.
026800     MOVE 4 TO FCT-ID (4)
026900     MOVE LK-E-SEASONAL-FACTOR TO FCT-ABS-VALUE (4)
027000     MOVE SPACES TO FCT-TEXT (4)
027100     STRING 'ENROLLMENT IS RUNNING ' DELIMITED BY SIZE
027200            LK-E-SEASONAL-FACTOR     DELIMITED BY SIZE
027300            ' TIMES THE YEARLY AVERAGE FOR THIS TIME OF YEAR'
027400                DELIMITED BY SIZE
027500         INTO FCT-TEXT (4)
027600*    FACTOR 5 -- BACK-TO-SCHOOL FLAG.
027700     MOVE 5 TO FCT-ID (5)
027800     MOVE LK-E-BTS-FLAG TO FCT-ABS-VALUE (5)
027900     MOVE 'THIS IS THE BACK-TO-SCHOOL SEASON' TO FCT-TEXT (5)
028000*    FACTOR 6 -- SUMMER FLAG.
028100     MOVE 6 TO FCT-ID (6)
028200     MOVE LK-E-SUMMER-FLAG TO FCT-ABS-VALUE (6)
028300     MOVE 'THIS IS THE SUMMER SEASON' TO FCT-TEXT (6)
028400*    FACTOR 7 -- TUTOR COUNT.
028500     MOVE 7 TO FCT-ID (7)
028600     MOVE LK-E-TUTOR-COUNT TO FCT-ABS-VALUE (7)
028700     MOVE SPACES TO FCT-TEXT (7)
028800     STRING LK-E-TUTOR-COUNT             DELIMITED BY SIZE
028900            ' TUTORS CURRENTLY TEACH THIS SUBJECT'
029000                DELIMITED BY SIZE
029100         INTO FCT-TEXT (7)
029200*    FACTOR 8 -- SESSION BOOKING RATE, RULE F-1.
029300     MOVE 8 TO FCT-ID (8)
029400     MOVE LK-E-SESSION-RATE-7D TO FCT-ABS-VALUE (8)
029500     MOVE SPACES TO FCT-TEXT (8)
029600     STRING 'THE SESSION BOOKING RATE IS ' DELIMITED BY SIZE
029700            LK-E-SESSION-RATE-7D           DELIMITED BY SIZE
029800            ' PER DAY'                     DELIMITED BY SIZE
029900         INTO FCT-TEXT (8)
030000*    FACTOR 9 -- ENROLLMENT RATE, RULE F-1.
030100     MOVE 9 TO FCT-ID (9)
030200     MOVE LK-E-ENROLL-RATE-7D TO FCT-ABS-VALUE (9)
030300     MOVE SPACES TO FCT-TEXT (9)
030400     STRING 'THE ENROLLMENT RATE IS ' DELIMITED BY SIZE
030500            LK-E-ENROLL-RATE-7D        DELIMITED BY SIZE
030600            ' PER DAY'                 DELIMITED BY SIZE
030700         INTO FCT-TEXT (9)
030800*    FACTOR 10 -- TOTAL CAPACITY HOURS.
030900     MOVE 10 TO FCT-ID (10)
031000     MOVE LK-E-CAPACITY-HOURS TO FCT-ABS-VALUE (10)
031100     MOVE SPACES TO FCT-TEXT (10)
031200     STRING 'TOTAL CAPACITY IS ' DELIMITED BY SIZE
031300            LK-E-CAPACITY-HOURS  DELIMITED BY SIZE
031400            ' HOURS PER WEEK'    DELIMITED BY SIZE
031500         INTO FCT-TEXT (10).
031600*---------------------------------------------------------------*
031700 2200-SORT-FACTOR-TABLE.
031800*    PLAIN BUBBLE SORT -- TEN ENTRIES IS NOT WORTH A SORT VERB.
031900     MOVE 'Y' TO WK-SWAPPED-SW
032000     PERFORM 2210-SORT-PASS UNTIL NOTHING-SWAPPED.
032100*
032200 2210-SORT-PASS.
032300     MOVE 'N' TO WK-SWAPPED-SW
032400     PERFORM 2220-COMPARE-ADJACENT
032500         VARYING WK-COMPARE-IDX FROM 1 BY 1
032600         UNTIL WK-COMPARE-IDX > 9.
032700*
032800 2220-COMPARE-ADJACENT.
032900     IF FCT-ABS-VALUE (WK-COMPARE-IDX) <
033000        FCT-ABS-VALUE (WK-COMPARE-IDX + 1)
033100         MOVE FCT-TABLE (WK-COMPARE-IDX)     TO SWAP-BUFFER-AREA
033200         MOVE FCT-TABLE (WK-COMPARE-IDX + 1)
033300             TO FCT-TABLE (WK-COMPARE-IDX)
033400         MOVE SWAP-BUFFER-AREA
033500             TO FCT-TABLE (WK-COMPARE-IDX + 1)
033600         MOVE 'Y' TO WK-SWAPPED-SW
033700     END-IF.
033800*---------------------------------------------------------------*
033900 2300-EMIT-TOP-THREE.
034000     MOVE FCT-ID (WK-PASS-IDX) TO T3-ID-TABLE (WK-PASS-IDX)
034100     MOVE SPACES TO TB-FULL-TEXT
034200     STRING WK-PASS-IDX           DELIMITED BY SIZE
034300            '. '                  DELIMITED BY SIZE
034400            FCT-TEXT (WK-PASS-IDX) DELIMITED BY SIZE
034500         INTO TB-FULL-TEXT
034600     ADD 1 TO LK-E-LINE-COUNT
034700     MOVE TB-FIRST-HALF TO LK-E-LINE-TABLE (LK-E-LINE-COUNT).
034800*---------------------------------------------------------------*
034900 3000-BUILD-CONFIDENCE-SECTION SECTION.
035000 3000-BUILD-CONFIDENCE-SECTION.
035100*    RULE E-3.
035200     EVALUATE TRUE
035300         WHEN LK-E-CONFIDENCE-SCORE >= 80
035400             MOVE 'HIGH CONFIDENCE'     TO WK-CONFIDENCE-PHRASE
035500         WHEN LK-E-CONFIDENCE-SCORE >= 60
035600             MOVE 'MODERATE CONFIDENCE' TO WK-CONFIDENCE-PHRASE
035700         WHEN OTHER
035800             MOVE 'LIMITED CONFIDENCE'  TO WK-CONFIDENCE-PHRASE
035900     END-EVALUATE
036000     MOVE 0 TO WK-REASON-COUNT
036100     IF LK-E-CERTAINTY >= 70
036200         ADD 1 TO WK-REASON-COUNT
036300         MOVE 'STRONG STATISTICAL CORRELATION'
036400             TO WK-REASON-TABLE (WK-REASON-COUNT)
036500     END-IF
036600     IF LK-E-DATA-QUALITY-SCORE >= 80
036700         ADD 1 TO WK-REASON-COUNT
036800         MOVE 'HIGH DATA QUALITY'
036900             TO WK-REASON-TABLE (WK-REASON-COUNT)
037000     END-IF
037100     IF LK-E-PATTERN-STRENGTH >= 70
037200         ADD 1 TO WK-REASON-COUNT
037300         MOVE 'CLEAR TREND PATTERNS'
037400             TO WK-REASON-TABLE (WK-REASON-COUNT)
037500     END-IF
037600     MOVE SPACES TO WK-REASON-PHRASE
037700     EVALUATE WK-REASON-COUNT
037800         WHEN 1
037900             STRING WK-REASON-TABLE (1) DELIMITED BY SPACE
038000                 INTO WK-REASON-PHRASE
038100         WHEN 2
038200             STRING WK-REASON-TABLE (1) DELIMITED BY SPACE
038300                    ' AND '             DELIMITED BY SIZE
038400                    WK-REASON-TABLE (2) DELIMITED BY SPACE
038500                 INTO WK-REASON-PHRASE
038600         WHEN 3
038700             STRING WK-REASON-TABLE (1) DELIMITED BY SPACE
038800                    ', '                 DELIMITED BY SIZE
038900                    WK-REASON-TABLE (2) DELIMITED BY SPACE
039000                    ', AND '             DELIMITED BY SIZE
039100                    WK-REASON-TABLE (3) DELIMITED BY SPACE
039200                 INTO WK-REASON-PHRASE
039300     END-EVALUATE
039400     MOVE 0 TO WK-REASON-TRAIL-SPACES
039500     INSPECT WK-REASON-PHRASE TALLYING WK-REASON-TRAIL-SPACES
039600         FOR TRAILING SPACES
039700     COMPUTE WK-REASON-LEN = 65 - WK-REASON-TRAIL-SPACES
039800     IF WK-REASON-LEN < 1
039900         MOVE 1 TO WK-REASON-LEN
040000     END-IF
040100     MOVE SPACES TO TB-FULL-TEXT
040200     IF WK-REASON-COUNT = 0
040300         STRING 'THIS PREDICTION REFLECTS ' DELIMITED BY SIZE
040400                WK-CONFIDENCE-PHRASE  DELIMITED BY SPACE
040500                '.'                   DELIMITED BY SIZE
040600             INTO TB-FULL-TEXT
040700     ELSE
040800         STRING 'THIS PREDICTION REFLECTS ' DELIMITED BY SIZE
040900                WK-CONFIDENCE-PHRASE  DELIMITED BY SPACE
041000                ', BASED ON '         DELIMITED BY SIZE
041100                WK-REASON-PHRASE (1 : WK-REASON-LEN)
041200                                       DELIMITED BY SIZE
041300                '.'                   DELIMITED BY SIZE
041400             INTO TB-FULL-TEXT
041500     END-IF
041600     PERFORM 1900-EMIT-TEXT-BUILD-AREA
041700     PERFORM 1910-EMIT-BLANK-LINE.
041800*---------------------------------------------------------------*
041900 4000-BUILD-HISTORICAL-CONTEXT SECTION.
042000 4000-BUILD-HISTORICAL-CONTEXT.
042100*    RULE E-4 -- ONLY FIRES WHEN A SEASONAL FACTOR MADE TOP 3.
042200     IF TOP-ID-1 = 5 OR TOP-ID-2 = 5 OR TOP-ID-3 = 5
042300         ADD 1 TO LK-E-LINE-COUNT
042400         MOVE 'SCHOOL IS BACK IN SESSION, DRIVING ENROLLMENT'
042500             TO LK-E-LINE-TABLE (LK-E-LINE-COUNT)
042600         PERFORM 1910-EMIT-BLANK-LINE
042700     ELSE
042800         IF TOP-ID-1 = 6 OR TOP-ID-2 = 6 OR TOP-ID-3 = 6
042900             ADD 1 TO LK-E-LINE-COUNT
043000             MOVE 'SUMMER MONTHS TYPICALLY SEE A DIP IN SIGNUPS'
043100                 TO LK-E-LINE-TABLE (LK-E-LINE-COUNT)
043200             PERFORM 1910-EMIT-BLANK-LINE
043300         ELSE
043400             IF TOP-ID-1 = 4 OR TOP-ID-2 = 4 OR TOP-ID-3 = 4
043500                 IF LK-E-SEASONAL-FACTOR > 1.20
043600                     ADD 1 TO LK-E-LINE-COUNT
043700                     MOVE 'THIS SUBJECT IS SEEING ABOVE-AVERAGE'
043800                         TO LK-E-LINE-TABLE (LK-E-LINE-COUNT)
043900                     PERFORM 1910-EMIT-BLANK-LINE
044000                 END-IF
044100                 IF LK-E-SEASONAL-FACTOR < 0.80
044200                     ADD 1 TO LK-E-LINE-COUNT
044300                     MOVE 'THIS SUBJECT IS SEEING BELOW-AVERAGE'
044400                         TO LK-E-LINE-TABLE (LK-E-LINE-COUNT)
044500                     PERFORM 1910-EMIT-BLANK-LINE
044600                 END-IF
044700             END-IF
044800         END-IF
044900     END-IF.
045000*---------------------------------------------------------------*
045100 5000-BUILD-RECOMMENDATION SECTION.
045200 5000-BUILD-RECOMMENDATION.
045300*    RULE E-5.
045400     ADD 1 TO LK-E-LINE-COUNT
045500     EVALUATE TRUE
045600         WHEN LK-E-DAYS-UNTIL <= 7 AND LK-E-SEVERITY = 'HIGH'
045700             MOVE 'URGENT: RECRUIT TUTORS FOR THIS SUBJECT NOW'
045800                 TO LK-E-LINE-TABLE (LK-E-LINE-COUNT)
045900         WHEN LK-E-DAYS-UNTIL <= 14 AND LK-E-PROBABILITY >= 0.70
046000             MOVE 'ACT WITHIN THE WEEK TO ADDRESS THIS SHORTAGE'
046100                 TO LK-E-LINE-TABLE (LK-E-LINE-COUNT)
046200         WHEN LK-E-DAYS-UNTIL <= 30
046300             MOVE 'MONITOR THIS SUBJECT AND BEGIN CAPACITY PLAN'
046400                 TO LK-E-LINE-TABLE (LK-E-LINE-COUNT)
046500         WHEN OTHER
046600             MOVE 'NO IMMEDIATE ACTION -- STRATEGIC PLAN ONLY'
046700                 TO LK-E-LINE-TABLE (LK-E-LINE-COUNT)
046800     END-EVALUATE.
