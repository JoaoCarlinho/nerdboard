000100*****************************************************************
000200* PROGRAM NAME:    NBGEN
000300* ORIGINAL AUTHOR: T. VERGARA
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/03/88 T. VERGARA      CREATED.  QA NEEDED A REPEATABLE WAY    NB-0022
000900*                          TO POPULATE THE FIVE NIGHTLY FILES
001000*                          WITHOUT WAITING ON A LIVE EXTRACT.
001100*                          NO RANDOM-NUMBER VERB ON THIS
001200*                          COMPILER, SO THE GENERATOR KEEPS ITS
001300*                          OWN MULTIPLICATIVE SEQUENCE. (TKT
001400*                          NB-0022)
001500* 07/19/90 L. OKAFOR       ADDED THE SUMMER CHURN/REPLACEMENT      NB-9000
001600*                          STEP -- QA'S TEST DECKS HAD NO TUTOR
001700*                          TURNOVER AT ALL, WHICH MASKED A BUG
001800*                          IN THE HEALTH SCORE PROGRAM.
001900* 03/02/93 L. OKAFOR       SUBJECT WEIGHT TABLE RE-KEYED TO MATCH  NB-9001
002000*                          THE REVISED CATALOG MIX FROM MARKETING.
002100* 12/11/96 S. PRUITT       SESSION GENERATION NOW DECLINES IN      NB-9002
002200*                          NOVEMBER AND MAY TO MATCH THE REAL
002300*                          ENROLLMENT DROP-OFF QA WAS SEEING.
002400* 02/14/99 S. PRUITT       Y2K: ALL GENERATED DATE AND TIMESTAMP   NB-9003
002500*                          WORK FIELDS WIDENED TO 4-DIGIT YEAR.
002600*                          REGENERATED FULL TEST DECKS ACROSS
002700*                          THE 1999-2000-2001 ROLLOVER.
002800* 08/30/02 K. ISHIDA       ADDED THE 25-CUSTOMER HEALTH METRIC     NB-9004
002900*                          GENERATOR SO THE DASHBOARD TEAM HAD
003000*                          AT-RISK TRENDS TO DEMO AGAINST.
003100* 04/15/07 K. ISHIDA       CAPACITY SNAPSHOT STEP NOW DRAWS ITS    NB-9005
003200*                          TUTOR ROSTER FROM THE SAME WORK TABLE
003300*                          AS THE SESSION STEP INSTEAD OF A
003400*                          SEPARATE PASS OF THE TUTOR FILE.
003500* 11/09/11 R. ANAYA        RUN PARAMETERS (DATE RANGE, TUTOR AND   NB-0133
003600*                          STUDENT COUNTS) NOW READ FROM A
003700*                          PARAMETER CARD INSTEAD OF BEING HARD
003800*                          CODED FOR EACH TEST RUN. (TKT NB-0133)
003900*****************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.  NBGEN.
004200 AUTHOR. T. VERGARA.
004300 INSTALLATION. COBOL DEVELOPMENT CENTER.
004400 DATE-WRITTEN. 02/03/88.
004500 DATE-COMPILED. 11/09/11.
004600 SECURITY. NON-CONFIDENTIAL.
004700*****************************************************************
004800*    STAND-ALONE SYNTHETIC-DATA GENERATOR.  BUILDS A TUTOR
004900*    ROSTER, RUNS SUMMER CHURN AGAINST IT, THEN WALKS THE
005000*    PARAMETER DATE RANGE DAY BY DAY WRITING ENROLLMENT,
005100*    SESSION, HEALTH-METRIC AND CAPACITY-SNAPSHOT RECORDS SO
005200*    QA AND THE DASHBOARD TEAM HAVE A FULL NIGHTLY-BATCH TEST
005300*    DECK WITHOUT WAITING ON A LIVE EXTRACT.  THE SHOP HAS NO
005400*    RANDOM-NUMBER VERB, SO SECTION 1900 KEEPS ITS OWN
005500*    MULTIPLICATIVE CONGRUENTIAL SEQUENCE -- SEE THE 1988
005600*    MAINTENANCE LOG ENTRY.
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-3081.
006100 OBJECT-COMPUTER. IBM-3081.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT TUTOR-FILE ASSIGN TO TUTRDD
006700       ORGANIZATION IS SEQUENTIAL
006800       ACCESS MODE  IS SEQUENTIAL
006900       FILE STATUS  IS TUTOR-FILE-STATUS.
007000*
007100     SELECT ENROLLMENT-FILE ASSIGN TO ENRLDD
007200       ORGANIZATION IS SEQUENTIAL
007300       ACCESS MODE  IS SEQUENTIAL
007400       FILE STATUS  IS ENROLL-FILE-STATUS.
007500*
007600     SELECT SESSION-FILE ASSIGN TO SESSDD
007700       ORGANIZATION IS SEQUENTIAL
007800       ACCESS MODE  IS SEQUENTIAL
007900       FILE STATUS  IS SESSION-FILE-STATUS.
008000*
008100     SELECT HEALTH-METRIC-FILE ASSIGN TO HLTHDD
008200       ORGANIZATION IS SEQUENTIAL
008300       ACCESS MODE  IS SEQUENTIAL
008400       FILE STATUS  IS HEALTH-FILE-STATUS.
008500*
008600     SELECT CAPACITY-SNAPSHOT-FILE ASSIGN TO CAPSDD
008700       ORGANIZATION IS SEQUENTIAL
008800       ACCESS MODE  IS SEQUENTIAL
008900       FILE STATUS  IS CAPS-FILE-STATUS.
009000*****************************************************************
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  TUTOR-FILE
009400     LABEL RECORDS ARE STANDARD
009500     DATA RECORD IS TUTOR-RECORD.
009600     COPY NBTUTR.
009700*
009800 FD  ENROLLMENT-FILE
009900     LABEL RECORDS ARE STANDARD
010000     DATA RECORD IS ENROLLMENT-RECORD.
010100     COPY NBENRL.
010200*
010300 FD  SESSION-FILE
010400     LABEL RECORDS ARE STANDARD
010500     DATA RECORD IS SESSION-RECORD.
010600     COPY NBSESS.
010700*
010800 FD  HEALTH-METRIC-FILE
010900     LABEL RECORDS ARE STANDARD
011000     DATA RECORD IS HEALTH-METRIC-RECORD.
011100     COPY NBHLTH.
011200*
011300 FD  CAPACITY-SNAPSHOT-FILE
011400     LABEL RECORDS ARE STANDARD
011500     DATA RECORD IS CAPACITY-SNAPSHOT-RECORD.
011600     COPY NBCAPS.
011700**
011800 WORKING-STORAGE SECTION.
011900*
012000 01  TUTOR-FILE-STATUS        PIC 99.
012100     88  TUTOR-FILE-OK        VALUE 00.
012200 01  ENROLL-FILE-STATUS       PIC 99.
012300     88  ENROLL-FILE-OK       VALUE 00.
012400 01  SESSION-FILE-STATUS      PIC 99.
012500     88  SESSION-FILE-OK      VALUE 00.
012600 01  HEALTH-FILE-STATUS       PIC 99.
012700     88  HEALTH-FILE-OK       VALUE 00.
012800 01  CAPS-FILE-STATUS         PIC 99.
012900     88  CAPS-FILE-OK         VALUE 00.
013000*
013100     COPY NBSUBJ.
013200*
013300*    CUMULATIVE-WEIGHT-AREA IS REDEFINED AS A PLAIN TABLE OF
013400*    HUNDREDTHS (0-100) SO THE SUBJECT PICK IN SECTION 2040 CAN
013500*    DO A STRAIGHT "RANDOM <= CUM-WEIGHT" SCAN AGAINST IT.
013600 01  CUMULATIVE-WEIGHT-AREA.
013700     05  SUB-CUM-WEIGHT       PIC 9(03) COMP
013800             OCCURS 13 TIMES.
013900     05  FILLER               PIC X(04).
014000 01  CUM-WEIGHT-REDEF REDEFINES CUMULATIVE-WEIGHT-AREA.
014100     05  CW-ENTRY OCCURS 13 TIMES INDEXED BY CW-IDX.
014200         10  FILLER           PIC 9(03) COMP.
014300     05  FILLER               PIC X(04).
014400*
014500*    RUN-PARM-AREA -- READ FROM A PARAMETER CARD.  A BLANK OR
014600*    ZERO TUTOR/STUDENT COUNT FALLS BACK TO THE SPEC DEFAULT.
014700 01  RUN-PARM-CARD.
014800     05  RP-START-DATE        PIC 9(08).
014900     05  RP-END-DATE          PIC 9(08).
015000     05  RP-TUTOR-COUNT       PIC 9(05).
015100     05  RP-STUDENT-COUNT     PIC 9(05).
015200     05  FILLER               PIC X(04).
015300 01  RUN-PARM-REDEF REDEFINES RUN-PARM-CARD.
015400     05  FILLER               PIC X(16).
015500     05  RP-RAW-COUNTS        PIC X(10).
015600     05  FILLER               PIC X(04).
015700*
015800 01  GEN-PARM-AREA.
015900     05  GEN-START-DATE       PIC 9(08).
016000     05  GEN-END-DATE         PIC 9(08).
016100     05  GEN-TUTOR-COUNT      PIC 9(05) COMP.
016200     05  GEN-STUDENT-COUNT    PIC 9(05) COMP.
016300     05  FILLER               PIC X(04).
016400*
016500*    RANDOM-AREA KEEPS THE GENERATOR'S OWN PSEUDO-RANDOM
016600*    SEQUENCE -- A MULTIPLICATIVE CONGRUENTIAL GENERATOR, SEEDED
016700*    FROM THE TIME OF DAY SO TWO RUNS ON THE SAME CARD DON'T
016800*    PRODUCE IDENTICAL DECKS.  RND-PRODUCT IS DOUBLE WIDE
016900*    BECAUSE THE INTERMEDIATE MULTIPLY OVERFLOWS A 9-DIGIT SEED.
017000 01  RANDOM-AREA.
017100     05  RND-SEED             PIC 9(09) COMP.
017200     05  RND-PRODUCT          PIC 9(18) COMP.
017300     05  RND-QUOTIENT         PIC 9(18) COMP.
017400     05  RND-PCT              PIC 9(02) COMP.
017500     05  FILLER               PIC X(04).
017600*
017700*    MODE-PICK-AREA -- GENERIC SCRATCH FOR THE MODE-WEIGHTED
017800*    RANGE PICK USED FOR EVERY "LOW-MODE-HIGH" FIELD IN THE
017900*    SPEC (CAPACITY, UTILIZATION, RESPONSE TIME, ENGAGEMENT,
018000*    HEALTH SCORE, COMPLETION RATE).  CALLERS LOAD MP-LOW,
018100*    MP-MODE AND MP-HIGH AND PERFORM 1920; THE ANSWER COMES
018200*    BACK IN MP-RESULT.
018300 01  MODE-PICK-AREA.
018400     05  MP-LOW               PIC S9(05)V99 COMP.
018500     05  MP-MODE              PIC S9(05)V99 COMP.
018600     05  MP-HIGH              PIC S9(05)V99 COMP.
018700     05  MP-RANGE             PIC S9(05)V99 COMP.
018800     05  MP-RAW               PIC S9(07)V9999 COMP.
018900     05  MP-RESULT            PIC S9(05)V99 COMP.
019000     05  FILLER               PIC X(04).
019100*
019200*    DATE-WORK-AREA IS REDEFINED ONE WAY FOR THE 8-DIGIT DATE
019300*    AND A SECOND WAY BROKEN INTO YEAR/MONTH/DAY FOR THE
019400*    HAND-ROLLED CALENDAR ARITHMETIC IN SECTION 1930.
019500 01  DATE-WORK-AREA.
019600     05  DW-DATE              PIC 9(08).
019700 01  DATE-WORK-BROKEN REDEFINES DATE-WORK-AREA.
019800     05  DW-YEAR              PIC 9(04).
019900     05  DW-MONTH             PIC 9(02).
020000     05  DW-DAY               PIC 9(02).
020100*
020200 01  CALENDAR-WORK.
020300     05  CW-LEAP-QUOTIENT     PIC 9(04) COMP.
020400     05  CW-LEAP-REMAINDER    PIC 9(02) COMP.
020500     05  CW-MONTH-LIMIT       PIC 9(02).
020600     05  CW-TODAY             PIC 9(08).
020700     05  CW-ELAPSED-MONTHS    PIC 9(03) COMP.
020800     05  FILLER               PIC X(04).
020900*
021000 01  CURRENT-DAY-AREA.
021100     05  CD-CURRENT-DATE      PIC 9(08).
021200*
021300*    TUTOR-WORK-TABLE HOLDS THE FULL GENERATED ROSTER (BASE
021400*    TUTORS PLUS SUMMER REPLACEMENTS) SO THE SESSION AND
021500*    CAPACITY STEPS CAN SEARCH IT WITHOUT RE-READING THE TUTOR
021600*    FILE.  SIZED FOR A 150-TUTOR BASE RUN PLUS THREE SUMMERS
021700*    OF CHURN; A LARGER PARAMETER CARD SIMPLY STOPS ADDING
021800*    ENTRIES PAST THE TABLE LIMIT (SEE 2010 AND 2130).
021900 01  TUTOR-WORK-AREA.
022000     05  WTU-COUNT            PIC 9(05) COMP VALUE 0.
022100     05  WTU-ENTRY OCCURS 400 TIMES INDEXED BY WTU-IDX.
022200         10  WTU-TUTOR-ID         PIC X(10).
022300         10  WTU-SUBJECT-COUNT    PIC 9(02) COMP.
022400         10  WTU-SUBJECT          PIC X(20) OCCURS 3 TIMES.
022500         10  WTU-CAPACITY-HOURS   PIC 9(03).
022600         10  WTU-CHURN-DATE       PIC 9(08).
022700     05  FILLER               PIC X(04).
022800 01  TUTOR-WORK-REDEF REDEFINES TUTOR-WORK-AREA.
022900     05  FILLER               PIC 9(05) COMP.
023000     05  WTU-SLOT OCCURS 400 TIMES INDEXED BY WTU-SLOT-IDX.
023100         10  FILLER           PIC X(10).
023200         10  FILLER           PIC 9(02) COMP.
023300         10  FILLER           PIC X(60).
023400         10  FILLER           PIC 9(03).
023500         10  WTU-SLOT-CHURN-DATE PIC 9(08).
023600     05  FILLER               PIC X(04).
023700*
023800*    ENROLLMENT-WORK-TABLE BACKS THE RANDOM "PICK AN
023900*    ENROLLMENT" STEP IN SESSION GENERATION (SPEC STEP 4).
024000*    SIZED GENEROUSLY FOR A ONE-YEAR RUN AT THE SEASONAL RATES
024100*    IN RULE G-1; 2220 STOPS FEEDING THE TABLE ONCE IT IS FULL
024200*    BUT KEEPS WRITING ENROLLMENT RECORDS TO THE FILE.
024300 01  ENROLL-WORK-AREA.
024400     05  WEN-COUNT            PIC 9(05) COMP VALUE 0.
024500     05  WEN-ENTRY OCCURS 6000 TIMES INDEXED BY WEN-IDX.
024600         10  WEN-STUDENT-ID       PIC X(12).
024700         10  WEN-SUBJECT          PIC X(20).
024800     05  FILLER               PIC X(04).
024900*
025000 01  WORK-COUNTERS.
025100     05  WK-TUTOR-IDX         PIC 9(05) COMP.
025200     05  WK-REPLACE-IDX       PIC 9(05) COMP.
025300     05  WK-SLOT-IDX          PIC 9(02) COMP.
025400     05  WK-DUP-FOUND         PIC X(01).
025500         88  DUP-FOUND        VALUE 'Y'.
025600     05  WK-PICKED-SUBJECT    PIC X(20).
025700     05  WK-SUBJECT-TOTAL-CNT PIC 9(02) COMP.
025800     05  WK-CHURN-COUNT       PIC 9(05) COMP.
025900     05  WK-CHURN-SEQ         PIC 9(05) COMP.
026000     05  WK-SUMMER-MONTH      PIC 9(02) COMP.
026100     05  WK-ELIGIBLE-IDX      PIC 9(05) COMP.
026200     05  WK-SEASONAL-MULT     PIC 9V99.
026300     05  WK-DAILY-ENROLL-CNT  PIC 9(03) COMP.
026400     05  WK-ENROLL-SEQ        PIC 9(07) COMP VALUE 0.
026500     05  WK-ENROLL-IDX        PIC 9(03) COMP.
026600     05  WK-TOTAL-ENROLLMENTS PIC 9(07) COMP VALUE 0.
026700     05  WK-TARGET-SESSIONS   PIC 9(07) COMP.
026800     05  WK-SESSION-SEQ       PIC 9(07) COMP VALUE 0.
026900     05  WK-SESSIONS-WRITTEN  PIC 9(07) COMP VALUE 0.
027000     05  WK-DECLINE-MULT      PIC 9V99.
027100     05  WK-DAILY-SESSION-CNT PIC 9(04) COMP.
027200     05  WK-SESSION-IDX       PIC 9(04) COMP.
027300     05  WK-PICK-ENROLL-IDX   PIC 9(05) COMP.
027400     05  WK-TUTOR-SEARCH-IDX  PIC 9(05) COMP.
027500     05  WK-TUTOR-FOUND       PIC X(01).
027600         88  TUTOR-WAS-FOUND  VALUE 'Y'.
027700     05  WK-TUTOR-TRY-CNT     PIC 9(05) COMP.
027800     05  WK-PICKED-TUTOR-ID   PIC X(10).
027900     05  WK-IS-WEEKEND        PIC X(01).
028000         88  IS-WEEKEND       VALUE 'Y'.
028100     05  WK-SESSION-HOUR      PIC 9(02).
028200     05  WK-SESSION-MINUTE    PIC 9(02).
028300     05  WK-DURATION-TABLE-IX PIC 9(01) COMP.
028400     05  WK-CUSTOMER-SEQ      PIC 9(02) COMP.
028500     05  WK-AT-RISK-COUNT     PIC 9(02) COMP VALUE 0.
028600     05  WK-SNAP-SUBJECT-IDX  PIC 9(02) COMP.
028700     05  WK-SNAP-TUTOR-IDX    PIC 9(05) COMP.
028800     05  WK-SNAP-CAPACITY     PIC 9(05)V99.
028900     05  WK-SNAP-BOOKED       PIC 9(05)V99.
029000     05  WK-SNAP-UTIL         PIC 9V9999.
029100     05  WK-SNAP-STATUS       PIC X(08).
029200     05  WK-SNAP-TIMESTAMP    PIC 9(14).
029210     05  WK-SNAP-TS-REDEF     REDEFINES WK-SNAP-TIMESTAMP.
029220*
029230*    SAME FIX AS THE CAPACITY CALCULATOR -- A BARE ACCEPT INTO
029240*    THE 14-DIGIT FIELD RIGHT-JUSTIFIES THE 8-DIGIT DATE INTO
029250*    THE LOW-ORDER END INSTEAD OF THE HIGH-ORDER END, SO THE
029260*    TIMESTAMP IS NOW BUILT HALF AT A TIME THROUGH THIS
029270*    REDEFINITION.
029280         10  WK-SNAP-TS-DATE  PIC 9(08).
029290         10  WK-SNAP-TS-TIME  PIC 9(06).
029300     05  FILLER               PIC X(04).
029400*
029500*    25-CUSTOMER HEALTH TABLE.  30 PERCENT ARE FLAGGED AT-RISK
029600*    AND DECLINE FROM THEIR STARTING SCORE AS THE RUN DATE
029700*    MOVES FORWARD FROM GEN-START-DATE (RULE G-6).
029800 01  CUSTOMER-WORK-AREA.
029900     05  CUS-ENTRY OCCURS 25 TIMES INDEXED BY CUS-IDX.
030000         10  CUS-CUSTOMER-ID      PIC X(12).
030100         10  CUS-AT-RISK-SW       PIC X(01).
030200             88  CUS-AT-RISK      VALUE 'Y'.
030300         10  CUS-BASE-SCORE       PIC 9(03)V99.
030400     05  FILLER               PIC X(04).
030500*
030600 01  SWITCHES.
030700     05  SW-DATE-RANGE-DONE   PIC X(01) VALUE 'N'.
030800         88  DATE-RANGE-DONE  VALUE 'Y'.
030900     05  SW-SESSION-TARGET-MET PIC X(01) VALUE 'N'.
031000         88  SESSION-TARGET-MET VALUE 'Y'.
031100*****************************************************************
031200 PROCEDURE DIVISION.
031300*****************************************************************
031400*                       0000-MAIN SECTION
031500*****************************************************************
031600 0000-MAIN SECTION.
031700 0000-MAIN-PARAGRAPH.
031800     PERFORM 1000-INITIALIZE THRU 1000-EXIT
031900     PERFORM 2000-GENERATE-TUTORS THRU 2000-EXIT
032000     PERFORM 2100-SIMULATE-CHURN THRU 2100-EXIT
032100     PERFORM 2200-GENERATE-ENROLLMENTS THRU 2200-EXIT
032200     PERFORM 2300-GENERATE-SESSIONS THRU 2300-EXIT
032300     PERFORM 2400-GENERATE-HEALTH-METRICS THRU 2400-EXIT
032400     PERFORM 2500-GENERATE-CAPACITY-SNAPSHOTS THRU 2500-EXIT
032500     PERFORM 9000-WRITE-RUN-SUMMARY
032600     GOBACK.
032700**
032800*****************************************************************
032900*                    1000-INITIALIZE SECTION
033000*****************************************************************
033100 1000-INITIALIZE SECTION.
033200 1000-OPEN-FILES.
033300     OPEN OUTPUT TUTOR-FILE
033400     OPEN OUTPUT ENROLLMENT-FILE
033500     OPEN OUTPUT SESSION-FILE
033600     OPEN OUTPUT HEALTH-METRIC-FILE
033700     OPEN OUTPUT CAPACITY-SNAPSHOT-FILE.
033800*
033900 1010-GET-PARAMETERS.
034000*    TKT NB-0133 -- PARAMETER CARD IS START-DATE(8) END-DATE(8)
034100*    TUTOR-COUNT(5) STUDENT-COUNT(5).  A BLANK CARD IS
034200*    ACCEPTABLE -- ZERO COUNTS FALL BACK TO THE SPEC DEFAULTS
034300*    AND A ZERO DATE RANGE FALLS BACK TO THE CURRENT YEAR.
034400     MOVE ZEROS TO RUN-PARM-CARD
034500     ACCEPT RUN-PARM-CARD
034600*    OPS WANTED THE COUNT HALF OF THE CARD ECHOED AS ONE FIELD
034700*    IN THE JOB LOG SO A MISPUNCHED CARD IS OBVIOUS AT A
034800*    GLANCE -- READS BOTH COUNTS TOGETHER THROUGH THE
034900*    REDEFINITION RATHER THAN ONE AT A TIME.
035000     DISPLAY 'NBGEN: RAW COUNT FIELDS ON PARM CARD -- '
035100         RP-RAW-COUNTS
035200     MOVE RP-START-DATE   TO GEN-START-DATE
035300     MOVE RP-END-DATE     TO GEN-END-DATE
035400     MOVE RP-TUTOR-COUNT  TO GEN-TUTOR-COUNT
035500     MOVE RP-STUDENT-COUNT TO GEN-STUDENT-COUNT
035600     IF GEN-TUTOR-COUNT = 0
035700         MOVE 150 TO GEN-TUTOR-COUNT
035800     END-IF
035900     IF GEN-STUDENT-COUNT = 0
036000         MOVE 500 TO GEN-STUDENT-COUNT
036100     END-IF
036200     IF GEN-START-DATE = 0 OR GEN-END-DATE = 0
036300         ACCEPT CW-TODAY FROM DATE YYYYMMDD
036400         MOVE CW-TODAY TO DATE-WORK-AREA
036500         MOVE 1 TO DW-MONTH
036600         MOVE 1 TO DW-DAY
036700         MOVE DW-YEAR TO DW-YEAR
036800         MOVE DATE-WORK-AREA TO GEN-START-DATE
036900         MOVE DW-YEAR TO DW-YEAR
037000         MOVE 12 TO DW-MONTH
037100         MOVE 31 TO DW-DAY
037200         MOVE DATE-WORK-AREA TO GEN-END-DATE
037300     END-IF.
037400*
037500 1100-LOAD-SUBJECT-TABLE.
037600*    RULE G-2 -- SUBJECT WEIGHTS, RE-KEYED 03/02/93.  WEIGHT IS
037700*    CARRIED AS HUNDREDTHS (.01 = 1) SO CUMULATIVE-WEIGHT-AREA
037800*    CAN STAY IN WHOLE PIC 9(03) COMP SLOTS.
037900     MOVE 13 TO SUB-ENTRY-COUNT
038000     MOVE 'MATH'               TO SUB-NAME(1)
038100     MOVE .25                  TO SUB-WEIGHT(1)
038200     MOVE 'SCIENCE'            TO SUB-NAME(2)
038300     MOVE .10                  TO SUB-WEIGHT(2)
038400     MOVE 'ENGLISH'            TO SUB-NAME(3)
038500     MOVE .08                  TO SUB-WEIGHT(3)
038600     MOVE 'HISTORY'            TO SUB-NAME(4)
038700     MOVE .05                  TO SUB-WEIGHT(4)
038800     MOVE 'COMPUTER SCIENCE'   TO SUB-NAME(5)
038900     MOVE .04                  TO SUB-WEIGHT(5)
039000     MOVE 'LANGUAGES'          TO SUB-NAME(6)
039100     MOVE .03                  TO SUB-WEIGHT(6)
039200     MOVE 'ARTS'               TO SUB-NAME(7)
039300     MOVE .02                  TO SUB-WEIGHT(7)
039400     MOVE 'MUSIC'              TO SUB-NAME(8)
039500     MOVE .02                  TO SUB-WEIGHT(8)
039600     MOVE 'ECONOMICS'          TO SUB-NAME(9)
039700     MOVE .01                  TO SUB-WEIGHT(9)
039800     MOVE 'BIOLOGY'            TO SUB-NAME(10)
039900     MOVE .05                  TO SUB-WEIGHT(10)
040000     MOVE 'SAT PREP'           TO SUB-NAME(11)
040100     MOVE .30                  TO SUB-WEIGHT(11)
040200     MOVE 'PHYSICS'            TO SUB-NAME(12)
040300     MOVE .05                  TO SUB-WEIGHT(12)
040400     MOVE 'CHEMISTRY'          TO SUB-NAME(13)
040500     MOVE .05                  TO SUB-WEIGHT(13)
040600     MOVE 0 TO SUB-CUM-WEIGHT(1)
040700     PERFORM 1110-BUILD-ONE-CUM-ENTRY THRU 1110-EXIT
040800         VARYING SUB-IDX FROM 1 BY 1
040900         UNTIL SUB-IDX > 13
041000*    QA'S WEIGHT-TABLE AUDIT (TKT NB-0022 FOLLOW-UP) -- ONE-TIME
041100*    JOB-LOG DUMP OF THE CUMULATIVE TABLE THROUGH THE REDEFINED
041200*    GROUP VIEW SO A RE-KEYED WEIGHT SET CAN BE SPOT-CHECKED
041300*    WITHOUT A DEBUGGER.
041400     PERFORM 1120-DUMP-ONE-CUM-ENTRY THRU 1120-EXIT
041500         VARYING CW-IDX FROM 1 BY 1
041600         UNTIL CW-IDX > 13.
041700*
041800 1200-SEED-RANDOM.
041900*    SEED FROM THE TIME OF DAY SO BACK-TO-BACK TEST RUNS ON THE
042000*    SAME PARAMETER CARD DO NOT PRODUCE IDENTICAL DECKS.
042100     ACCEPT RND-SEED FROM TIME
042200     IF RND-SEED = 0
042300         MOVE 104729 TO RND-SEED
042400     END-IF
042500     MOVE GEN-START-DATE TO CD-CURRENT-DATE.
042600 1000-EXIT.
042700     EXIT.
042800*
042900*    HELD OUTSIDE THE 1000-INITIALIZE...1000-EXIT RANGE SO THE
043000*    SUBJECT-TABLE LOAD'S OWN OUT-OF-LINE PERFORM IS THE ONLY
043100*    WAY INTO IT -- OTHERWISE IT WOULD FALL THROUGH A SECOND
043200*    TIME RIGHT AFTER 1100 FINISHES BUILDING THE TABLE.
043300 1110-BUILD-ONE-CUM-ENTRY.
043400     IF SUB-IDX = 1
043500         COMPUTE SUB-CUM-WEIGHT(1) = SUB-WEIGHT(1) * 100
043600     ELSE
043700         COMPUTE SUB-CUM-WEIGHT(SUB-IDX) =
043800             SUB-CUM-WEIGHT(SUB-IDX - 1) + (SUB-WEIGHT(SUB-IDX) * 100)
043900     END-IF.
044000 1110-EXIT.
044100     EXIT.
044200*
044300 1120-DUMP-ONE-CUM-ENTRY.
044400     DISPLAY 'NBGEN: CUM-WEIGHT SLOT -- ' CW-ENTRY(CW-IDX).
044500 1120-EXIT.
044600     EXIT.
044700**
044800*****************************************************************
044900*         1800-1999  SHARED CALENDAR AND RANDOM UTILITIES
045000*****************************************************************
045100 1800-ADD-ONE-DAY SECTION.
045200 1800-ADD-ONE-DAY.
045300*    HAND-ROLLED CALENDAR MATH -- NO INTRINSIC FUNCTIONS ON THIS
045400*    COMPILER.  MIRRORS THE BACKWARD VERSION IN THE CAPACITY
045500*    CALCULATOR BUT ADDS A DAY INSTEAD OF SUBTRACTING ONE.
045600     MOVE CD-CURRENT-DATE TO DATE-WORK-AREA
045700     ADD 1 TO DW-DAY
045800     PERFORM 1810-GET-MONTH-LIMIT
045900     IF DW-DAY > CW-MONTH-LIMIT
046000         MOVE 1 TO DW-DAY
046100         ADD 1 TO DW-MONTH
046200         IF DW-MONTH > 12
046300             MOVE 1 TO DW-MONTH
046400             ADD 1 TO DW-YEAR
046500         END-IF
046600     END-IF
046700     MOVE DATE-WORK-AREA TO CD-CURRENT-DATE.
046800 1800-EXIT.
046900     EXIT.
047000*
047100 1810-GET-MONTH-LIMIT.
047200     EVALUATE DW-MONTH
047300         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
047400             MOVE 31 TO CW-MONTH-LIMIT
047500         WHEN 4 WHEN 6 WHEN 9 WHEN 11
047600             MOVE 30 TO CW-MONTH-LIMIT
047700         WHEN OTHER
047800             DIVIDE DW-YEAR BY 4 GIVING CW-LEAP-QUOTIENT
047900                 REMAINDER CW-LEAP-REMAINDER
048000             IF CW-LEAP-REMAINDER = 0
048100                 MOVE 29 TO CW-MONTH-LIMIT
048200             ELSE
048300                 MOVE 28 TO CW-MONTH-LIMIT
048400             END-IF
048500     END-EVALUATE.
048600*
048700 1900-NEXT-RANDOM SECTION.
048800 1900-NEXT-RANDOM.
048900*    MULTIPLICATIVE CONGRUENTIAL STEP.  16807/999999937 IS THE
049000*    PARK-MILLER PAIR, KEPT BECAUSE IT PASSED QA'S SPREAD TEST
049100*    BACK IN 1988 AND NOBODY HAS HAD A REASON TO TOUCH IT SINCE.
049200     COMPUTE RND-PRODUCT = (RND-SEED * 16807) + 149
049300     DIVIDE RND-PRODUCT BY 999999937
049400         GIVING RND-QUOTIENT REMAINDER RND-SEED.
049500 1900-EXIT.
049600     EXIT.
049700*
049800 1910-RANDOM-PCT SECTION.
049900 1910-RANDOM-PCT.
050000*    RETURNS A PERCENT 00-99 IN RND-PCT.
050100     PERFORM 1900-NEXT-RANDOM THRU 1900-EXIT
050200     DIVIDE RND-SEED BY 100
050300         GIVING RND-QUOTIENT REMAINDER RND-PCT.
050400 1910-EXIT.
050500     EXIT.
050600*
050700 1920-MODE-WEIGHTED-PICK SECTION.
050800 1920-MODE-WEIGHTED-PICK.
050900*    CALLER SETS MP-LOW/MP-MODE/MP-HIGH; ANSWER COMES BACK IN
051000*    MP-RESULT.  A STRAIGHT UNIFORM PICK ACROSS THE RANGE IS
051100*    BLENDED 60/40 WITH THE MODE SO THE GENERATED SPREAD PEAKS
051200*    NEAR THE SPEC'S STATED MODE WITHOUT NEEDING A SQUARE ROOT
051300*    (NOT AVAILABLE ON THIS COMPILER).
051400     PERFORM 1910-RANDOM-PCT THRU 1910-EXIT
051500     COMPUTE MP-RANGE = MP-HIGH - MP-LOW
051600     COMPUTE MP-RAW = MP-LOW + ((RND-PCT * MP-RANGE) / 100)
051700     COMPUTE MP-RESULT ROUNDED =
051800         ((MP-RAW * 6) + (MP-MODE * 4)) / 10.
051900 1920-EXIT.
052000     EXIT.
052100**
052200*****************************************************************
052300*                 2000-GENERATE-TUTORS SECTION
052400*****************************************************************
052500 2000-GENERATE-TUTORS SECTION.
052600 2000-GENERATE-TUTORS.
052700     PERFORM 2010-BUILD-ONE-TUTOR THRU 2010-EXIT
052800         VARYING WK-TUTOR-IDX FROM 1 BY 1
052900         UNTIL WK-TUTOR-IDX > GEN-TUTOR-COUNT.
053000 2000-EXIT.
053100     EXIT.
053200*
053300 2010-BUILD-ONE-TUTOR.
053400     IF WTU-COUNT < 400
053500         ADD 1 TO WTU-COUNT
053600         SET WTU-IDX TO WTU-COUNT
053700         MOVE SPACES TO WTU-TUTOR-ID(WTU-IDX)
053800         STRING 'TUT' DELIMITED BY SIZE
053900                WTU-COUNT DELIMITED BY SIZE
054000             INTO WTU-TUTOR-ID(WTU-IDX)
054100         PERFORM 2020-PICK-SUBJECT-COUNT THRU 2020-EXIT
054200         MOVE WK-SUBJECT-TOTAL-CNT TO WTU-SUBJECT-COUNT(WTU-IDX)
054300         PERFORM 2030-PICK-SUBJECTS THRU 2030-EXIT
054400             VARYING WK-SLOT-IDX FROM 1 BY 1
054500             UNTIL WK-SLOT-IDX > WK-SUBJECT-TOTAL-CNT
054600         MOVE 15 TO MP-LOW
054700         MOVE 25 TO MP-MODE
054800         MOVE 40 TO MP-HIGH
054900         PERFORM 1920-MODE-WEIGHTED-PICK THRU 1920-EXIT
055000         MOVE MP-RESULT TO WTU-CAPACITY-HOURS(WTU-IDX)
055100         MOVE 0 TO WTU-CHURN-DATE(WTU-IDX)
055200         PERFORM 2050-WRITE-TUTOR-RECORD THRU 2050-EXIT
055300     END-IF.
055400 2010-EXIT.
055500     EXIT.
055600*
055700 2020-PICK-SUBJECT-COUNT.
055800*    RULE G-1 PREAMBLE -- 1 SUBJECT 30 PERCENT, 2 SUBJECTS 50
055900*    PERCENT, 3 SUBJECTS 20 PERCENT.
056000     PERFORM 1910-RANDOM-PCT THRU 1910-EXIT
056100     EVALUATE TRUE
056200         WHEN RND-PCT < 30
056300             MOVE 1 TO WK-SUBJECT-TOTAL-CNT
056400         WHEN RND-PCT < 80
056500             MOVE 2 TO WK-SUBJECT-TOTAL-CNT
056600         WHEN OTHER
056700             MOVE 3 TO WK-SUBJECT-TOTAL-CNT
056800     END-EVALUATE.
056900 2020-EXIT.
057000     EXIT.
057100*
057200 2030-PICK-SUBJECTS.
057300     PERFORM 2040-PICK-ONE-SUBJECT THRU 2040-EXIT
057400     MOVE 'N' TO WK-DUP-FOUND
057500     PERFORM 2035-CHECK-DUP-SUBJECT THRU 2035-EXIT
057600         VARYING WK-REPLACE-IDX FROM 1 BY 1
057700         UNTIL WK-REPLACE-IDX >= WK-SLOT-IDX
057800     IF DUP-FOUND
057900         MOVE SPACES TO WTU-SUBJECT(WTU-IDX, WK-SLOT-IDX)
058000     ELSE
058100         MOVE WK-PICKED-SUBJECT TO
058200             WTU-SUBJECT(WTU-IDX, WK-SLOT-IDX)
058300     END-IF.
058400 2030-EXIT.
058500     EXIT.
058600*
058700 2035-CHECK-DUP-SUBJECT.
058800     IF WTU-SUBJECT(WTU-IDX, WK-REPLACE-IDX) = WK-PICKED-SUBJECT
058900         MOVE 'Y' TO WK-DUP-FOUND
059000     END-IF.
059100 2035-EXIT.
059200     EXIT.
059300*
059400 2040-PICK-ONE-SUBJECT.
059500*    RULE G-2 -- WEIGHTED PICK AGAINST THE CUMULATIVE TABLE
059600*    BUILT IN 1100.
059700     PERFORM 1910-RANDOM-PCT THRU 1910-EXIT
059800     SET SUB-IDX TO 1
059900     SET CW-IDX TO 1
060000     PERFORM 2045-SCAN-CUM-WEIGHT THRU 2045-EXIT
060100         UNTIL SUB-IDX > 13
060200            OR RND-PCT < SUB-CUM-WEIGHT(SUB-IDX)
060300     IF SUB-IDX > 13
060400         SET SUB-IDX TO 13
060500     END-IF
060600     MOVE SUB-NAME(SUB-IDX) TO WK-PICKED-SUBJECT.
060700 2040-EXIT.
060800     EXIT.
060900*
061000 2045-SCAN-CUM-WEIGHT.
061100     SET SUB-IDX UP BY 1.
061200 2045-EXIT.
061300     EXIT.
061400*
061500 2050-WRITE-TUTOR-RECORD.
061600     MOVE WTU-TUTOR-ID(WTU-IDX)      TO TUT-TUTOR-ID
061700     MOVE WTU-SUBJECT-COUNT(WTU-IDX) TO TUT-SUBJECT-COUNT
061800     MOVE WTU-SUBJECT(WTU-IDX, 1)    TO TUT-SUBJECT(1)
061900     MOVE WTU-SUBJECT(WTU-IDX, 2)    TO TUT-SUBJECT(2)
062000     MOVE WTU-SUBJECT(WTU-IDX, 3)    TO TUT-SUBJECT(3)
062100     MOVE WTU-CAPACITY-HOURS(WTU-IDX) TO TUT-WEEKLY-CAPACITY-HOURS
062200     MOVE 50 TO MP-LOW
062300     MOVE 75 TO MP-MODE
062400     MOVE 90 TO MP-HIGH
062500     PERFORM 1920-MODE-WEIGHTED-PICK THRU 1920-EXIT
062600     COMPUTE TUT-UTILIZATION-RATE = MP-RESULT / 100
062700     MOVE 1 TO MP-LOW
062800     MOVE 6 TO MP-MODE
062900     MOVE 24 TO MP-HIGH
063000     PERFORM 1920-MODE-WEIGHTED-PICK THRU 1920-EXIT
063100     MOVE MP-RESULT TO TUT-AVG-RESPONSE-TIME-HOURS
063200     MOVE WTU-CHURN-DATE(WTU-IDX)    TO TUT-CHURN-DATE
063300     WRITE TUTOR-RECORD.
063400 2050-EXIT.
063500     EXIT.
063600**
063700*****************************************************************
063800*                 2100-SIMULATE-CHURN SECTION
063900*****************************************************************
064000 2100-SIMULATE-CHURN SECTION.
064100 2100-SIMULATE-CHURN.
064200*    RULE G-1 STEP 2 -- ONE PASS PER SUMMER MONTH (JUN/JUL/AUG)
064300*    THAT FALLS WITHIN THE PARAMETER DATE RANGE.
064400     PERFORM 2105-CHURN-ONE-MONTH THRU 2105-EXIT
064500         VARYING WK-SUMMER-MONTH FROM 6 BY 1
064600         UNTIL WK-SUMMER-MONTH > 8.
064700 2100-EXIT.
064800     EXIT.
064900*
065000 2105-CHURN-ONE-MONTH.
065100     MOVE GEN-START-DATE TO DATE-WORK-AREA
065200     IF DW-YEAR <= (GEN-END-DATE / 10000)
065300         COMPUTE WK-CHURN-COUNT ROUNDED = WTU-COUNT * .04
065400         IF WK-CHURN-COUNT = 0
065500             MOVE 1 TO WK-CHURN-COUNT
065600         END-IF
065700         PERFORM 2110-CHURN-ONE-TUTOR THRU 2110-EXIT
065800             VARYING WK-CHURN-SEQ FROM 1 BY 1
065900             UNTIL WK-CHURN-SEQ > WK-CHURN-COUNT
066000     END-IF.
066100 2105-EXIT.
066200     EXIT.
066300*
066400 2110-CHURN-ONE-TUTOR.
066500*    PICK AN ACTIVE TUTOR AT RANDOM, RETIRE IT WITHIN THE
066600*    SUMMER MONTH, AND ADD A LIKE-FOR-LIKE REPLACEMENT.
066700     PERFORM 1910-RANDOM-PCT THRU 1910-EXIT
066800     COMPUTE WK-ELIGIBLE-IDX = (RND-PCT * WTU-COUNT / 100) + 1
066900     IF WK-ELIGIBLE-IDX > WTU-COUNT
067000         MOVE WTU-COUNT TO WK-ELIGIBLE-IDX
067100     END-IF
067200     SET WTU-IDX TO WK-ELIGIBLE-IDX
067300     IF WTU-CHURN-DATE(WTU-IDX) = 0
067400         PERFORM 1910-RANDOM-PCT THRU 1910-EXIT
067500         COMPUTE DW-DAY = (RND-PCT / 4) + 1
067600         MOVE GEN-START-DATE TO DATE-WORK-AREA
067700         MOVE WK-SUMMER-MONTH TO DW-MONTH
067800         MOVE DATE-WORK-AREA TO WTU-CHURN-DATE(WTU-IDX)
067900         PERFORM 2130-ADD-REPLACEMENT-TUTOR THRU 2130-EXIT
068000     END-IF.
068100 2110-EXIT.
068200     EXIT.
068300*
068400 2130-ADD-REPLACEMENT-TUTOR.
068500     IF WTU-COUNT < 400
068600         ADD 1 TO WTU-COUNT
068700         SET WTU-SLOT-IDX TO WTU-COUNT
068800         MOVE SPACES TO WTU-TUTOR-ID(WTU-SLOT-IDX)
068900         STRING 'TUT' DELIMITED BY SIZE
069000                WTU-COUNT DELIMITED BY SIZE
069100             INTO WTU-TUTOR-ID(WTU-SLOT-IDX)
069200         MOVE WTU-SUBJECT-COUNT(WTU-IDX)
069300             TO WTU-SUBJECT-COUNT(WTU-SLOT-IDX)
069400         MOVE WTU-SUBJECT(WTU-IDX, 1) TO WTU-SUBJECT(WTU-SLOT-IDX, 1)
069500         MOVE WTU-SUBJECT(WTU-IDX, 2) TO WTU-SUBJECT(WTU-SLOT-IDX, 2)
069600         MOVE WTU-SUBJECT(WTU-IDX, 3) TO WTU-SUBJECT(WTU-SLOT-IDX, 3)
069700         MOVE WTU-CAPACITY-HOURS(WTU-IDX)
069800             TO WTU-CAPACITY-HOURS(WTU-SLOT-IDX)
069900         MOVE 0 TO WTU-CHURN-DATE(WTU-SLOT-IDX)
070000         SET WTU-IDX TO WTU-SLOT-IDX
070100         PERFORM 2050-WRITE-TUTOR-RECORD THRU 2050-EXIT
070200     END-IF.
070300 2130-EXIT.
070400     EXIT.
070500**
070600*****************************************************************
070700*              2200-GENERATE-ENROLLMENTS SECTION
070800*****************************************************************
070900 2200-GENERATE-ENROLLMENTS SECTION.
071000 2200-GENERATE-ENROLLMENTS.
071100     MOVE GEN-START-DATE TO CD-CURRENT-DATE
071200     MOVE 'N' TO SW-DATE-RANGE-DONE
071300     PERFORM 2210-ENROLL-ONE-DAY THRU 2210-EXIT
071400         UNTIL DATE-RANGE-DONE.
071500 2200-EXIT.
071600     EXIT.
071700*
071800 2210-ENROLL-ONE-DAY.
071900*    RULE G-1 -- SEPTEMBER 1.30, JANUARY 1.20, JUN-AUG 0.80,
072000*    OTHERWISE 1.00.  DAILY COUNT IS INT(5 * MULTIPLIER).
072100     MOVE CD-CURRENT-DATE TO DATE-WORK-AREA
072200     EVALUATE TRUE
072300         WHEN DW-MONTH = 9
072400             MOVE 1.30 TO WK-SEASONAL-MULT
072500         WHEN DW-MONTH = 1
072600             MOVE 1.20 TO WK-SEASONAL-MULT
072700         WHEN DW-MONTH >= 6 AND DW-MONTH <= 8
072800             MOVE 0.80 TO WK-SEASONAL-MULT
072900         WHEN OTHER
073000             MOVE 1.00 TO WK-SEASONAL-MULT
073100     END-EVALUATE
073200     COMPUTE WK-DAILY-ENROLL-CNT = 5 * WK-SEASONAL-MULT
073300     PERFORM 2220-BUILD-ONE-ENROLLMENT THRU 2220-EXIT
073400         VARYING WK-ENROLL-IDX FROM 1 BY 1
073500         UNTIL WK-ENROLL-IDX > WK-DAILY-ENROLL-CNT
073600     IF CD-CURRENT-DATE = GEN-END-DATE
073700         MOVE 'Y' TO SW-DATE-RANGE-DONE
073800     ELSE
073900         PERFORM 1800-ADD-ONE-DAY THRU 1800-EXIT
074000     END-IF.
074100 2210-EXIT.
074200     EXIT.
074300*
074400 2220-BUILD-ONE-ENROLLMENT.
074500     ADD 1 TO WK-ENROLL-SEQ
074600     ADD 1 TO WK-TOTAL-ENROLLMENTS
074700     PERFORM 1910-RANDOM-PCT THRU 1910-EXIT
074800     COMPUTE WK-SLOT-IDX = (RND-PCT * GEN-STUDENT-COUNT / 100) + 1
074900     MOVE SPACES TO ENR-STUDENT-ID
075000     STRING 'STU' DELIMITED BY SIZE
075100            WK-SLOT-IDX DELIMITED BY SIZE
075200         INTO ENR-STUDENT-ID
075300     PERFORM 2040-PICK-ONE-SUBJECT THRU 2040-EXIT
075400     MOVE WK-PICKED-SUBJECT TO ENR-SUBJECT
075500     PERFORM 2230-BUILD-COHORT-ID THRU 2230-EXIT
075600     MOVE CD-CURRENT-DATE TO ENR-START-DATE
075700     MOVE 40 TO MP-LOW
075800     MOVE 70 TO MP-MODE
075900     MOVE 100 TO MP-HIGH
076000     PERFORM 1920-MODE-WEIGHTED-PICK THRU 1920-EXIT
076100     COMPUTE ENR-ENGAGEMENT-SCORE = MP-RESULT / 100
076200     WRITE ENROLLMENT-RECORD
076300     IF WEN-COUNT < 6000
076400         ADD 1 TO WEN-COUNT
076500         SET WEN-IDX TO WEN-COUNT
076600         MOVE ENR-STUDENT-ID TO WEN-STUDENT-ID(WEN-IDX)
076700         MOVE ENR-SUBJECT    TO WEN-SUBJECT(WEN-IDX)
076800     END-IF.
076900 2220-EXIT.
077000     EXIT.
077100*
077200 2230-BUILD-COHORT-ID.
077300*    YEAR + SEMESTER (FALL IF MONTH >= 8, ELSE SPRING) +
077400*    SUBJECT + A COURSE NUMBER DERIVED FROM THE STUDENT SLOT.
077500     MOVE CD-CURRENT-DATE TO DATE-WORK-AREA
077600     MOVE SPACES TO ENR-COHORT-ID
077700     IF DW-MONTH >= 8
077800         STRING DW-YEAR DELIMITED BY SIZE
077900                'FALL-' DELIMITED BY SIZE
078000                WK-PICKED-SUBJECT DELIMITED BY SIZE
078100                '-' DELIMITED BY SIZE
078200                WK-SLOT-IDX DELIMITED BY SIZE
078300             INTO ENR-COHORT-ID
078400     ELSE
078500         STRING DW-YEAR DELIMITED BY SIZE
078600                'SPRING-' DELIMITED BY SIZE
078700                WK-PICKED-SUBJECT DELIMITED BY SIZE
078800                '-' DELIMITED BY SIZE
078900                WK-SLOT-IDX DELIMITED BY SIZE
079000             INTO ENR-COHORT-ID
079100     END-IF.
079200 2230-EXIT.
079300     EXIT.
079400**
079500*****************************************************************
079600*                2300-GENERATE-SESSIONS SECTION
079700*****************************************************************
079800 2300-GENERATE-SESSIONS SECTION.
079900 2300-GENERATE-SESSIONS.
080000*    RULE: TARGET IS THE GREATER OF 10000 AND ENROLLMENTS * 8.
080100     COMPUTE WK-TARGET-SESSIONS = WK-TOTAL-ENROLLMENTS * 8
080200     IF WK-TARGET-SESSIONS < 10000
080300         MOVE 10000 TO WK-TARGET-SESSIONS
080400     END-IF
080500     MOVE GEN-START-DATE TO CD-CURRENT-DATE
080600     MOVE 'N' TO SW-DATE-RANGE-DONE
080700     MOVE 'N' TO SW-SESSION-TARGET-MET
080800     PERFORM 2310-SESSIONS-ONE-DAY THRU 2310-EXIT
080900         UNTIL DATE-RANGE-DONE OR SESSION-TARGET-MET.
081000 2300-EXIT.
081100     EXIT.
081200*
081300 2310-SESSIONS-ONE-DAY.
081400*    RULE G-3 -- NOVEMBER AND MAY DECLINE TO 0.80, OTHERWISE
081500*    1.00.  DAILY BASE COUNT IS A FLAT SLICE OF THE TARGET
081600*    SPREAD ACROSS A TYPICAL 90-DAY TERM.
081700     MOVE CD-CURRENT-DATE TO DATE-WORK-AREA
081800     IF DW-MONTH = 11 OR DW-MONTH = 5
081900         MOVE 0.80 TO WK-DECLINE-MULT
082000     ELSE
082100         MOVE 1.00 TO WK-DECLINE-MULT
082200     END-IF
082300     COMPUTE WK-DAILY-SESSION-CNT ROUNDED =
082400         (WK-TARGET-SESSIONS / 90) * WK-DECLINE-MULT
082500     IF WK-DAILY-SESSION-CNT = 0
082600         MOVE 1 TO WK-DAILY-SESSION-CNT
082700     END-IF
082800     PERFORM 2320-BUILD-ONE-SESSION THRU 2320-EXIT
082900         VARYING WK-SESSION-IDX FROM 1 BY 1
083000         UNTIL WK-SESSION-IDX > WK-DAILY-SESSION-CNT
083100            OR SESSION-TARGET-MET
083200     IF WK-SESSIONS-WRITTEN >= WK-TARGET-SESSIONS
083300         MOVE 'Y' TO SW-SESSION-TARGET-MET
083400     END-IF
083500     IF CD-CURRENT-DATE = GEN-END-DATE
083600         MOVE 'Y' TO SW-DATE-RANGE-DONE
083700     ELSE
083800         PERFORM 1800-ADD-ONE-DAY THRU 1800-EXIT
083900     END-IF.
084000 2310-EXIT.
084100     EXIT.
084200*
084300 2320-BUILD-ONE-SESSION.
084400     IF WEN-COUNT = 0
084500         MOVE 'Y' TO SW-SESSION-TARGET-MET
084600     ELSE
084700         PERFORM 1910-RANDOM-PCT THRU 1910-EXIT
084800         COMPUTE WK-PICK-ENROLL-IDX =
084900             (RND-PCT * WEN-COUNT / 100) + 1
085000         IF WK-PICK-ENROLL-IDX > WEN-COUNT
085100             MOVE WEN-COUNT TO WK-PICK-ENROLL-IDX
085200         END-IF
085300         SET WEN-IDX TO WK-PICK-ENROLL-IDX
085400         PERFORM 2340-PICK-TUTOR-FOR-SUBJECT THRU 2340-EXIT
085500         IF TUTOR-WAS-FOUND
085600             ADD 1 TO WK-SESSION-SEQ
085700             ADD 1 TO WK-SESSIONS-WRITTEN
085800             MOVE SPACES TO SES-SESSION-ID
085900             STRING 'SES' DELIMITED BY SIZE
086000                    WK-SESSION-SEQ DELIMITED BY SIZE
086100                 INTO SES-SESSION-ID
086200             MOVE WEN-SUBJECT(WEN-IDX)     TO SES-SUBJECT
086300             MOVE WK-PICKED-TUTOR-ID       TO SES-TUTOR-ID
086400             MOVE WEN-STUDENT-ID(WEN-IDX)  TO SES-STUDENT-ID
086500             PERFORM 2330-PICK-SESSION-TIME THRU 2330-EXIT
086600             PERFORM 2350-PICK-DURATION THRU 2350-EXIT
086700             WRITE SESSION-RECORD
086800         END-IF
086900         IF WK-SESSIONS-WRITTEN >= WK-TARGET-SESSIONS
087000             MOVE 'Y' TO SW-SESSION-TARGET-MET
087100         END-IF
087200     END-IF.
087300 2320-EXIT.
087400     EXIT.
087500*
087600 2330-PICK-SESSION-TIME.
087700*    RULE G-4 -- 70 PERCENT PEAK (WEEKDAY 16-21, WEEKEND 10-18),
087800*    30 PERCENT ANYWHERE 08-22.  MINUTES LAND ON A QUARTER HOUR.
087900     PERFORM 1900-NEXT-RANDOM THRU 1900-EXIT
088000     DIVIDE RND-SEED BY 7 GIVING RND-QUOTIENT
088100         REMAINDER WK-SESSION-IDX
088200     IF WK-SESSION-IDX < 5
088300         MOVE 'N' TO WK-IS-WEEKEND
088400     ELSE
088500         MOVE 'Y' TO WK-IS-WEEKEND
088600     END-IF
088700     PERFORM 1910-RANDOM-PCT THRU 1910-EXIT
088800     IF RND-PCT < 70
088900         IF IS-WEEKEND
089000             MOVE 10 TO MP-LOW
089100             MOVE 18 TO MP-HIGH
089200             MOVE 14 TO MP-MODE
089300         ELSE
089400             MOVE 16 TO MP-LOW
089500             MOVE 21 TO MP-HIGH
089600             MOVE 18 TO MP-MODE
089700         END-IF
089800     ELSE
089900         MOVE 8  TO MP-LOW
090000         MOVE 22 TO MP-HIGH
090100         MOVE 15 TO MP-MODE
090200     END-IF
090300     PERFORM 1920-MODE-WEIGHTED-PICK THRU 1920-EXIT
090400     MOVE MP-RESULT TO WK-SESSION-HOUR
090500     PERFORM 1910-RANDOM-PCT THRU 1910-EXIT
090600     DIVIDE RND-PCT BY 4 GIVING WK-DURATION-TABLE-IX
090700         REMAINDER RND-QUOTIENT
090800     COMPUTE WK-SESSION-MINUTE = WK-DURATION-TABLE-IX * 15
090900     MOVE CD-CURRENT-DATE TO SES-SCHEDULED-TIME(1:8)
091000     MOVE WK-SESSION-HOUR TO SES-SCHEDULED-TIME(9:2)
091100     MOVE WK-SESSION-MINUTE TO SES-SCHEDULED-TIME(11:2)
091200     MOVE 0 TO SES-SCHEDULED-TIME(13:2).
091300 2330-EXIT.
091400     EXIT.
091500*
091600 2350-PICK-DURATION.
091700*    RULE G-5 -- SAT/PREP SUBJECTS PICK FROM 60/90/120; ALL
091800*    OTHER SUBJECTS PICK FROM 30/45/60/90.
091900     PERFORM 1910-RANDOM-PCT THRU 1910-EXIT
092000     IF SES-SUBJECT (1:3) = 'SAT' OR SES-SUBJECT = 'SAT PREP'
092100         DIVIDE RND-PCT BY 3 GIVING RND-QUOTIENT
092200             REMAINDER WK-DURATION-TABLE-IX
092300         EVALUATE WK-DURATION-TABLE-IX
092400             WHEN 0 MOVE 60  TO SES-DURATION-MINUTES
092500             WHEN 1 MOVE 90  TO SES-DURATION-MINUTES
092600             WHEN OTHER MOVE 120 TO SES-DURATION-MINUTES
092700         END-EVALUATE
092800     ELSE
092900         DIVIDE RND-PCT BY 4 GIVING RND-QUOTIENT
093000             REMAINDER WK-DURATION-TABLE-IX
093100         EVALUATE WK-DURATION-TABLE-IX
093200             WHEN 0 MOVE 30 TO SES-DURATION-MINUTES
093300             WHEN 1 MOVE 45 TO SES-DURATION-MINUTES
093400             WHEN 2 MOVE 60 TO SES-DURATION-MINUTES
093500             WHEN OTHER MOVE 90 TO SES-DURATION-MINUTES
093600         END-EVALUATE
093700     END-IF.
093800 2350-EXIT.
093900     EXIT.
094000*
094100 2340-PICK-TUTOR-FOR-SUBJECT.
094200*    RANDOM START POINT, THEN A LINEAR SCAN FOR A TUTOR WHO
094300*    TEACHES THE SUBJECT AND HAS NOT CHURNED BY THE SESSION
094400*    DATE.  CAPPED AT ONE FULL PASS OF THE ROSTER.
094500     MOVE 'N' TO WK-TUTOR-FOUND
094600     MOVE 0 TO WK-TUTOR-TRY-CNT
094700     PERFORM 1910-RANDOM-PCT THRU 1910-EXIT
094800     COMPUTE WK-TUTOR-SEARCH-IDX = (RND-PCT * WTU-COUNT / 100) + 1
094900     IF WK-TUTOR-SEARCH-IDX > WTU-COUNT
095000         MOVE WTU-COUNT TO WK-TUTOR-SEARCH-IDX
095100     END-IF
095200     PERFORM 2345-TEST-ONE-TUTOR THRU 2345-EXIT
095300         UNTIL TUTOR-WAS-FOUND OR WK-TUTOR-TRY-CNT >= WTU-COUNT.
095400 2340-EXIT.
095500     EXIT.
095600*
095700 2345-TEST-ONE-TUTOR.
095800     ADD 1 TO WK-TUTOR-TRY-CNT
095900     SET WTU-IDX TO WK-TUTOR-SEARCH-IDX
096000     IF (WTU-SUBJECT(WTU-IDX, 1) = WEN-SUBJECT(WEN-IDX)
096100        OR WTU-SUBJECT(WTU-IDX, 2) = WEN-SUBJECT(WEN-IDX)
096200        OR WTU-SUBJECT(WTU-IDX, 3) = WEN-SUBJECT(WEN-IDX))
096300        AND (WTU-CHURN-DATE(WTU-IDX) = 0
096400        OR WTU-CHURN-DATE(WTU-IDX) > CD-CURRENT-DATE)
096500         MOVE 'Y' TO WK-TUTOR-FOUND
096600         MOVE WTU-TUTOR-ID(WTU-IDX) TO WK-PICKED-TUTOR-ID
096700     ELSE
096800         ADD 1 TO WK-TUTOR-SEARCH-IDX
096900         IF WK-TUTOR-SEARCH-IDX > WTU-COUNT
097000             MOVE 1 TO WK-TUTOR-SEARCH-IDX
097100         END-IF
097200     END-IF.
097300 2345-EXIT.
097400     EXIT.
097500**
097600*****************************************************************
097700*             2400-GENERATE-HEALTH-METRICS SECTION
097800*****************************************************************
097900 2400-GENERATE-HEALTH-METRICS SECTION.
098000 2400-GENERATE-HEALTH-METRICS.
098100     PERFORM 2410-BUILD-ONE-CUSTOMER THRU 2410-EXIT
098200         VARYING WK-CUSTOMER-SEQ FROM 1 BY 1
098300         UNTIL WK-CUSTOMER-SEQ > 25
098400     MOVE GEN-START-DATE TO CD-CURRENT-DATE
098500     MOVE 'N' TO SW-DATE-RANGE-DONE
098600     PERFORM 2420-HEALTH-ONE-DAY THRU 2420-EXIT
098700         UNTIL DATE-RANGE-DONE.
098800 2400-EXIT.
098900     EXIT.
099000*
099100 2410-BUILD-ONE-CUSTOMER.
099200*    RULE G-6 -- 30 PERCENT OF THE 25 SYNTHETIC CUSTOMERS ARE
099300*    FLAGGED AT-RISK AND DECLINE OVER TIME.
099400     SET CUS-IDX TO WK-CUSTOMER-SEQ
099500     MOVE SPACES TO CUS-CUSTOMER-ID(CUS-IDX)
099600     STRING 'CUS' DELIMITED BY SIZE
099700            WK-CUSTOMER-SEQ DELIMITED BY SIZE
099800         INTO CUS-CUSTOMER-ID(CUS-IDX)
099900     PERFORM 1910-RANDOM-PCT THRU 1910-EXIT
100000     IF RND-PCT < 30
100100         MOVE 'Y' TO CUS-AT-RISK-SW(CUS-IDX)
100200         ADD 1 TO WK-AT-RISK-COUNT
100300     ELSE
100400         MOVE 'N' TO CUS-AT-RISK-SW(CUS-IDX)
100500     END-IF
100600     MOVE 60 TO MP-LOW
100700     MOVE 80 TO MP-MODE
100800     MOVE 100 TO MP-HIGH
100900     PERFORM 1920-MODE-WEIGHTED-PICK THRU 1920-EXIT
101000     MOVE MP-RESULT TO CUS-BASE-SCORE(CUS-IDX).
101100 2410-EXIT.
101200     EXIT.
101300*
101400 2420-HEALTH-ONE-DAY.
101500     PERFORM 2430-BUILD-ONE-HEALTH-METRIC THRU 2430-EXIT
101600         VARYING CUS-IDX FROM 1 BY 1
101700         UNTIL CUS-IDX > 25
101800     IF CD-CURRENT-DATE = GEN-END-DATE
101900         MOVE 'Y' TO SW-DATE-RANGE-DONE
102000     ELSE
102100         PERFORM 1800-ADD-ONE-DAY THRU 1800-EXIT
102200     END-IF.
102300 2420-EXIT.
102400     EXIT.
102500*
102600 2430-BUILD-ONE-HEALTH-METRIC.
102700     MOVE CUS-CUSTOMER-ID(CUS-IDX) TO HLT-CUSTOMER-ID
102800     MOVE CD-CURRENT-DATE          TO HLT-METRIC-DATE
102900     IF CUS-AT-RISK(CUS-IDX)
103000         PERFORM 2440-CALC-ELAPSED-MONTHS THRU 2440-EXIT
103100         COMPUTE HLT-HEALTH-SCORE ROUNDED =
103200             CUS-BASE-SCORE(CUS-IDX) *
103300             (1 - (.05 * CW-ELAPSED-MONTHS))
103400         IF HLT-HEALTH-SCORE < 40
103500             MOVE 40 TO HLT-HEALTH-SCORE
103600         END-IF
103700         MOVE 'AT-RISK' TO HLT-CHURN-RISK-LEVEL
103800     ELSE
103900         MOVE CUS-BASE-SCORE(CUS-IDX) TO HLT-HEALTH-SCORE
104000         MOVE 'HEALTHY' TO HLT-CHURN-RISK-LEVEL
104100     END-IF
104200     MOVE 1 TO MP-LOW
104300     MOVE 7 TO MP-MODE
104400     MOVE 10 TO MP-HIGH
104500     PERFORM 1920-MODE-WEIGHTED-PICK THRU 1920-EXIT
104600     MOVE MP-RESULT TO HLT-ENGAGEMENT-LEVEL
104700     MOVE 0 TO MP-LOW
104800     MOVE 2 TO MP-MODE
104900     MOVE 10 TO MP-HIGH
105000     PERFORM 1920-MODE-WEIGHTED-PICK THRU 1920-EXIT
105100     MOVE MP-RESULT TO HLT-SUPPORT-TICKET-COUNT
105200     MOVE .70 TO MP-LOW
105300     MOVE .90 TO MP-MODE
105400     MOVE 1.00 TO MP-HIGH
105500     PERFORM 1920-MODE-WEIGHTED-PICK THRU 1920-EXIT
105600     MOVE MP-RESULT TO HLT-SESSION-COMPLETION-RATE
105700     WRITE HEALTH-METRIC-RECORD.
105800 2430-EXIT.
105900     EXIT.
106000*
106100 2440-CALC-ELAPSED-MONTHS.
106200*    WHOLE MONTHS BETWEEN GEN-START-DATE AND THE CURRENT RUN
106300*    DAY, HAND-ROLLED (NO INTRINSIC FUNCTIONS).
106400     MOVE GEN-START-DATE TO DATE-WORK-AREA
106500     MOVE DW-MONTH TO WK-TUTOR-TRY-CNT
106600     MOVE CD-CURRENT-DATE TO DATE-WORK-AREA
106700     COMPUTE CW-ELAPSED-MONTHS =
106800         ((DW-YEAR * 12) + DW-MONTH) -
106900         (((GEN-START-DATE / 10000) * 12) + WK-TUTOR-TRY-CNT).
107000 2440-EXIT.
107100     EXIT.
107200**
107300*****************************************************************
107400*            2500-GENERATE-CAPACITY-SNAPSHOTS SECTION
107500*****************************************************************
107600 2500-GENERATE-CAPACITY-SNAPSHOTS SECTION.
107700 2500-GENERATE-CAPACITY-SNAPSHOTS.
107800     MOVE GEN-START-DATE TO CD-CURRENT-DATE
107900     MOVE 'N' TO SW-DATE-RANGE-DONE
108000     PERFORM 2510-SNAPSHOT-ONE-DAY THRU 2510-EXIT
108100         UNTIL DATE-RANGE-DONE.
108200 2500-EXIT.
108300     EXIT.
108400*
108500 2510-SNAPSHOT-ONE-DAY.
108600     PERFORM 2520-SNAPSHOT-ONE-SUBJECT THRU 2520-EXIT
108700         VARYING WK-SNAP-SUBJECT-IDX FROM 1 BY 1
108800         UNTIL WK-SNAP-SUBJECT-IDX > 13
108900     IF CD-CURRENT-DATE = GEN-END-DATE
109000         MOVE 'Y' TO SW-DATE-RANGE-DONE
109100     ELSE
109200         PERFORM 1800-ADD-ONE-DAY THRU 1800-EXIT
109300     END-IF.
109400 2510-EXIT.
109500     EXIT.
109600*
109700 2520-SNAPSHOT-ONE-SUBJECT.
109800*    DAILY CAPACITY = WEEKLY-CAPACITY / 7, SUMMED OVER EVERY
109900*    ACTIVE TUTOR ON THE ROSTER WHO TEACHES THE SUBJECT.
110000*    BOOKED HOURS ARE A MODE-WEIGHTED PICK AGAINST THAT
110100*    CAPACITY RATHER THAN A SECOND PASS OF THE SESSION FILE --
110200*    SEE THE 04/15/07 MAINTENANCE LOG ENTRY.
110300     MOVE 0 TO WK-SNAP-CAPACITY
110400     PERFORM 2530-ADD-TUTOR-CAPACITY THRU 2530-EXIT
110500         VARYING WK-SNAP-TUTOR-IDX FROM 1 BY 1
110600         UNTIL WK-SNAP-TUTOR-IDX > WTU-COUNT
110700     MOVE 0 TO MP-LOW
110800     COMPUTE MP-MODE = WK-SNAP-CAPACITY * .75
110900     MOVE WK-SNAP-CAPACITY TO MP-HIGH
111000     PERFORM 1920-MODE-WEIGHTED-PICK THRU 1920-EXIT
111100     MOVE MP-RESULT TO WK-SNAP-BOOKED
111200     IF WK-SNAP-CAPACITY = 0
111300         MOVE 0 TO WK-SNAP-UTIL
111400     ELSE
111500         COMPUTE WK-SNAP-UTIL ROUNDED =
111600             WK-SNAP-BOOKED / WK-SNAP-CAPACITY
111700         IF WK-SNAP-UTIL > 1.0000
111800             MOVE 1.0000 TO WK-SNAP-UTIL
111900         END-IF
112000     END-IF
112100     EVALUATE TRUE
112200         WHEN WK-SNAP-UTIL >= 0.9500
112300             MOVE 'CRITICAL' TO WK-SNAP-STATUS
112400         WHEN WK-SNAP-UTIL >= 0.8500
112500             MOVE 'WARNING'  TO WK-SNAP-STATUS
112600         WHEN OTHER
112700             MOVE 'NORMAL'   TO WK-SNAP-STATUS
112800     END-EVALUATE
112900     ACCEPT WK-SNAP-TS-DATE FROM DATE YYYYMMDD
112910     MOVE 0 TO WK-SNAP-TS-TIME
113000     MOVE SUB-NAME(WK-SNAP-SUBJECT-IDX) TO CAP-SUBJECT
113100     MOVE 'DAILY'              TO CAP-TIME-WINDOW
113200     MOVE CD-CURRENT-DATE      TO CAP-WINDOW-START
113300     MOVE CD-CURRENT-DATE      TO CAP-WINDOW-END
113400     MOVE WK-SNAP-CAPACITY     TO CAP-TOTAL-HOURS
113500     MOVE WK-SNAP-BOOKED       TO CAP-BOOKED-HOURS
113600     MOVE WK-SNAP-UTIL         TO CAP-UTILIZATION-RATE
113700     MOVE WK-SNAP-STATUS       TO CAP-STATUS
113800     MOVE WK-SNAP-TIMESTAMP    TO CAP-SNAPSHOT-TIME
113900     WRITE CAPACITY-SNAPSHOT-RECORD.
114000 2520-EXIT.
114100     EXIT.
114200*
114300 2530-ADD-TUTOR-CAPACITY.
114400     SET WTU-IDX TO WK-SNAP-TUTOR-IDX
114500     IF (WTU-CHURN-DATE(WTU-IDX) = 0
114600        OR WTU-CHURN-DATE(WTU-IDX) > CD-CURRENT-DATE)
114700        AND (WTU-SUBJECT(WTU-IDX, 1) = SUB-NAME(WK-SNAP-SUBJECT-IDX)
114800        OR WTU-SUBJECT(WTU-IDX, 2) = SUB-NAME(WK-SNAP-SUBJECT-IDX)
114900        OR WTU-SUBJECT(WTU-IDX, 3) = SUB-NAME(WK-SNAP-SUBJECT-IDX))
115000         COMPUTE WK-SNAP-CAPACITY =
115100             WK-SNAP-CAPACITY + (WTU-CAPACITY-HOURS(WTU-IDX) / 7)
115200     END-IF.
115300 2530-EXIT.
115400     EXIT.
115500**
115600*****************************************************************
115700*                9000-WRITE-RUN-SUMMARY SECTION
115800*****************************************************************
115900 9000-WRITE-RUN-SUMMARY SECTION.
116000 9000-WRITE-RUN-SUMMARY.
116100*    K. ISHIDA'S 2007 ROSTER-SHARING CHANGE (SEE MAINTENANCE
116200*    LOG) MADE THE WORK TABLE THE SYSTEM OF RECORD FOR THE
116300*    RUN, SO THE FIRST SLOT'S CHURN-DATE IS ECHOED HERE VIA
116400*    THE SAME FIXED-WIDTH SLOT VIEW THE SEARCH PARAGRAPHS USE,
116500*    AS A QUICK CHECK THAT THE TABLE LAYOUT STILL LINES UP.
116600     IF WTU-COUNT > 0
116700         SET WTU-SLOT-IDX TO 1
116800         DISPLAY 'NBGEN: TUTOR SLOT 1 CHURN-DATE (VIA SLOT VIEW) -- '
116900             WTU-SLOT-CHURN-DATE(WTU-SLOT-IDX)
117000     END-IF
117100     DISPLAY 'NBGEN: TUTORS GENERATED      -- ' WTU-COUNT
117200     DISPLAY 'NBGEN: ENROLLMENTS GENERATED  -- ' WK-TOTAL-ENROLLMENTS
117300     DISPLAY 'NBGEN: SESSIONS GENERATED     -- ' WK-SESSIONS-WRITTEN
117400     DISPLAY 'NBGEN: AT-RISK CUSTOMERS      -- ' WK-AT-RISK-COUNT
117500     CLOSE TUTOR-FILE
117600     CLOSE ENROLLMENT-FILE
117700     CLOSE SESSION-FILE
117800     CLOSE HEALTH-METRIC-FILE
117900     CLOSE CAPACITY-SNAPSHOT-FILE.
118000 9000-EXIT.
118100     EXIT.
