000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. NBFEATEN.
000300 AUTHOR.        L. OKAFOR.
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.  07/08/89.
000600 DATE-COMPILED. 03/03/09.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*===============================================================*
000900* MAINTENENCE LOG
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001100* --------- ------------  ---------------------------------------
001200* 07/08/89 L. OKAFOR       CREATED.  ROLLING 7/14/30 DAY FEATURE   NB-9000
001300*                          EXTRACT FOR THE NIGHTLY SHORTAGE RUN.
001400* 01/15/92 L. OKAFOR       ADDED TUTOR AGGREGATE PASS (TUTOR       NB-9001
001500*                          COUNT, CAPACITY, AVG UTILIZATION).
001600* 09/30/96 T. VERGARA      4-WEEK UTILIZATION TREND ADDED --       NB-9002
001700*                          LEAST SQUARES SLOPE, NO CALL-OUT.
001800* 02/09/99 T. VERGARA      Y2K: REFERENCE-DATE AND ALL WINDOW      NB-9003
001900*                          ARITHMETIC RETESTED ACROSS 1999/2000.
002000* 06/21/04 T. VERGARA      SEASONAL FACTOR AND KNOWN-SEASONAL      NB-9004
002100*                          MULTIPLIER ADDED PER MARKETING REQ.
002200* 11/02/09 K. ISHIDA       SUBJECTS NOW PULLED FROM THE ENROLLMENT NB-9005
002300*                          FILE ITSELF INSTEAD OF THE FULL CATALOG
002400*                          -- SKIPS SUBJECTS WITH NO ACTIVITY.
002500*===============================================================*
002600*    NIGHTLY FEATURE EXTRACT.
002700*    BUILDS ONE FEATURE-RECORD PER SUBJECT THAT SHOWS UP IN THE
002800*    ENROLLMENT FILE, IN SUBJECT NAME ORDER, FOR THE SHORTAGE
002900*    PREDICTION JOB TO READ TOMORROW MORNING.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-3081.
003400 OBJECT-COMPUTER.  IBM-3081.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT ENROLLMENT-FILE ASSIGN TO ENRLDD
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS ENRL-STATUS.
004200     SELECT TUTOR-FILE ASSIGN TO TUTRDD
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS TUTR-STATUS.
004500     SELECT SESSION-FILE ASSIGN TO SESSDD
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS SESS-STATUS.
004800     SELECT FEATURE-FILE ASSIGN TO FEATDD
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS FEAT-STATUS.
005100*===============================================================*
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  ENROLLMENT-FILE.
005500     COPY NBENRL.
005600 FD  TUTOR-FILE.
005700     COPY NBTUTR.
005800 FD  SESSION-FILE.
005900     COPY NBSESS.
006000 FD  FEATURE-FILE.
006100     COPY NBFEAT.
006200*---------------------------------------------------------------*
006300 WORKING-STORAGE SECTION.
006400*---------------------------------------------------------------*
006500 01  SWITCHES-MISC-FIELDS.
006600     05  ENRL-STATUS              PIC X(02).
006700         88  ENRL-OK                        VALUE '00'.
006800         88  ENRL-EOF                        VALUE '10'.
006900     05  TUTR-STATUS              PIC X(02).
007000         88  TUTR-OK                        VALUE '00'.
007100         88  TUTR-EOF                        VALUE '10'.
007200     05  SESS-STATUS              PIC X(02).
007300         88  SESS-OK                        VALUE '00'.
007400         88  SESS-EOF                        VALUE '10'.
007500     05  FEAT-STATUS              PIC X(02).
007600         88  FEAT-OK                        VALUE '00'.
007700     05  WS-REF-DATE              PIC 9(08).
007800     05  WS-SUBJECTS-WRITTEN      PIC 9(02) COMP VALUE 0.
007900*
008000*    DISTINCT SUBJECT TABLE -- BUILT FROM THE ENROLLMENT FILE,
008100*    THEN BUBBLE-SORTED INTO SUBJECT NAME ORDER.
008200 01  SUBJECT-LIST-AREA.
008300     05  SBL-ENTRY-COUNT          PIC 9(02) COMP VALUE 0.
008400     05  SBL-TABLE OCCURS 13 TIMES INDEXED BY SBL-IDX.
008500         10  SBL-NAME             PIC X(20).
008600 01  SUBJECT-LIST-REDEF REDEFINES SUBJECT-LIST-AREA.
008700     05  FILLER                   PIC 9(02) COMP.
008800     05  SBL-ENTRY OCCURS 13 TIMES PIC X(20).
008900*
009000 01  SORT-WORK-AREA.
009100     05  SW-PASS                  PIC 9(02) COMP.
009200     05  SW-SWAPPED-SW            PIC X(01).
009300         88  SW-SWAPPED                     VALUE 'Y'.
009400     05  SW-HOLD                  PIC X(20).
009500*
009600*    DATE ARITHMETIC SCRATCH -- ADD/SUBTRACT DAYS FROM A
009700*    YYYYMMDD DATE BY WALKING IT ONE DAY AT A TIME.  SAME HAND
009800*    ROLLED APPROACH AS THE CAPACITY CALCULATOR.
009900 01  DATE-WORK-AREA.
010000     05  DW-DATE                  PIC 9(08).
010100     05  DW-DATE-BROKEN REDEFINES DW-DATE.
010200         10  DW-YEAR              PIC 9(04).
010300         10  DW-MONTH             PIC 9(02).
010400         10  DW-DAY               PIC 9(02).
010500     05  DW-DAYS-TO-MOVE          PIC 9(04) COMP.
010600     05  DW-MOVE-COUNT            PIC 9(04) COMP.
010700     05  DW-LEAP-QUOTIENT         PIC 9(04) COMP.
010800     05  DW-LEAP-REMAINDER        PIC 9(02) COMP.
010900     05  DW-DAYS-IN-MONTH         PIC 9(02) COMP.
011000*
011100*    PER-SUBJECT ACCUMULATORS, RESET AT THE TOP OF EACH PASS.
011200 01  SUBJECT-ACCUM-AREA.
011300     05  SA-SUBJECT               PIC X(20).
011400     05  SA-ENROLL-7D             PIC 9(05) COMP.
011500     05  SA-ENROLL-14D            PIC 9(05) COMP.
011600     05  SA-ENROLL-30D            PIC 9(05) COMP.
011700     05  SA-ENROLL-THIS-WEEK      PIC 9(05) COMP.
011800     05  SA-ENROLL-LAST-WEEK      PIC 9(05) COMP.
011900     05  SA-ENROLL-MTD            PIC 9(05) COMP.
012000     05  SA-ENROLL-365D           PIC 9(05) COMP.
012100     05  SA-TUTOR-COUNT           PIC 9(04) COMP.
012200     05  SA-CAPACITY-TOTAL        PIC 9(06)V99.
012300     05  SA-UTIL-TOTAL            PIC 9(04)V9999.
012400     05  SA-SESSION-7D            PIC 9(05) COMP.
012500     05  SA-SESSION-14D           PIC 9(05) COMP.
012600     05  SA-SESSION-30D           PIC 9(05) COMP.
012700     05  SA-SESSHRS-7D            PIC 9(05)V99.
012800     05  SA-SESSHRS-14D           PIC 9(05)V99.
012900     05  SA-SESSHRS-30D           PIC 9(05)V99.
013000     05  SA-BOOKED-WEEK OCCURS 4 TIMES PIC 9(05)V99.
013100 01  SUBJECT-ACCUM-REDEF REDEFINES SUBJECT-ACCUM-AREA.
013200     05  FILLER                   PIC X(20).
013300     05  SA-ALL-COUNTERS OCCURS 19 TIMES PIC 9(08).
013400*
013500 01  WORK-FIELDS.
013600     05  WK-WINDOW-START          PIC 9(08).
013700     05  WK-WINDOW-END            PIC 9(08).
013800     05  WK-SESSION-DATE          PIC 9(08).
013900     05  WK-WEEK-INDEX            PIC 9(02) COMP.
014000     05  WK-X-MEAN-DIFF           PIC S9(02)V9 VALUE 0.
014100     05  WK-Y-MEAN                PIC 9(03)V99.
014200     05  WK-TREND-NUMERATOR       PIC S9(05)V999.
014300     05  WK-TREND-TERM            PIC S9(04)V999.
014400     05  WK-DENOM-365             PIC 9(05)V99.
014500     05  WK-MONTH-START           PIC 9(08).
014600*
014700 01  OUTPUT-RECORD-AREA.
014800     05  OR-VELOCITY              PIC S9(03)V9999.
014900*===============================================================*
015000 PROCEDURE DIVISION.
015100*---------------------------------------------------------------*
015200 0000-MAIN-PROCESSING.
015300*---------------------------------------------------------------*
015400     ACCEPT WS-REF-DATE FROM DATE YYYYMMDD
015500     PERFORM 1000-BUILD-SUBJECT-LIST THRU 1000-EXIT
015600     PERFORM 1100-SORT-SUBJECT-LIST
015700     OPEN OUTPUT FEATURE-FILE
015800     PERFORM 2000-PROCESS-SUBJECT
015900         VARYING SBL-IDX FROM 1 BY 1
016000         UNTIL SBL-IDX > SBL-ENTRY-COUNT
016100     CLOSE FEATURE-FILE
016200     PERFORM 9000-WRITE-RUN-SUMMARY
016300     GOBACK.
016400*---------------------------------------------------------------*
016500 1000-BUILD-SUBJECT-LIST.
016600*---------------------------------------------------------------*
016700     MOVE 0 TO SBL-ENTRY-COUNT
016800     OPEN INPUT ENROLLMENT-FILE
016900     IF NOT ENRL-OK
017000         GO TO 1000-EXIT
017100     END-IF
017200     PERFORM 1010-SCAN-LOOP UNTIL ENRL-EOF
017300     CLOSE ENROLLMENT-FILE.
017400 1000-EXIT.
017500     EXIT.
017600*
017700 1010-SCAN-LOOP.
017800     READ ENROLLMENT-FILE
017900         AT END
018000             SET ENRL-EOF TO TRUE
018100         NOT AT END
018200             PERFORM 1020-INSERT-SUBJECT
018300     END-READ.
018400*
018500 1020-INSERT-SUBJECT.
018600     SET SBL-IDX TO 1
018700     SEARCH SBL-ENTRY
018800         AT END
018900             IF SBL-ENTRY-COUNT < 13
019000                 ADD 1 TO SBL-ENTRY-COUNT
019100                 MOVE ENR-SUBJECT TO SBL-NAME(SBL-ENTRY-COUNT)
019200             END-IF
019300         WHEN SBL-ENTRY(SBL-IDX) = ENR-SUBJECT
019400             CONTINUE
019500     END-SEARCH.
019600*---------------------------------------------------------------*
019700 1100-SORT-SUBJECT-LIST.
019800*---------------------------------------------------------------*
019900*    ORDINARY BUBBLE SORT -- AT MOST 13 ENTRIES, NO SORT VERB
020000*    WARRANTED FOR A TABLE THIS SMALL.
020100     IF SBL-ENTRY-COUNT < 2
020200         GO TO 1100-EXIT
020300     END-IF
020400     MOVE 'Y' TO SW-SWAPPED-SW
020500     PERFORM 1110-SORT-PASS UNTIL NOT SW-SWAPPED.
020600 1100-EXIT.
020700     EXIT.
020800*
020900 1110-SORT-PASS.
021000     MOVE 'N' TO SW-SWAPPED-SW
021100     PERFORM 1115-COMPARE-ONE-PAIR
021200         VARYING SW-PASS FROM 1 BY 1
021300         UNTIL SW-PASS > SBL-ENTRY-COUNT - 1.
021400*
021500 1115-COMPARE-ONE-PAIR.
021600     IF SBL-NAME(SW-PASS) > SBL-NAME(SW-PASS + 1)
021700         MOVE SBL-NAME(SW-PASS)     TO SW-HOLD
021800         MOVE SBL-NAME(SW-PASS + 1) TO SBL-NAME(SW-PASS)
021900         MOVE SW-HOLD               TO SBL-NAME(SW-PASS + 1)
022000         MOVE 'Y'                   TO SW-SWAPPED-SW
022100     END-IF.
022200*---------------------------------------------------------------*
022300 2000-PROCESS-SUBJECT.
022400*---------------------------------------------------------------*
022500     MOVE SBL-NAME(SBL-IDX) TO SA-SUBJECT
022600     MOVE 0 TO SA-ENROLL-7D SA-ENROLL-14D SA-ENROLL-30D
022700         SA-ENROLL-THIS-WEEK SA-ENROLL-LAST-WEEK SA-ENROLL-MTD
022800         SA-ENROLL-365D SA-TUTOR-COUNT SA-CAPACITY-TOTAL
022900         SA-UTIL-TOTAL SA-SESSION-7D SA-SESSION-14D
023000         SA-SESSION-30D SA-SESSHRS-7D SA-SESSHRS-14D
023100         SA-SESSHRS-30D
023200     MOVE 0 TO SA-BOOKED-WEEK(1) SA-BOOKED-WEEK(2)
023300         SA-BOOKED-WEEK(3) SA-BOOKED-WEEK(4)
023400     PERFORM 2100-CALC-ENROLL-WINDOWS THRU 2100-EXIT
023500     PERFORM 2200-CALC-TUTOR-FEATURES THRU 2200-EXIT
023600     PERFORM 2300-CALC-SESSION-WINDOWS THRU 2300-EXIT
023700     PERFORM 2400-CALC-WEEKLY-UTIL THRU 2400-EXIT
023800     PERFORM 2800-BUILD-AND-WRITE-RECORD
023900     ADD 1 TO WS-SUBJECTS-WRITTEN.
024000*---------------------------------------------------------------*
024100 2100-CALC-ENROLL-WINDOWS SECTION.
024200*---------------------------------------------------------------*
024300*    RULE F-1, F-2, F-6 (ENROLLMENT PORTION) -- ONE PASS OVER
024400*    THE ENROLLMENT FILE COVERS EVERY TRAILING WINDOW WE NEED.
024500 2100-CALC-ENROLL-WINDOWS.
024600     MOVE WS-REF-DATE TO DW-DATE
024700     MOVE 1 TO DW-DAY
024800     MOVE DW-DATE TO WK-MONTH-START
024900     OPEN INPUT ENROLLMENT-FILE
025000     IF NOT ENRL-OK
025100         GO TO 2100-EXIT
025200     END-IF
025300     PERFORM 2110-ENROLL-LOOP UNTIL ENRL-EOF
025400     CLOSE ENROLLMENT-FILE.
025500 2100-EXIT.
025600     EXIT.
025700*
025800 2110-ENROLL-LOOP.
025900     READ ENROLLMENT-FILE
026000         AT END
026100             SET ENRL-EOF TO TRUE
026200         NOT AT END
026300             IF ENR-SUBJECT = SA-SUBJECT
026400                 PERFORM 2120-BUCKET-ENROLLMENT
026500             END-IF
026600     END-READ.
026700*
026800 2120-BUCKET-ENROLLMENT.
026900     IF ENR-START-DATE > WS-REF-DATE
027000         GO TO 2120-EXIT
027100     END-IF
027200*    7/14/30-DAY TRAILING WINDOWS, INCLUSIVE OF THE REFERENCE.
027300     MOVE WS-REF-DATE TO DW-DATE
027400     PERFORM 9100-SUBTRACT-DAYS-6
027500     IF ENR-START-DATE NOT < DW-DATE
027600         ADD 1 TO SA-ENROLL-7D
027700     END-IF
027800     MOVE WS-REF-DATE TO DW-DATE
027900     MOVE 13 TO DW-DAYS-TO-MOVE
028000     PERFORM 9110-SUBTRACT-N-DAYS
028100     IF ENR-START-DATE NOT < DW-DATE
028200         ADD 1 TO SA-ENROLL-14D
028300     END-IF
028400     MOVE WS-REF-DATE TO DW-DATE
028500     MOVE 29 TO DW-DAYS-TO-MOVE
028600     PERFORM 9110-SUBTRACT-N-DAYS
028700     IF ENR-START-DATE NOT < DW-DATE
028800         ADD 1 TO SA-ENROLL-30D
028900     END-IF
029000*    RULE F-2 -- THIS-WEEK IS (REF-7, REF], LAST-WEEK (REF-14,
029100*    REF-7].
029200     MOVE WS-REF-DATE TO DW-DATE
029300     MOVE 7 TO DW-DAYS-TO-MOVE
029400     PERFORM 9110-SUBTRACT-N-DAYS
029500     IF ENR-START-DATE > DW-DATE AND
029600        ENR-START-DATE NOT > WS-REF-DATE
029700         ADD 1 TO SA-ENROLL-THIS-WEEK
029800     END-IF
029900     MOVE WS-REF-DATE TO DW-DATE
030000     MOVE 14 TO DW-DAYS-TO-MOVE
030100     PERFORM 9110-SUBTRACT-N-DAYS
030200     MOVE DW-DATE TO WK-WINDOW-START
030300     MOVE WS-REF-DATE TO DW-DATE
030400     MOVE 7 TO DW-DAYS-TO-MOVE
030500     PERFORM 9110-SUBTRACT-N-DAYS
030600     IF ENR-START-DATE > WK-WINDOW-START AND
030700        ENR-START-DATE NOT > DW-DATE
030800         ADD 1 TO SA-ENROLL-LAST-WEEK
030900     END-IF
031000*    RULE F-6 -- MONTH-TO-DATE AND TRAILING 365 DAYS.
031100     IF ENR-START-DATE NOT < WK-MONTH-START
031200         ADD 1 TO SA-ENROLL-MTD
031300     END-IF
031400     MOVE WS-REF-DATE TO DW-DATE
031500     MOVE 364 TO DW-DAYS-TO-MOVE
031600     PERFORM 9110-SUBTRACT-N-DAYS
031700     IF ENR-START-DATE NOT < DW-DATE
031800         ADD 1 TO SA-ENROLL-365D
031900     END-IF.
032000 2120-EXIT.
032100     EXIT.
032200*---------------------------------------------------------------*
032300 2200-CALC-TUTOR-FEATURES SECTION.
032400*---------------------------------------------------------------*
032500*    RULE F-3 -- TUTOR COUNT, TOTAL WEEKLY CAPACITY, AVERAGE
032600*    UTILIZATION OVER ACTIVE TUTORS TEACHING THE SUBJECT.
032700 2200-CALC-TUTOR-FEATURES.
032800     OPEN INPUT TUTOR-FILE
032900     IF NOT TUTR-OK
033000         GO TO 2200-EXIT
033100     END-IF
033200     PERFORM 2210-TUTOR-LOOP UNTIL TUTR-EOF
033300     CLOSE TUTOR-FILE.
033400 2200-EXIT.
033500     EXIT.
033600*
033700 2210-TUTOR-LOOP.
033800     READ TUTOR-FILE
033900         AT END
034000             SET TUTR-EOF TO TRUE
034100         NOT AT END
034200             IF TUT-CHURN-DATE = 0
034300                 PERFORM 2220-TEST-SUBJECT-SLOTS
034400             END-IF
034500     END-READ.
034600*
034700 2220-TEST-SUBJECT-SLOTS.
034800     IF TUT-SUBJECT(1) = SA-SUBJECT OR
034900        TUT-SUBJECT(2) = SA-SUBJECT OR
035000        TUT-SUBJECT(3) = SA-SUBJECT
035100         ADD 1 TO SA-TUTOR-COUNT
035200         ADD TUT-WEEKLY-CAPACITY-HOURS TO SA-CAPACITY-TOTAL
035300         ADD TUT-UTILIZATION-RATE TO SA-UTIL-TOTAL
035400     END-IF.
035500*---------------------------------------------------------------*
035600 2300-CALC-SESSION-WINDOWS SECTION.
035700*---------------------------------------------------------------*
035800*    RULE F-1 (SESSION PORTION) AND THE WEEKLY-UTIL BOOKED
035900*    HOURS USED BY RULE F-5.
036000 2300-CALC-SESSION-WINDOWS.
036100     OPEN INPUT SESSION-FILE
036200     IF NOT SESS-OK
036300         GO TO 2300-EXIT
036400     END-IF
036500     PERFORM 2310-SESSION-LOOP UNTIL SESS-EOF
036600     CLOSE SESSION-FILE.
036700 2300-EXIT.
036800     EXIT.
036900*
037000 2310-SESSION-LOOP.
037100     READ SESSION-FILE
037200         AT END
037300             SET SESS-EOF TO TRUE
037400         NOT AT END
037500             IF SES-SUBJECT = SA-SUBJECT
037600                 MOVE SES-SCHEDULED-TIME(1:8) TO WK-SESSION-DATE
037700                 IF WK-SESSION-DATE NOT > WS-REF-DATE
037800                     PERFORM 2320-BUCKET-SESSION
037900                 END-IF
038000             END-IF
038100     END-READ.
038200*
038300 2320-BUCKET-SESSION.
038400     MOVE WS-REF-DATE TO DW-DATE
038500     PERFORM 9100-SUBTRACT-DAYS-6
038600     IF WK-SESSION-DATE NOT < DW-DATE
038700         ADD 1 TO SA-SESSION-7D
038800         COMPUTE SA-SESSHRS-7D ROUNDED =
038900             SA-SESSHRS-7D + SES-DURATION-MINUTES / 60
039000     END-IF
039100     MOVE WS-REF-DATE TO DW-DATE
039200     MOVE 13 TO DW-DAYS-TO-MOVE
039300     PERFORM 9110-SUBTRACT-N-DAYS
039400     IF WK-SESSION-DATE NOT < DW-DATE
039500         ADD 1 TO SA-SESSION-14D
039600         COMPUTE SA-SESSHRS-14D ROUNDED =
039700             SA-SESSHRS-14D + SES-DURATION-MINUTES / 60
039800     END-IF
039900     MOVE WS-REF-DATE TO DW-DATE
040000     MOVE 29 TO DW-DAYS-TO-MOVE
040100     PERFORM 9110-SUBTRACT-N-DAYS
040200     IF WK-SESSION-DATE NOT < DW-DATE
040300         ADD 1 TO SA-SESSION-30D
040400         COMPUTE SA-SESSHRS-30D ROUNDED =
040500             SA-SESSHRS-30D + SES-DURATION-MINUTES / 60
040600     END-IF
040700     PERFORM 2330-BUCKET-WEEKLY-UTIL.
040800*
040900 2330-BUCKET-WEEKLY-UTIL.
041000*    RULE F-5 -- WEEK K=0..3, WINDOW [REF-(K+1)*7+1, REF-K*7].
041100     PERFORM 2335-BUCKET-ONE-WEEK
041200         VARYING WK-WEEK-INDEX FROM 1 BY 1
041300         UNTIL WK-WEEK-INDEX > 4.
041400*
041500 2335-BUCKET-ONE-WEEK.
041600     MOVE WS-REF-DATE TO DW-DATE
041700     COMPUTE DW-DAYS-TO-MOVE = WK-WEEK-INDEX * 7 - 1
041800     PERFORM 9110-SUBTRACT-N-DAYS
041900     MOVE DW-DATE TO WK-WINDOW-START
042000     MOVE WS-REF-DATE TO DW-DATE
042100     COMPUTE DW-DAYS-TO-MOVE = (WK-WEEK-INDEX - 1) * 7
042200     PERFORM 9110-SUBTRACT-N-DAYS
042300     MOVE DW-DATE TO WK-WINDOW-END
042400     IF WK-SESSION-DATE NOT < WK-WINDOW-START AND
042500        WK-SESSION-DATE NOT > WK-WINDOW-END
042600         COMPUTE SA-BOOKED-WEEK(WK-WEEK-INDEX) ROUNDED =
042700             SA-BOOKED-WEEK(WK-WEEK-INDEX) +
042800                 SES-DURATION-MINUTES / 60
042900     END-IF.
043000*---------------------------------------------------------------*
043100 2400-CALC-WEEKLY-UTIL SECTION.
043200*---------------------------------------------------------------*
043300*    CONVERT THE FOUR BOOKED-HOUR BUCKETS TO PERCENT UTILIZATION
043400*    AND FIT THE LEAST-SQUARES TREND LINE (RULE F-5).
043500 2400-CALC-WEEKLY-UTIL.
043600     PERFORM 2405-CONVERT-ONE-WEEK
043700         VARYING WK-WEEK-INDEX FROM 1 BY 1
043800         UNTIL WK-WEEK-INDEX > 4
043900*    MEAN OF THE FOUR WEEKLY VALUES.
044000     COMPUTE FEA-UTILIZATION-AVG-4W ROUNDED =
044100         (FEA-UTIL-WEEK(1) + FEA-UTIL-WEEK(2) +
044200          FEA-UTIL-WEEK(3) + FEA-UTIL-WEEK(4)) / 4
044300     MOVE FEA-UTILIZATION-AVG-4W TO WK-Y-MEAN
044400*    SLOPE = SUM((X-XBAR)*(Y-YBAR)) / 5, X = 0,1,2,3, XBAR=1.5.
044500     COMPUTE WK-TREND-NUMERATOR =
044600         (-1.5 * (FEA-UTIL-WEEK(1) - WK-Y-MEAN)) +
044700         (-0.5 * (FEA-UTIL-WEEK(2) - WK-Y-MEAN)) +
044800         ( 0.5 * (FEA-UTIL-WEEK(3) - WK-Y-MEAN)) +
044900         ( 1.5 * (FEA-UTIL-WEEK(4) - WK-Y-MEAN))
045000     COMPUTE FEA-UTILIZATION-TREND ROUNDED =
045100         WK-TREND-NUMERATOR / 5.
045200 2400-EXIT.
045300     EXIT.
045400*
045500 2405-CONVERT-ONE-WEEK.
045600     IF SA-CAPACITY-TOTAL > 0
045700         COMPUTE OR-VELOCITY ROUNDED =
045800             SA-BOOKED-WEEK(WK-WEEK-INDEX) /
045900                 SA-CAPACITY-TOTAL * 100
046000         MOVE OR-VELOCITY
046100             TO FEA-UTIL-WEEK(WK-WEEK-INDEX)
046200     ELSE
046300         MOVE 0 TO FEA-UTIL-WEEK(WK-WEEK-INDEX)
046400     END-IF.
046500*---------------------------------------------------------------*
046600 2800-BUILD-AND-WRITE-RECORD.
046700*---------------------------------------------------------------*
046800     MOVE SA-SUBJECT             TO FEA-SUBJECT
046900     MOVE WS-REF-DATE            TO FEA-REFERENCE-DATE
047000     MOVE SA-ENROLL-7D           TO FEA-ENROLL-COUNT-7D
047100     MOVE SA-ENROLL-14D          TO FEA-ENROLL-COUNT-14D
047200     MOVE SA-ENROLL-30D          TO FEA-ENROLL-COUNT-30D
047300     COMPUTE FEA-ENROLL-RATE-7D  ROUNDED = SA-ENROLL-7D / 7
047400     COMPUTE FEA-ENROLL-RATE-14D ROUNDED = SA-ENROLL-14D / 14
047500     COMPUTE FEA-ENROLL-RATE-30D ROUNDED = SA-ENROLL-30D / 30
047600     MOVE SA-ENROLL-THIS-WEEK    TO FEA-ENROLL-THIS-WEEK
047700     MOVE SA-ENROLL-LAST-WEEK    TO FEA-ENROLL-LAST-WEEK
047800     PERFORM 2810-CALC-VELOCITY
047900     MOVE SA-TUTOR-COUNT         TO FEA-TUTOR-COUNT
048000     MOVE SA-CAPACITY-TOTAL      TO FEA-TOTAL-CAPACITY-HOURS
048100     IF SA-TUTOR-COUNT > 0
048200         COMPUTE FEA-AVG-TUTOR-UTILIZATION ROUNDED =
048300             SA-UTIL-TOTAL / SA-TUTOR-COUNT
048400     ELSE
048500         MOVE 0 TO FEA-AVG-TUTOR-UTILIZATION
048600     END-IF
048700     MOVE SA-SESSION-7D          TO FEA-SESSION-COUNT-7D
048800     MOVE SA-SESSION-14D         TO FEA-SESSION-COUNT-14D
048900     MOVE SA-SESSION-30D         TO FEA-SESSION-COUNT-30D
049000     MOVE SA-SESSHRS-7D          TO FEA-SESSION-HOURS-7D
049100     MOVE SA-SESSHRS-14D         TO FEA-SESSION-HOURS-14D
049200     MOVE SA-SESSHRS-30D         TO FEA-SESSION-HOURS-30D
049300     COMPUTE FEA-SESSION-RATE-7D  ROUNDED = SA-SESSION-7D / 7
049400     COMPUTE FEA-SESSION-RATE-14D ROUNDED = SA-SESSION-14D / 14
049500     COMPUTE FEA-SESSION-RATE-30D ROUNDED = SA-SESSION-30D / 30
049600     PERFORM 2820-CALC-SEASONAL
049700     PERFORM 2830-CALC-PROBABILITY
049800     WRITE FEATURE-RECORD.
049900*
050000 2810-CALC-VELOCITY.
050100*    RULE F-2.
050200     IF SA-ENROLL-LAST-WEEK = 0
050300         IF SA-ENROLL-THIS-WEEK = 0
050400             MOVE 0 TO FEA-ENROLLMENT-VELOCITY
050500         ELSE
050600             MOVE 1 TO FEA-ENROLLMENT-VELOCITY
050700         END-IF
050800     ELSE
050900         COMPUTE FEA-ENROLLMENT-VELOCITY ROUNDED =
051000             (SA-ENROLL-THIS-WEEK - SA-ENROLL-LAST-WEEK) /
051100                 SA-ENROLL-LAST-WEEK
051200     END-IF.
051300*
051400 2820-CALC-SEASONAL.
051500*    RULE F-6.
051600     MOVE WS-REF-DATE(5:2) TO FEA-MONTH-OF-YEAR
051700     IF SA-ENROLL-365D = 0
051800         MOVE 1.00 TO FEA-SEASONAL-FACTOR
051900     ELSE
052000         COMPUTE WK-DENOM-365 ROUNDED = SA-ENROLL-365D / 12
052100         IF WK-DENOM-365 = 0
052200             MOVE 1.00 TO FEA-SEASONAL-FACTOR
052300         ELSE
052400             COMPUTE FEA-SEASONAL-FACTOR ROUNDED =
052500                 SA-ENROLL-MTD / WK-DENOM-365
052600         END-IF
052700     END-IF
052800     EVALUATE TRUE
052900         WHEN FEA-MONTH-OF-YEAR = 9 OR FEA-MONTH-OF-YEAR = 10
053000             MOVE 1.30 TO FEA-KNOWN-SEASONAL-MULT
053100             MOVE 1 TO FEA-BACK-TO-SCHOOL-FLAG
053200             MOVE 0 TO FEA-SUMMER-FLAG
053300         WHEN FEA-MONTH-OF-YEAR = 6 OR FEA-MONTH-OF-YEAR = 7
053400                 OR FEA-MONTH-OF-YEAR = 8
053500             MOVE 0.80 TO FEA-KNOWN-SEASONAL-MULT
053600             MOVE 0 TO FEA-BACK-TO-SCHOOL-FLAG
053700             MOVE 1 TO FEA-SUMMER-FLAG
053800         WHEN OTHER
053900             MOVE 1.00 TO FEA-KNOWN-SEASONAL-MULT
054000             MOVE 0 TO FEA-BACK-TO-SCHOOL-FLAG
054100             MOVE 0 TO FEA-SUMMER-FLAG
054200     END-EVALUATE.
054300*
054400 2830-CALC-PROBABILITY.
054500*    THE ACTUAL SHORTAGE-PROBABILITY COMES OUT OF THE SCORING
054600*    JOB DOWNSTREAM -- UNTIL THAT RUN POSTS BACK WE SEED IT
054700*    FROM THE CURRENT WEEK'S UTILIZATION SO THE PREDICTOR HAS
054800*    SOMETHING SANE TO READ OVERNIGHT.
054900     IF FEA-UTIL-WEEK(1) > 100
055000         MOVE 1.0000 TO FEA-SHORTAGE-PROBABILITY
055100     ELSE
055200         COMPUTE FEA-SHORTAGE-PROBABILITY ROUNDED =
055300             FEA-UTIL-WEEK(1) / 100
055400     END-IF.
055500*---------------------------------------------------------------*
055600 9000-WRITE-RUN-SUMMARY.
055700*---------------------------------------------------------------*
055800     DISPLAY 'NBFEATEN RUN SUMMARY -- SUBJECTS WRITTEN: '
055900         WS-SUBJECTS-WRITTEN.
056000*---------------------------------------------------------------*
056100 9100-SUBTRACT-DAYS-6.
056200*---------------------------------------------------------------*
056300     MOVE 6 TO DW-DAYS-TO-MOVE
056400     PERFORM 9110-SUBTRACT-N-DAYS.
056500*---------------------------------------------------------------*
056600 9110-SUBTRACT-N-DAYS.
056700*---------------------------------------------------------------*
056800     PERFORM 9115-MOVE-BACK-ONE
056900         VARYING DW-MOVE-COUNT FROM 1 BY 1
057000         UNTIL DW-MOVE-COUNT > DW-DAYS-TO-MOVE.
057100*
057200 9115-MOVE-BACK-ONE.
057300     PERFORM 9120-BACK-ONE-DAY.
057400*---------------------------------------------------------------*
057500 9120-BACK-ONE-DAY.
057600*---------------------------------------------------------------*
057700     IF DW-DAY > 1
057800         SUBTRACT 1 FROM DW-DAY
057900     ELSE
058000         IF DW-MONTH > 1
058100             SUBTRACT 1 FROM DW-MONTH
058200         ELSE
058300             MOVE 12 TO DW-MONTH
058400             SUBTRACT 1 FROM DW-YEAR
058500         END-IF
058600         PERFORM 9130-DAYS-IN-DW-MONTH
058700         MOVE DW-DAYS-IN-MONTH TO DW-DAY
058800     END-IF.
058900*---------------------------------------------------------------*
059000 9130-DAYS-IN-DW-MONTH.
059100*---------------------------------------------------------------*
059200     EVALUATE DW-MONTH
059300         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
059400             MOVE 31 TO DW-DAYS-IN-MONTH
059500         WHEN 4 WHEN 6 WHEN 9 WHEN 11
059600             MOVE 30 TO DW-DAYS-IN-MONTH
059700         WHEN 2
059800             DIVIDE DW-YEAR BY 4 GIVING DW-LEAP-QUOTIENT
059900                 REMAINDER DW-LEAP-REMAINDER
060000             IF DW-LEAP-REMAINDER = 0
060100                 MOVE 29 TO DW-DAYS-IN-MONTH
060200             ELSE
060300                 MOVE 28 TO DW-DAYS-IN-MONTH
060400             END-IF
060500     END-EVALUATE.
