000100*---------------------------------------------------------------*
000200*    NBQLOG  -  DATA QUALITY LOG RECORD                         *
000300*    ONE ROW PER DATA SET PER VALIDATION RUN.                   *
000400*---------------------------------------------------------------*
000500 01  QUALITY-LOG-RECORD.
000600     05  QLG-TABLE-NAME               PIC X(20).
000700     05  QLG-VALIDATION-TIME          PIC 9(14).
000800     05  QLG-QUALITY-SCORE            PIC 9(03)V99.
000900     05  QLG-CRITICAL-ISSUES          PIC 9(03).
001000     05  QLG-WARNING-ISSUES           PIC 9(03).
001100     05  QLG-ALERT-FLAG               PIC X(01).
001200     05  FILLER                       PIC X(04).
