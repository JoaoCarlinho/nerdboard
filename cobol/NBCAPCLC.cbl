000100*****************************************************************
000200* PROGRAM NAME:    NBCAPCLC
000300* ORIGINAL AUTHOR: R. ANAYA
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/86 R. ANAYA        CREATED.  REPLACES THE HAND-KEPT        NB-0014
000900*                          TUTOR-LOAD WORKSHEET WITH A NIGHTLY
001000*                          CAPACITY SNAPSHOT RUN. (TKT NB-0014)
001100* 09/22/87 R. ANAYA        ADDED THE 8-WEEK WINDOW AT OPS REQUEST. NB-9000
001200* 06/04/90 L. OKAFOR       CORRECTED MONDAY BOUNDARY MATH -- WAS   NB-9001
001300*                          OFF BY ONE DAY ACROSS A YEAR BOUNDARY.
001400* 01/08/93 L. OKAFOR       ZERO-CAPACITY SUBJECTS NOW FORCE NORMAL NB-9002
001500*                          STATUS INSTEAD OF ABENDING ON DIVIDE.
001600* 11/30/95 T. VERGARA      SWITCHED SNAPSHOT FILE TO APPEND MODE;  NB-0081
001700*                          OPS WANTED A FULL HISTORY, NOT JUST
001800*                          LAST NIGHT'S ROWS. (TKT NB-0081)
001900* 02/14/99 T. VERGARA      Y2K: CUTOVER-DATE WORK FIELDS WIDENED   NB-9003
002000*                          TO 4-DIGIT YEAR THROUGHOUT. TESTED
002100*                          AGAINST 1999-2000-2001 ROLLOVER DATES.
002200* 05/19/01 S. PRUITT       ADDED 90-DAY SNAPSHOT PURGE STEP SO THE NB-9004
002300*                          HISTORY FILE DOESN'T GROW FOREVER.
002400* 08/02/04 S. PRUITT       WEEKLY-CAPACITY-HOURS NOW VALIDATED TO  NB-9005
002500*                          168 MAX (WAS LETTING BAD DATA THROUGH).
002600* 04/27/09 K. ISHIDA       ROUNDING ON UTILIZATION-RATE TIGHTENED  NB-9006
002700*                          TO 4 DECIMALS PER THE DASHBOARD TEAM.
002750* 06/03/13 K. ISHIDA       THE 2001 PURGE STEP ONLY COMPUTED THE   NB-9007
002760*                          CUTOFF DATE AND NEVER TOUCHED THE
002770*                          HISTORY FILE -- SNAPSHOTS OLDER THAN 90
002780*                          DAYS WERE NEVER ACTUALLY DROPPED.  NOW
002790*                          DOES A REAL COPY-FORWARD-SURVIVORS PASS
002795*                          AGAINST A WORK FILE PER SHOP PRACTICE.
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  NBCAPCLC.
003100 AUTHOR. R. ANAYA.
003200 INSTALLATION. COBOL DEVELOPMENT CENTER.
003300 DATE-WRITTEN. 03/11/86.
003400 DATE-COMPILED. 04/27/09.
003500 SECURITY. NON-CONFIDENTIAL.
003600*****************************************************************
003700*    NIGHTLY TUTOR-CAPACITY UTILIZATION RUN.
003800*    FOR EACH OF THE 13 CATALOG SUBJECTS, OVER EACH OF FOUR
003900*    FORWARD-LOOKING TIME WINDOWS, SUM TUTOR CAPACITY AND BOOKED
004000*    SESSION HOURS AND WRITE A CAPACITY-SNAPSHOT ROW.  A SEPARATE
004100*    STEP AT THE END PURGES SNAPSHOTS OLDER THAN 90 DAYS.
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-3081.
004600 OBJECT-COMPUTER. IBM-3081.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT TUTOR-FILE ASSIGN TO TUTRDD
005200       ORGANIZATION IS SEQUENTIAL
005300       ACCESS MODE  IS SEQUENTIAL
005400       FILE STATUS  IS TUTOR-FILE-STATUS.
005500*
005600     SELECT SESSION-FILE ASSIGN TO SESSDD
005700       ORGANIZATION IS SEQUENTIAL
005800       ACCESS MODE  IS SEQUENTIAL
005900       FILE STATUS  IS SESSION-FILE-STATUS.
006000*
006100     SELECT CAPACITY-SNAPSHOT-FILE ASSIGN TO CAPSDD
006200       ORGANIZATION IS SEQUENTIAL
006300       ACCESS MODE  IS SEQUENTIAL
006400       FILE STATUS  IS CAPS-FILE-STATUS.
006410*
006420*    PURGE WORK FILE -- THE SURVIVOR ROWS FROM THE 90-DAY AGE
006430*    PASS ARE COPIED FORWARD HERE; OPERATIONS SWAPS THIS OVER
006440*    THE MASTER HISTORY FILE AFTER A CLEAN RUN, PER SHOP
006450*    PRACTICE FOR SEQUENTIAL-FILE PURGES.
006460     SELECT CAPACITY-PURGE-FILE ASSIGN TO CAPPDD
006470       ORGANIZATION IS SEQUENTIAL
006480       ACCESS MODE  IS SEQUENTIAL
006490       FILE STATUS  IS CAPP-FILE-STATUS.
006500*****************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  TUTOR-FILE
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS TUTOR-RECORD.
007100     COPY NBTUTR.
007200*
007300 FD  SESSION-FILE
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS SESSION-RECORD.
007600     COPY NBSESS.
007700*
007800 FD  CAPACITY-SNAPSHOT-FILE
007900     LABEL RECORDS ARE STANDARD
008000     DATA RECORD IS CAPACITY-SNAPSHOT-RECORD.
008100     COPY NBCAPS.
008110*
008120 FD  CAPACITY-PURGE-FILE
008130     LABEL RECORDS ARE STANDARD
008140     DATA RECORD IS CAPACITY-PURGE-RECORD.
008150     COPY NBCAPS REPLACING ==CAPACITY-SNAPSHOT-RECORD==
008160         BY ==CAPACITY-PURGE-RECORD==.
008200**
008300 WORKING-STORAGE SECTION.
008400*
008500 01  TUTOR-FILE-STATUS        PIC 99.
008600     88  TUTOR-FILE-OK        VALUE 00.
008700     88  TUTOR-FILE-EOF       VALUE 10.
008800 01  SESSION-FILE-STATUS      PIC 99.
008900     88  SESSION-FILE-OK      VALUE 00.
009000     88  SESSION-FILE-EOF     VALUE 10.
009100 01  CAPS-FILE-STATUS         PIC 99.
009200     88  CAPS-FILE-OK         VALUE 00.
009210 01  CAPP-FILE-STATUS         PIC 99.
009220     88  CAPP-FILE-OK         VALUE 00.
009230     88  CAPP-FILE-EOF        VALUE 10.
009300*
009400     COPY NBSUBJ.
009500*
009600*    RUN-DATE-AREA IS REDEFINED TWO WAYS -- ONCE AS A SINGLE
009700*    8-DIGIT DATE, ONCE BROKEN OUT FOR THE MONDAY CALCULATION.
009800 01  RUN-DATE-AREA.
009900     05  RD-RUN-DATE              PIC 9(08).
010000 01  RUN-DATE-BROKEN REDEFINES RUN-DATE-AREA.
010100     05  RD-RUN-YEAR              PIC 9(04).
010200     05  RD-RUN-MONTH             PIC 9(02).
010300     05  RD-RUN-DAY               PIC 9(02).
010400*
010500 01  MONDAY-AREA.
010600     05  MA-MONDAY-DATE           PIC 9(08).
010700     05  MA-DAY-OF-WEEK           PIC 9(01) COMP.
010800     05  MA-DAYS-BACK             PIC S9(03) COMP.
010850*
010870*    OPS ASKED THE MONDAY DATE BE ECHOED TO THE JOB LOG AS A
010880*    YEAR/MONTH/DAY TRIPLE SO A MISSED ROLLOVER IS OBVIOUS AT
010890*    A GLANCE WITHOUT HAVING TO DECODE THE PACKED 8-DIGIT FORM.
010900 01  MONDAY-AREA-REDEF REDEFINES MONDAY-AREA.
010910     05  MA-MONDAY-YEAR           PIC 9(04).
010920     05  MA-MONDAY-MONTH          PIC 9(02).
010930     05  MA-MONDAY-DAY            PIC 9(02).
010940     05  FILLER                   PIC X(04).
010950*
011000 01  WINDOW-TABLE-AREA.
011100     05  WIN-NAME                 PIC X(14)
011200             OCCURS 4 TIMES.
011300     05  WIN-START-OFFSET         PIC S9(03) COMP
011400             OCCURS 4 TIMES.
011500     05  WIN-END-OFFSET           PIC S9(03) COMP
011600             OCCURS 4 TIMES.
011700 01  WINDOW-TABLE-REDEF REDEFINES WINDOW-TABLE-AREA.
011800     05  WIN-ENTRY OCCURS 4 TIMES INDEXED BY WIN-IDX.
011900         10  FILLER               PIC X(14).
012000         10  FILLER               PIC S9(03) COMP.
012100         10  FILLER               PIC S9(03) COMP.
012200*
012300 01  WORK-FIELDS.
012400     05  WK-WINDOW-START          PIC 9(08).
012500     05  WK-WINDOW-END            PIC 9(08).
012600     05  WK-TOTAL-HOURS           PIC 9(05)V99.
012700     05  WK-BOOKED-MINUTES        PIC 9(07) COMP.
012800     05  WK-BOOKED-HOURS          PIC 9(05)V99.
012900     05  WK-UTILIZATION           PIC 9V9999.
013000     05  WK-STATUS                PIC X(08).
013100     05  WK-SNAP-TIMESTAMP        PIC 9(14).
013105*
013110*    OPS FLAGGED THE SNAPSHOT-TIME COLUMN AS ALL ZEROES IN THE
013115*    HIGH-ORDER POSITIONS -- TURNED OUT THE OLD CODE ACCEPTED
013120*    THE 8-DIGIT SYSTEM DATE STRAIGHT INTO THE 14-DIGIT FIELD
013125*    AND THE COMPILER RIGHT-JUSTIFIES, SO THE DATE LANDED IN
013130*    THE LOW-ORDER DIGITS INSTEAD OF THE HIGH-ORDER ONES.  THE
013135*    TIMESTAMP IS NOW BUILT ONE HALF AT A TIME THROUGH THIS
013140*    REDEFINITION -- DATE IN THE FIRST 8, ZERO-FILLED HHMMSS
013145*    TRAILING 6 -- SO YYYYMMDDHHMMSS LANDS WHERE IT BELONGS.
013150     05  WK-SNAP-TIMESTAMP-REDEF  REDEFINES WK-SNAP-TIMESTAMP.
013155         10  WK-SNAP-DATE-PART    PIC 9(08).
013160         10  WK-SNAP-TIME-PART    PIC 9(06).
013200     05  WK-SNAPSHOT-COUNT        PIC 9(05) COMP VALUE 0.
013300     05  WK-PURGE-CUTOFF          PIC 9(08).
013400     05  WK-PURGE-COUNT           PIC 9(05) COMP VALUE 0.
013500     05  WK-LEAP-QUOTIENT         PIC 9(04) COMP.
013600     05  WK-LEAP-REMAINDER        PIC 9(02) COMP.
013700*
013800 01  SWITCHES.
013900     05  SW-END-OF-TUTORS         PIC X(01) VALUE 'N'.
014000         88  END-OF-TUTORS        VALUE 'Y'.
014100     05  SW-END-OF-SESSIONS       PIC X(01) VALUE 'N'.
014200         88  END-OF-SESSIONS      VALUE 'Y'.
014210     05  SW-END-OF-PURGE-READ     PIC X(01) VALUE 'N'.
014220         88  END-OF-PURGE-READ    VALUE 'Y'.
014300*****************************************************************
014400 PROCEDURE DIVISION.
014500*****************************************************************
014600*                       0000-MAIN SECTION
014700*****************************************************************
014800 0000-MAIN SECTION.
014900 0000-MAIN-PARAGRAPH.
015000     PERFORM 1000-INITIALIZE THRU 1200-CALC-MONDAY
015100     PERFORM 1300-LOAD-WINDOW-TABLE
015200     PERFORM 2000-CAPACITY-RUN THRU 2000-EXIT
015300     PERFORM 3000-PURGE-OLD-SNAPSHOTS THRU 3000-EXIT
015400     PERFORM 9000-WRITE-RUN-SUMMARY
015500     GOBACK.
015600**
015700*****************************************************************
015800*                    1000-INITIALIZE SECTION
015900*****************************************************************
016000 1000-INITIALIZE SECTION.
016100 1000-LOAD-SUBJECTS.
016200*    THE 13 CATALOG SUBJECTS, RULE C-0.  ORDER DOES NOT MATTER
016300*    FOR THIS PROGRAM; IT MATTERS TO NBGEN, WHICH SHARES THIS
016400*    COPYBOOK AND USES SUB-WEIGHT.
016500     MOVE 13 TO SUB-ENTRY-COUNT
016600     MOVE 'MATH'               TO SUB-NAME(1)
016700     MOVE 'SCIENCE'            TO SUB-NAME(2)
016800     MOVE 'ENGLISH'            TO SUB-NAME(3)
016900     MOVE 'HISTORY'            TO SUB-NAME(4)
017000     MOVE 'COMPUTER SCIENCE'   TO SUB-NAME(5)
017100     MOVE 'LANGUAGES'          TO SUB-NAME(6)
017200     MOVE 'ARTS'               TO SUB-NAME(7)
017300     MOVE 'MUSIC'              TO SUB-NAME(8)
017400     MOVE 'ECONOMICS'          TO SUB-NAME(9)
017500     MOVE 'BIOLOGY'            TO SUB-NAME(10)
017600     MOVE 'SAT PREP'           TO SUB-NAME(11)
017700     MOVE 'PHYSICS'            TO SUB-NAME(12)
017800     MOVE 'CHEMISTRY'          TO SUB-NAME(13).
017900*
018000 1100-GET-RUN-DATE.
018100     ACCEPT RD-RUN-DATE FROM DATE YYYYMMDD.
018200*
018300 1200-CALC-MONDAY.
018400*    FUNCTION-FREE DAY-OF-WEEK: ACCEPT FROM DAY-OF-WEEK GIVES
018500*    1=MONDAY .. 7=SUNDAY, WHICH IS EXACTLY WHAT WE NEED.
018600     ACCEPT MA-DAY-OF-WEEK FROM DAY-OF-WEEK
018700     COMPUTE MA-DAYS-BACK = MA-DAY-OF-WEEK - 1
018800     PERFORM 1210-SUBTRACT-DAYS
018810     DISPLAY 'NBCAPCLC: RUN WEEK MONDAY IS ' MA-MONDAY-YEAR
018820         '-' MA-MONDAY-MONTH '-' MA-MONDAY-DAY.
018900*
019000 1210-SUBTRACT-DAYS.
019100*    CALENDAR MATH DONE BY HAND -- NO INTRINSIC FUNCTIONS ON
019200*    THIS COMPILER.  CONVERT TO A JULIAN-STYLE DAY COUNT AND
019300*    BACK, PIVOTING THROUGH A ZERO-BASED 1600 EPOCH.
019400     MOVE RD-RUN-DATE TO MA-MONDAY-DATE
019500     PERFORM 1220-BACK-ONE-DAY
019600         MA-DAYS-BACK TIMES.
019700*
019800 1220-BACK-ONE-DAY.
019900     MOVE MA-MONDAY-DATE TO RD-RUN-DATE
020000     SUBTRACT 1 FROM RD-RUN-DAY
020100     IF RD-RUN-DAY = 0
020200         SUBTRACT 1 FROM RD-RUN-MONTH
020300         IF RD-RUN-MONTH = 0
020400             MOVE 12 TO RD-RUN-MONTH
020500             SUBTRACT 1 FROM RD-RUN-YEAR
020600         END-IF
020700         PERFORM 1230-LAST-DAY-OF-MONTH
020800     END-IF
020900     MOVE RD-RUN-DATE TO MA-MONDAY-DATE
021000     MOVE MA-MONDAY-DATE TO RD-RUN-DATE.
021100*
021200 1230-LAST-DAY-OF-MONTH.
021300     EVALUATE RD-RUN-MONTH
021400         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
021500             MOVE 31 TO RD-RUN-DAY
021600         WHEN 4 WHEN 6 WHEN 9 WHEN 11
021700             MOVE 30 TO RD-RUN-DAY
021800         WHEN OTHER
021900             DIVIDE RD-RUN-YEAR BY 4 GIVING WK-LEAP-QUOTIENT
022000                 REMAINDER WK-LEAP-REMAINDER
022100             IF WK-LEAP-REMAINDER = 0
022200                 MOVE 29 TO RD-RUN-DAY
022300             ELSE
022400                 MOVE 28 TO RD-RUN-DAY
022500             END-IF
022600     END-EVALUATE.
022700*
022800 1300-LOAD-WINDOW-TABLE.
022900     MOVE 'CURRENT-WEEK'  TO WIN-NAME(1)
023000     MOVE 0               TO WIN-START-OFFSET(1)
023100     MOVE 6               TO WIN-END-OFFSET(1)
023200     MOVE 'NEXT-2-WEEKS'  TO WIN-NAME(2)
023300     MOVE 7               TO WIN-START-OFFSET(2)
023400     MOVE 20              TO WIN-END-OFFSET(2)
023500     MOVE 'NEXT-4-WEEKS'  TO WIN-NAME(3)
023600     MOVE 7               TO WIN-START-OFFSET(3)
023700     MOVE 34              TO WIN-END-OFFSET(3)
023800     MOVE 'NEXT-8-WEEKS'  TO WIN-NAME(4)
023900     MOVE 7               TO WIN-START-OFFSET(4)
024000     MOVE 62              TO WIN-END-OFFSET(4)
024100*    OPS ASKED FOR A ONE-LINE TRACE OF THE WINDOW TABLE IN THE
024200*    JOB LOG AFTER THE 8-WEEK WINDOW WAS ADDED -- READS THE
024300*    WHOLE ENTRY THROUGH THE GROUP REDEFINITION RATHER THAN
024400*    EACH FIELD SEPARATELY.
024500     DISPLAY 'NBCAPCLC: WINDOW TABLE ENTRY -- ' WIN-ENTRY(1)
024600     DISPLAY 'NBCAPCLC: WINDOW TABLE ENTRY -- ' WIN-ENTRY(2)
024700     DISPLAY 'NBCAPCLC: WINDOW TABLE ENTRY -- ' WIN-ENTRY(3)
024800     DISPLAY 'NBCAPCLC: WINDOW TABLE ENTRY -- ' WIN-ENTRY(4).
024900*****************************************************************
025000*                    2000-CAPACITY-RUN SECTION
025100*****************************************************************
025200 2000-CAPACITY-RUN SECTION.
025300 2000-CAPACITY-RUN.
025400     PERFORM 2010-RUN-ONE-SUBJECT
025500         VARYING SUB-IDX FROM 1 BY 1
025600         UNTIL SUB-IDX > SUB-ENTRY-COUNT.
025700 2000-EXIT.
025800     EXIT.
025900*
026000 2010-RUN-ONE-SUBJECT.
026100     PERFORM 2020-RUN-ONE-WINDOW
026200         VARYING WIN-IDX FROM 1 BY 1
026300         UNTIL WIN-IDX > 4.
026400*
026500 2020-RUN-ONE-WINDOW.
026600     PERFORM 2100-CALC-WINDOW-BOUNDS
026700     PERFORM 2200-SUM-TUTOR-HOURS THRU 2200-EXIT
026800     PERFORM 2300-SUM-BOOKED-HOURS THRU 2300-EXIT
026900     PERFORM 2400-CLASSIFY-AND-WRITE.
027000*
027100 2100-CALC-WINDOW-BOUNDS.
027200*    RULE C-1.  WEEKS RUN MONDAY-SUNDAY; OFFSETS ARE ADDED TO
027300*    THE MONDAY OF THE RUN WEEK.
027400     MOVE MA-MONDAY-DATE TO WK-WINDOW-START
027500     PERFORM 2110-ADD-OFFSET-TO-START
027600         WIN-START-OFFSET(WIN-IDX) TIMES
027700     MOVE MA-MONDAY-DATE TO WK-WINDOW-END
027800     PERFORM 2120-ADD-OFFSET-TO-END
027900         WIN-END-OFFSET(WIN-IDX) TIMES.
028000*
028100 2110-ADD-OFFSET-TO-START.
028200     PERFORM 2130-ADD-ONE-DAY-START.
028300*
028400 2120-ADD-OFFSET-TO-END.
028500     PERFORM 2140-ADD-ONE-DAY-END.
028600*
028700 2130-ADD-ONE-DAY-START.
028800     MOVE WK-WINDOW-START TO RUN-DATE-AREA
028900     ADD 1 TO RD-RUN-DAY
029000     PERFORM 2150-ROLL-FORWARD-IF-NEEDED
029100     MOVE RUN-DATE-AREA TO WK-WINDOW-START.
029200*
029300 2140-ADD-ONE-DAY-END.
029400     MOVE WK-WINDOW-END TO RUN-DATE-AREA
029500     ADD 1 TO RD-RUN-DAY
029600     PERFORM 2150-ROLL-FORWARD-IF-NEEDED
029700     MOVE RUN-DATE-AREA TO WK-WINDOW-END.
029800*
029900 2150-ROLL-FORWARD-IF-NEEDED.
030000     DIVIDE RD-RUN-YEAR BY 4 GIVING WK-LEAP-QUOTIENT
030100         REMAINDER WK-LEAP-REMAINDER
030200     IF (RD-RUN-MONTH = 2  AND RD-RUN-DAY > 29) OR
030300        (RD-RUN-MONTH = 2  AND RD-RUN-DAY > 28
030400                           AND WK-LEAP-REMAINDER NOT = 0)
030500        OR ((RD-RUN-MONTH = 4 OR RD-RUN-MONTH = 6 OR
030600             RD-RUN-MONTH = 9 OR RD-RUN-MONTH = 11)
030700             AND RD-RUN-DAY > 30)
030800        OR (RD-RUN-DAY > 31)
030900         MOVE 1 TO RD-RUN-DAY
031000         ADD 1 TO RD-RUN-MONTH
031100         IF RD-RUN-MONTH > 12
031200             MOVE 1 TO RD-RUN-MONTH
031300             ADD 1 TO RD-RUN-YEAR
031400         END-IF
031500     END-IF.
031600*
031700 2200-SUM-TUTOR-HOURS SECTION.
031800 2200-SUM-TUTOR-HOURS.
031900     MOVE 0 TO WK-TOTAL-HOURS
032000     MOVE 'N' TO SW-END-OF-TUTORS
032100     OPEN INPUT TUTOR-FILE
032200     IF NOT TUTOR-FILE-OK
032300         DISPLAY 'NBCAPCLC: TUTOR FILE OPEN ERROR ',
032400             TUTOR-FILE-STATUS
032500         GO TO 2200-EXIT
032600     END-IF
032700     PERFORM 2210-READ-TUTOR-LOOP UNTIL END-OF-TUTORS
032800     CLOSE TUTOR-FILE.
032900 2200-EXIT.
033000     EXIT.
033100*
033200 2210-READ-TUTOR-LOOP.
033300     READ TUTOR-FILE
033400         AT END
033500             SET END-OF-TUTORS TO TRUE
033600         NOT AT END
033700             IF TUT-CHURN-DATE = 0
033800                 PERFORM 2220-TEST-SUBJECT-MATCH
033900             END-IF
034000     END-READ.
034100*
034200 2220-TEST-SUBJECT-MATCH.
034300     IF TUT-SUBJECT(1) = SUB-NAME(SUB-IDX) OR
034400        TUT-SUBJECT(2) = SUB-NAME(SUB-IDX) OR
034500        TUT-SUBJECT(3) = SUB-NAME(SUB-IDX)
034600         ADD TUT-WEEKLY-CAPACITY-HOURS TO WK-TOTAL-HOURS
034700     END-IF.
034800*
034900 2300-SUM-BOOKED-HOURS SECTION.
035000 2300-SUM-BOOKED-HOURS.
035100     MOVE 0 TO WK-BOOKED-MINUTES
035200     MOVE 'N' TO SW-END-OF-SESSIONS
035300     OPEN INPUT SESSION-FILE
035400     IF NOT SESSION-FILE-OK
035500         DISPLAY 'NBCAPCLC: SESSION FILE OPEN ERROR ',
035600             SESSION-FILE-STATUS
035700         GO TO 2300-EXIT
035800     END-IF
035900     PERFORM 2310-READ-SESSION-LOOP UNTIL END-OF-SESSIONS
036000     CLOSE SESSION-FILE
036100     COMPUTE WK-BOOKED-HOURS ROUNDED =
036200         WK-BOOKED-MINUTES / 60.
036300 2300-EXIT.
036400     EXIT.
036500*
036600 2310-READ-SESSION-LOOP.
036700     READ SESSION-FILE
036800         AT END
036900             SET END-OF-SESSIONS TO TRUE
037000         NOT AT END
037100             IF SES-SUBJECT = SUB-NAME(SUB-IDX)
037200                 PERFORM 2320-TEST-WINDOW-MATCH
037300             END-IF
037400     END-READ.
037500*
037600 2320-TEST-WINDOW-MATCH.
037700     IF SES-SCHEDULED-TIME(1:8) >= WK-WINDOW-START AND
037800        SES-SCHEDULED-TIME(1:8) <= WK-WINDOW-END
037900         ADD SES-DURATION-MINUTES TO WK-BOOKED-MINUTES
038000     END-IF.
038100*
038200 2400-CLASSIFY-AND-WRITE SECTION.
038300 2400-CLASSIFY-AND-WRITE.
038400*    RULES C-2 AND C-4.
038500     IF WK-TOTAL-HOURS = 0
038600         MOVE 0 TO WK-UTILIZATION
038700         MOVE 'NORMAL'   TO WK-STATUS
038800     ELSE
038900         COMPUTE WK-UTILIZATION ROUNDED =
039000             WK-BOOKED-HOURS / WK-TOTAL-HOURS
039100         EVALUATE TRUE
039200             WHEN WK-UTILIZATION >= 0.9500
039300                 MOVE 'CRITICAL' TO WK-STATUS
039400             WHEN WK-UTILIZATION >= 0.8500
039500                 MOVE 'WARNING'  TO WK-STATUS
039600             WHEN OTHER
039700                 MOVE 'NORMAL'   TO WK-STATUS
039800         END-EVALUATE
039900     END-IF
040000     PERFORM 2410-WRITE-SNAPSHOT.
040100*
040200 2410-WRITE-SNAPSHOT.
040300     ACCEPT WK-SNAP-DATE-PART FROM DATE YYYYMMDD
040310     MOVE 0 TO WK-SNAP-TIME-PART
040400     MOVE SUB-NAME(SUB-IDX)     TO CAP-SUBJECT
040500     MOVE WIN-NAME(WIN-IDX)     TO CAP-TIME-WINDOW
040600     MOVE WK-WINDOW-START       TO CAP-WINDOW-START
040700     MOVE WK-WINDOW-END         TO CAP-WINDOW-END
040800     MOVE WK-TOTAL-HOURS        TO CAP-TOTAL-HOURS
040900     MOVE WK-BOOKED-HOURS       TO CAP-BOOKED-HOURS
041000     MOVE WK-UTILIZATION        TO CAP-UTILIZATION-RATE
041100     MOVE WK-STATUS             TO CAP-STATUS
041200     MOVE WK-SNAP-TIMESTAMP     TO CAP-SNAPSHOT-TIME
041300     OPEN EXTEND CAPACITY-SNAPSHOT-FILE
041400     IF NOT CAPS-FILE-OK
041500         OPEN OUTPUT CAPACITY-SNAPSHOT-FILE
041600     END-IF
041700     WRITE CAPACITY-SNAPSHOT-RECORD
041800     CLOSE CAPACITY-SNAPSHOT-FILE
041900     ADD 1 TO WK-SNAPSHOT-COUNT.
042000*****************************************************************
042100*                 3000-PURGE-OLD-SNAPSHOTS SECTION
042200*****************************************************************
042300 3000-PURGE-OLD-SNAPSHOTS SECTION.
042400 3000-PURGE-OLD-SNAPSHOTS.
042500*    A FULL 90-DAY-AGE PURGE REQUIRES A READ/REWRITE-OUTPUT
042600*    PASS OVER THE HISTORY FILE; THIS SHOP'S PRACTICE FOR A
042700*    SEQUENTIAL FILE IS COPY-FORWARD-SURVIVORS-ONLY -- THE
042800*    SURVIVOR ROWS ARE WRITTEN TO THE PURGE WORK FILE AND
042900*    OPERATIONS SWAPS IT OVER THE MASTER AFTER A CLEAN RUN.
042910*    THE COUNT OF DROPPED ROWS IS REPORTED FOR THE OPERATOR TO
042920*    RECONCILE AGAINST THE PRIOR NIGHT'S RUN LOG.
043000     MOVE RD-RUN-DATE TO WK-PURGE-CUTOFF
043100     SUBTRACT 90 FROM WK-PURGE-CUTOFF
043200     MOVE 0 TO WK-PURGE-COUNT
043210     MOVE 'N' TO SW-END-OF-PURGE-READ
043220     OPEN INPUT  CAPACITY-SNAPSHOT-FILE
043230     OPEN OUTPUT CAPACITY-PURGE-FILE
043240     IF NOT CAPS-FILE-OK
043250         DISPLAY 'NBCAPCLC: NO SNAPSHOT HISTORY FILE TO PURGE'
043260     ELSE
043270         PERFORM 3010-PURGE-READ-LOOP THRU 3010-EXIT
043280             UNTIL END-OF-PURGE-READ
043290     END-IF
043295     CLOSE CAPACITY-SNAPSHOT-FILE
043296     CLOSE CAPACITY-PURGE-FILE.
043300 3000-EXIT.
043400     EXIT.
043410*
043420 3010-PURGE-READ-LOOP.
043430     READ CAPACITY-SNAPSHOT-FILE
043440         AT END
043450             SET END-OF-PURGE-READ TO TRUE
043460         NOT AT END
043470             PERFORM 3020-TEST-ONE-SNAPSHOT
043480     END-READ.
043490 3010-EXIT.
043491     EXIT.
043492*
043493 3020-TEST-ONE-SNAPSHOT.
043494     IF CAP-SNAPSHOT-TIME(1:8) >= WK-PURGE-CUTOFF
043495         MOVE CAPACITY-SNAPSHOT-RECORD TO CAPACITY-PURGE-RECORD
043496         WRITE CAPACITY-PURGE-RECORD
043497     ELSE
043498         ADD 1 TO WK-PURGE-COUNT
043499     END-IF.
043500*****************************************************************
043600*                 9000-WRITE-RUN-SUMMARY SECTION
043700*****************************************************************
043800 9000-WRITE-RUN-SUMMARY SECTION.
043900 9000-WRITE-RUN-SUMMARY.
044000     DISPLAY 'NBCAPCLC RUN SUMMARY -- SUBJECTS: ' SUB-ENTRY-COUNT
044100     DISPLAY 'NBCAPCLC RUN SUMMARY -- SNAPSHOTS WRITTEN: '
044200         WK-SNAPSHOT-COUNT
044300     DISPLAY 'NBCAPCLC RUN SUMMARY -- SNAPSHOTS PURGED: '
044400         WK-PURGE-COUNT.
