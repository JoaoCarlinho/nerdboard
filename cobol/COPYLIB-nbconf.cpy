000100*---------------------------------------------------------------*
000200*    NBCONF  -  LINKAGE BLOCK FOR THE CONFIDENCE SUBROUTINE     *
000300*    COPYD BY NBPREDSV (CALLER) AND NBCONF (CALLED PROGRAM).    *
000400*    SEE RULE P-6, THE CONFIDENCE SCORE CALCULATION.            *
000500*---------------------------------------------------------------*
000600 01  NBCONF-LINKAGE-AREA.
000700     05  LK-PROBABILITY               PIC 9V9999.
000800     05  LK-TREND                     PIC S9(03)V99.
000900     05  LK-VELOCITY                  PIC S9(03)V9999.
001000     05  LK-DATA-QUALITY-SCORE        PIC 9(03)V99.
001100     05  LK-HISTORICAL-POINT-COUNT    PIC 9(04) COMP.
001200     05  LK-CONFIDENCE-SCORE          PIC 9(03)V99.
001300     05  LK-CONFIDENCE-LEVEL          PIC X(06).
001400     05  LK-CERTAINTY-OUT             PIC 9(03)V99.
001500     05  LK-PATTERN-STRENGTH-OUT      PIC 9(03)V99.
