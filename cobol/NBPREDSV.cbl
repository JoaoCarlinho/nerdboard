000100*****************************************************************
000200* PROGRAM NAME:    NBPREDSV
000300* ORIGINAL AUTHOR: S. PRUITT
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/14/92 S. PRUITT       CREATED.  NIGHTLY SHORTAGE PREDICTION   NB-0022
000900*                          RUN -- CALLS OUT TO THE CONFIDENCE AND
001000*                          EXPLANATION SUBROUTINES PER SUBJECT
001100*                          AND HORIZON. (TKT NB-0022)
001200* 11/30/95 T. VERGARA      ADDED THE CHANGE GATE SO A QUIET NIGHT  NB-9000
001300*                          WITH A STEADY PROBABILITY DOESN'T
001400*                          FLOOD THE PREDICTION FILE WITH ROWS
001500*                          NOBODY NEEDS TO SEE.
001600* 02/21/99 T. VERGARA      Y2K REVIEW -- WIDENED THE SHORTAGE-DATE NB-9001
001700*                          WORK AREA TO 4-DIGIT YEARS AND RETESTED
001800*                          THE ROLLOVER ARITHMETIC ACROSS THE
001900*                          1999/2000 BOUNDARY.
002000* 08/02/04 S. PRUITT       CRITICAL-FLAG ADDED PER THE OPS         NB-9002
002100*                          ESCALATION COMMITTEE'S REQUEST.
002200* 11/09/09 K. ISHIDA       CONFIDENCE CALL NOW HANDS BACK          NB-9003
002300*                          CERTAINTY AND PATTERN-STRENGTH SO THE
002400*                          EXPLANATION WRITE-UP DOESN'T HAVE TO
002500*                          RECOMPUTE THEM (SAME NIGHT AS THE
002600*                          NBCONF AND NBEXPL CHANGES).
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  NBPREDSV.
003000 AUTHOR. S. PRUITT.
003100 INSTALLATION. COBOL DEVELOPMENT CENTER.
003200 DATE-WRITTEN. 05/14/92.
003300 DATE-COMPILED. 11/09/09.
003400 SECURITY. NON-CONFIDENTIAL.
003500*****************************************************************
003600*    NIGHTLY PREDICTION DRIVER.  FOR EACH OF THE 13 CATALOG
003700*    SUBJECTS, OVER EACH OF THE FOUR SHORTAGE HORIZONS, SCORES A
003800*    SHORTAGE PREDICTION FROM THAT SUBJECT'S FEATURE ROW, CALLS
003900*    OUT FOR THE CONFIDENCE SCORE AND THE EXPLANATION WRITE-UP,
004000*    AND -- UNLESS THE CHANGE GATE SAYS NOTHING MOVED -- WRITES
004100*    BOTH THE PREDICTION ROW AND THE EXPLANATION REPORT.
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-3081.
004600 OBJECT-COMPUTER. IBM-3081.
004700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT FEATURE-FILE ASSIGN TO FEATDD
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS FEAT-STATUS.
005300     SELECT QUALITY-LOG-FILE ASSIGN TO QLOGDD
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS QLOG-STATUS.
005600     SELECT PREDICTION-FILE ASSIGN TO PREDDD
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS PRED-STATUS.
005900     SELECT EXPLANATION-FILE ASSIGN TO EXPLDD
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS EXPL-STATUS.
006200*****************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  FEATURE-FILE.
006600     COPY NBFEAT.
006700 FD  QUALITY-LOG-FILE.
006800     COPY NBQLOG.
006900 FD  PREDICTION-FILE.
007000     COPY NBPRED.
007100 FD  EXPLANATION-FILE.
007200     COPY NBFMT.
007300*---------------------------------------------------------------*
007400 WORKING-STORAGE SECTION.
007500*---------------------------------------------------------------*
007600 01  SWITCHES-MISC-FIELDS.
007700     05  FEAT-STATUS              PIC X(02).
007800         88  FEAT-OK              VALUE '00'.
007900         88  FEAT-EOF             VALUE '10'.
008000     05  QLOG-STATUS              PIC X(02).
008100         88  QLOG-OK              VALUE '00'.
008200         88  QLOG-EOF             VALUE '10'.
008300     05  PRED-STATUS              PIC X(02).
008400         88  PRED-OK              VALUE '00'.
008500         88  PRED-EOF             VALUE '10'.
008600     05  EXPL-STATUS              PIC X(02).
008700         88  EXPL-OK              VALUE '00'.
008800     05  WK-SKIP-WRITE            PIC X(01).
008900*
009000     COPY NBSUBJ.
009100*
009200*    THE FOUR PREDICTION HORIZONS, RULE P-11.  BROKEN-OUT VIEW
009300*    IS DUMPED TO THE RUN LOG AT STARTUP SO OPS CAN CONFIRM THE
009400*    DAY COUNTS HAVEN'T DRIFTED AFTER A COPYBOOK CHANGE.
009500 01  HORIZON-TABLE-AREA.
009600     05  HOR-NAME                 PIC X(05) OCCURS 4 TIMES.
009700     05  HOR-DAYS                 PIC 9(03) COMP OCCURS 4 TIMES.
009800 01  HORIZON-TABLE-REDEF REDEFINES HORIZON-TABLE-AREA.
009900     05  HOR-ENTRY OCCURS 4 TIMES INDEXED BY HOR-IDX.
010000         10  FILLER               PIC X(05).
010100         10  FILLER               PIC 9(03) COMP.
010200*
010300*    ONE SLOT PER CATALOG SUBJECT, AN EXTRACT OF THE FEATURE ROW
010400*    THE PREDICTOR ACTUALLY NEEDS.  POSITION SUB-IDX LINES UP
010500*    WITH THE SAME POSITION IN SUBJECT-TABLE-AREA ABOVE.
010600 01  FEATURE-TABLE-AREA.
010700     05  FTB-ENTRY-COUNT          PIC 9(03) COMP.
010800     05  FTB-TABLE OCCURS 13 TIMES INDEXED BY FTB-IDX.
010900         10  FTB-SUBJECT              PIC X(20).
011000         10  FTB-REFERENCE-DATE       PIC 9(08).
011100         10  FTB-ENROLLMENT-VELOCITY  PIC S9(03)V9999.
011200         10  FTB-TUTOR-COUNT          PIC 9(04).
011300         10  FTB-TOTAL-CAPACITY-HOURS PIC 9(06)V99.
011400         10  FTB-SESSION-RATE-7D      PIC 9(03)V99.
011500         10  FTB-ENROLL-RATE-7D       PIC 9(03)V99.
011600         10  FTB-UTIL-WEEK-0          PIC 9(03)V99.
011700         10  FTB-UTILIZATION-TREND    PIC S9(03)V99.
011800         10  FTB-SEASONAL-FACTOR      PIC 9(03)V99.
011900         10  FTB-BACK-TO-SCHOOL-FLAG  PIC 9(01).
012000         10  FTB-SUMMER-FLAG          PIC 9(01).
012100         10  FTB-SHORTAGE-PROBABILITY PIC 9V9999.
012200*
012300*    MOST RECENT ACTIVE PROBABILITY PER SUBJECT+HORIZON, RULE
012400*    P-10.  GROWS AS THE PREDICTION FILE IS READ; AT MOST ONE
012500*    SLOT PER SUBJECT/HORIZON PAIR (13 SUBJECTS, 4 HORIZONS).
012600 01  HISTORY-TABLE-AREA.
012700     05  HIST-ENTRY-COUNT         PIC 9(03) COMP VALUE 0.
012800     05  HIST-TABLE
012900             OCCURS 1 TO 52 TIMES DEPENDING ON HIST-ENTRY-COUNT
013000             INDEXED BY HIST-IDX.
013100         10  HIST-SUBJECT             PIC X(20).
013200         10  HIST-HORIZON             PIC X(05).
013300         10  HIST-PROBABILITY         PIC 9V9999.
013400*
013500*    TOTAL STORED PREDICTIONS AND PREDICTIONS WRITTEN TONIGHT,
013600*    PER SUBJECT -- RULE P-6 NEEDS THE FORMER, THE RUN SUMMARY
013700*    NEEDS THE LATTER.
013800 01  SUBJECT-COUNTER-TABLES.
013900     05  SCT-STORED-COUNT   PIC 9(05) COMP OCCURS 13 TIMES
014000                            VALUE 0.
014100     05  SCT-WRITTEN-COUNT  PIC 9(02) COMP OCCURS 13 TIMES
014200                            VALUE 0.
014300*
014400*    RULE P-6, DATA-QUALITY HALF -- UP TO 10 MOST RECENT ROWS
014500*    FOR ENROLLMENTS/SESSIONS/TUTORS SEEN THE SAME RUN NIGHT.
014600 01  QUALITY-AVERAGE-FIELDS.
014700     05  WK-QUALITY-SUM           PIC 9(05)V99.
014800     05  WK-QUALITY-COUNT         PIC 9(02) COMP VALUE 0.
014900     05  WK-DATA-QUALITY-AVG      PIC 9(03)V99.
015000*
015100*    THE RUN DATE AND A SEPARATE SCRATCH DATE AREA FOR ROLLING
015200*    THE SHORTAGE DATE FORWARD DAY BY DAY -- KEPT APART FROM THE
015300*    RUN DATE ITSELF SO THE ARITHMETIC CAN'T CLOBBER IT.
015400 01  RUN-DATE-AREA.
015500     05  RD-RUN-DATE              PIC 9(08).
015600 01  DATE-CALC-AREA.
015700     05  DC-DATE                  PIC 9(08).
015800 01  DATE-CALC-BROKEN REDEFINES DATE-CALC-AREA.
015900     05  DC-YEAR                  PIC 9(04).
016000     05  DC-MONTH                 PIC 9(02).
016100     05  DC-DAY                   PIC 9(02).
016200*
016300 01  WORK-FIELDS.
016400     05  WK-DAYS-UNTRUNC          PIC S9(03)V99.
016500     05  WK-DAYS-UNTIL            PIC 9(03).
016600     05  WK-SHORTAGE-DATE         PIC 9(08).
016700     05  WK-PEAK-UTIL             PIC S9(03)V99.
016800     05  WK-SEVERITY-AMOUNT       PIC S9(03)V99.
016900     05  WK-SEVERITY              PIC X(06).
017000     05  WK-URGENCY               PIC 9(01)V99.
017100     05  WK-URGENCY-NORM          PIC 9(01)V99.
017200     05  WK-SEVERITY-MULT         PIC 9V99.
017300     05  WK-PRIORITY-SCORE        PIC 9(03)V99.
017400     05  WK-CRITICAL-FLAG         PIC X(01).
017500     05  WK-PROB-DELTA            PIC S9V9999.
017600     05  WK-LEAP-QUOTIENT         PIC 9(04) COMP.
017700     05  WK-LEAP-REMAINDER        PIC 9(02) COMP.
017800     05  WK-NARR-IDX              PIC 9(02) COMP.
017900     05  WK-PIECE-IDX             PIC 9(01) COMP.
018000     05  WK-TOTAL-PREDICTIONS     PIC 9(04) COMP VALUE 0.
018100*
018200*    THE THREE SCORE VALUES OUT OF NBCONF FOR THIS SUBJECT AND
018300*    HORIZON, VIEWED AS A SMALL TABLE SO 3235-VALIDATE-SCORES
018400*    CAN WALK ALL THREE IN ONE LOOP INSTEAD OF THREE IFS.
018500 01  SCORE-FIELDS.
018600     05  WK-CONFIDENCE-SCORE      PIC 9(03)V99.
018700     05  WK-CERTAINTY             PIC 9(03)V99.
018800     05  WK-PATTERN-STRENGTH      PIC 9(03)V99.
018900 01  SCORE-FIELDS-REDEF REDEFINES SCORE-FIELDS.
019000     05  WK-SCORE-PIECE           PIC 9(03)V99 OCCURS 3 TIMES.
019100 01  WK-CONFIDENCE-LEVEL          PIC X(06).
019200*
019300*    PREDICTION-ID BUILD AREA -- 'PRED_' PLUS A 12-CHARACTER
019400*    SUFFIX MADE OF THE CLOCK, THE SUBJECT/HORIZON POSITION, AND
019500*    A ROLLING SEQUENCE DIGIT SO TWO HORIZONS SCORED WITHIN THE
019600*    SAME CLOCK TICK STILL GET DIFFERENT IDS.
019700 01  WK-TIME-STAMP                PIC 9(08).
019800 01  WK-SUB-IDX-NUM                PIC 9(02).
019900 01  WK-HOR-IDX-NUM                PIC 9(01).
020000 01  WK-ID-SEQUENCE                PIC 9(01) VALUE 0.
020100 01  WK-PREDICTION-ID              PIC X(17).
020200*---------------------------------------------------------------*
020300*    THE TWO SUBPROGRAM LINKAGE AREAS NBPREDSV PASSES ON ITS
020400*    CALLS.  KEPT IN WORKING-STORAGE, NOT LINKAGE, BECAUSE THIS
020500*    PROGRAM OWNS THE STORAGE -- NBCONF AND NBEXPL ONLY BORROW
020600*    IT FOR THE LENGTH OF THE CALL.
020700     COPY NBCONF.
020800     COPY NBEXPL.
020900*===============================================================*
021000 PROCEDURE DIVISION.
021100*---------------------------------------------------------------*
021200 0000-MAIN-PARAGRAPH.
021300*---------------------------------------------------------------*
021400     PERFORM 1000-INITIALIZE
021500     PERFORM 2000-LOAD-FEATURE-TABLE   THRU 2000-EXIT
021600     PERFORM 2500-LOAD-QUALITY-AVERAGE THRU 2500-EXIT
021700     PERFORM 2700-LOAD-PREDICTION-HIST THRU 2700-EXIT
021800     OPEN OUTPUT EXPLANATION-FILE
021900     PERFORM 3000-SCORE-ONE-SUBJECT THRU 3000-EXIT
022000         VARYING SUB-IDX FROM 1 BY 1
022100         UNTIL SUB-IDX > SUB-ENTRY-COUNT
022200     CLOSE EXPLANATION-FILE
022300     PERFORM 9000-WRITE-RUN-SUMMARY
022400     GOBACK.
022500*---------------------------------------------------------------*
022600 1000-INITIALIZE SECTION.
022700 1000-LOAD-SUBJECTS.
022800*    THE 13 CATALOG SUBJECTS, RULE C-0.
022900     MOVE 13 TO SUB-ENTRY-COUNT
023000     MOVE 'MATH'               TO SUB-NAME(1)
023100     MOVE 'SCIENCE'            TO SUB-NAME(2)
023200     MOVE 'ENGLISH'            TO SUB-NAME(3)
023300     MOVE 'HISTORY'            TO SUB-NAME(4)
023400     MOVE 'COMPUTER SCIENCE'   TO SUB-NAME(5)
023500     MOVE 'LANGUAGES'          TO SUB-NAME(6)
023600     MOVE 'ARTS'               TO SUB-NAME(7)
023700     MOVE 'MUSIC'              TO SUB-NAME(8)
023800     MOVE 'ECONOMICS'          TO SUB-NAME(9)
023900     MOVE 'BIOLOGY'            TO SUB-NAME(10)
024000     MOVE 'SAT PREP'           TO SUB-NAME(11)
024100     MOVE 'PHYSICS'            TO SUB-NAME(12)
024200     MOVE 'CHEMISTRY'          TO SUB-NAME(13).
024300*
024400 1100-GET-RUN-DATE.
024500     ACCEPT RD-RUN-DATE FROM DATE YYYYMMDD.
024600*
024700 1200-LOAD-HORIZON-TABLE.
024800*    RULE P-11.
024900     MOVE '2WEEK' TO HOR-NAME(1)
025000     MOVE 14      TO HOR-DAYS(1)
025100     MOVE '4WEEK' TO HOR-NAME(2)
025200     MOVE 28      TO HOR-DAYS(2)
025300     MOVE '6WEEK' TO HOR-NAME(3)
025400     MOVE 42      TO HOR-DAYS(3)
025500     MOVE '8WEEK' TO HOR-NAME(4)
025600     MOVE 56      TO HOR-DAYS(4)
025700*    STARTUP DUMP SO OPS CAN CONFIRM THE DAY COUNTS HAVEN'T
025800*    DRIFTED AFTER A COPYBOOK CHANGE -- FOUR LITERAL SUBSCRIPTS,
025900*    NOT A LOOP, SINCE THIS RUNS EXACTLY ONCE PER HORIZON.
026000     DISPLAY 'NBPREDSV: HORIZON TABLE ENTRY -- ' HOR-ENTRY(1)
026100     DISPLAY 'NBPREDSV: HORIZON TABLE ENTRY -- ' HOR-ENTRY(2)
026200     DISPLAY 'NBPREDSV: HORIZON TABLE ENTRY -- ' HOR-ENTRY(3)
026300     DISPLAY 'NBPREDSV: HORIZON TABLE ENTRY -- ' HOR-ENTRY(4).
026400*---------------------------------------------------------------*
026500 2000-LOAD-FEATURE-TABLE SECTION.
026600 2000-LOAD-FEATURE-TABLE.
026700     MOVE 0 TO FTB-ENTRY-COUNT
026800     OPEN INPUT FEATURE-FILE
026900     IF NOT FEAT-OK
027000         DISPLAY 'NBPREDSV: FEATURE FILE OPEN ERROR ' FEAT-STATUS
027100         GO TO 2000-EXIT
027200     END-IF
027300     PERFORM 2010-FEATURE-READ-LOOP UNTIL FEAT-EOF
027400     CLOSE FEATURE-FILE.
027500 2000-EXIT.
027600     EXIT.
027700*
027800 2010-FEATURE-READ-LOOP.
027900     READ FEATURE-FILE
028000         AT END
028100             SET FEAT-EOF TO TRUE
028200         NOT AT END
028300             PERFORM 2020-STORE-FEATURE-ROW
028400     END-READ.
028500*
028600 2020-STORE-FEATURE-ROW.
028700     SET SUB-IDX TO 1
028800     SEARCH SUB-TABLE
028900         AT END
029000             DISPLAY 'NBPREDSV: FEATURE ROW FOR UNKNOWN SUBJECT -- '
029100                 FEA-SUBJECT
029200         WHEN SUB-NAME(SUB-IDX) = FEA-SUBJECT
029300             PERFORM 2030-COPY-FEATURE-FIELDS
029400     END-SEARCH.
029500*
029600 2030-COPY-FEATURE-FIELDS.
029700     MOVE FEA-SUBJECT                TO FTB-SUBJECT(SUB-IDX)
029800     MOVE FEA-REFERENCE-DATE         TO FTB-REFERENCE-DATE(SUB-IDX)
029900     MOVE FEA-ENROLLMENT-VELOCITY
030000         TO FTB-ENROLLMENT-VELOCITY(SUB-IDX)
030100     MOVE FEA-TUTOR-COUNT            TO FTB-TUTOR-COUNT(SUB-IDX)
030200     MOVE FEA-TOTAL-CAPACITY-HOURS
030300         TO FTB-TOTAL-CAPACITY-HOURS(SUB-IDX)
030400     MOVE FEA-SESSION-RATE-7D        TO FTB-SESSION-RATE-7D(SUB-IDX)
030500     MOVE FEA-ENROLL-RATE-7D         TO FTB-ENROLL-RATE-7D(SUB-IDX)
030600     MOVE FEA-UTIL-WEEK(1)           TO FTB-UTIL-WEEK-0(SUB-IDX)
030700     MOVE FEA-UTILIZATION-TREND
030800         TO FTB-UTILIZATION-TREND(SUB-IDX)
030900     MOVE FEA-SEASONAL-FACTOR        TO FTB-SEASONAL-FACTOR(SUB-IDX)
031000     MOVE FEA-BACK-TO-SCHOOL-FLAG
031100         TO FTB-BACK-TO-SCHOOL-FLAG(SUB-IDX)
031200     MOVE FEA-SUMMER-FLAG            TO FTB-SUMMER-FLAG(SUB-IDX)
031300     MOVE FEA-SHORTAGE-PROBABILITY
031400         TO FTB-SHORTAGE-PROBABILITY(SUB-IDX)
031500     ADD 1 TO FTB-ENTRY-COUNT.
031600*---------------------------------------------------------------*
031700 2500-LOAD-QUALITY-AVERAGE SECTION.
031800 2500-LOAD-QUALITY-AVERAGE.
031900*    RULE P-6, DATA-QUALITY HALF.  "WITHIN 24 HOURS" COLLAPSES
032000*    TO "LOGGED THE SAME RUN NIGHT" -- THE VALIDATOR JOB RUNS
032100*    JUST AHEAD OF THIS ONE IN THE SAME NIGHTLY CHAIN, SO A ROW
032200*    DATED ANY OTHER NIGHT IS ALREADY MORE THAN A DAY OLD.
032300     MOVE 0 TO WK-QUALITY-SUM
032400     MOVE 0 TO WK-QUALITY-COUNT
032500     OPEN INPUT QUALITY-LOG-FILE
032600     IF NOT QLOG-OK
032700         DISPLAY 'NBPREDSV: QUALITY LOG OPEN ERROR ' QLOG-STATUS
032800         GO TO 2490-DEFAULT-QUALITY-AVG
032900     END-IF
033000     PERFORM 2510-QLOG-READ-LOOP UNTIL QLOG-EOF
033100     CLOSE QUALITY-LOG-FILE.
033200 2490-DEFAULT-QUALITY-AVG.
033300     IF WK-QUALITY-COUNT = 0
033400         MOVE 90 TO WK-DATA-QUALITY-AVG
033500     ELSE
033600         COMPUTE WK-DATA-QUALITY-AVG ROUNDED =
033700             WK-QUALITY-SUM / WK-QUALITY-COUNT
033800     END-IF.
033900 2500-EXIT.
034000     EXIT.
034100*
034200 2510-QLOG-READ-LOOP.
034300     READ QUALITY-LOG-FILE
034400         AT END
034500             SET QLOG-EOF TO TRUE
034600         NOT AT END
034700             PERFORM 2520-TEST-QLOG-ROW
034800     END-READ.
034900*
035000 2520-TEST-QLOG-ROW.
035100     IF WK-QUALITY-COUNT < 10 AND
035200        (QLG-TABLE-NAME = 'ENROLLMENTS' OR
035300         QLG-TABLE-NAME = 'SESSIONS'     OR
035400         QLG-TABLE-NAME = 'TUTORS')      AND
035500        QLG-VALIDATION-TIME(1:8) = RD-RUN-DATE
035600         ADD 1 TO WK-QUALITY-COUNT
035700         ADD QLG-QUALITY-SCORE TO WK-QUALITY-SUM
035800     END-IF.
035900*---------------------------------------------------------------*
036000 2700-LOAD-PREDICTION-HIST SECTION.
036100 2700-LOAD-PREDICTION-HIST.
036200*    RULE P-10 GATE INPUT AND THE STORED-PREDICTION COUNT RULE
036300*    P-6 NEEDS.  THE FILE IS APPEND-ONLY, SO READING IT IN
036400*    WRITE ORDER MEANS THE LAST ROW SEEN FOR A GIVEN
036500*    SUBJECT+HORIZON IS ALWAYS THE MOST RECENT ONE.
036600     MOVE 0 TO HIST-ENTRY-COUNT
036700     OPEN INPUT PREDICTION-FILE
036800     IF NOT PRED-OK
036900         DISPLAY 'NBPREDSV: PREDICTION FILE OPEN ERROR -- '
037000             'NO PRIOR HISTORY, TREATING EVERY ROW AS NEW'
037100         GO TO 2700-EXIT
037200     END-IF
037300     PERFORM 2710-PRED-READ-LOOP UNTIL PRED-EOF
037400     CLOSE PREDICTION-FILE.
037500 2700-EXIT.
037600     EXIT.
037700*
037800 2710-PRED-READ-LOOP.
037900     READ PREDICTION-FILE
038000         AT END
038100             SET PRED-EOF TO TRUE
038200         NOT AT END
038300             PERFORM 2720-STORE-HISTORY-ROW
038400     END-READ.
038500*
038600 2720-STORE-HISTORY-ROW.
038700     PERFORM 2730-BUMP-SUBJECT-COUNT
038800     IF PRD-STATUS = 'ACTIVE'
038900         PERFORM 2740-UPDATE-HISTORY-SLOT
039000     END-IF.
039100*
039200 2730-BUMP-SUBJECT-COUNT.
039300     SET SUB-IDX TO 1
039400     SEARCH SUB-TABLE
039500         AT END
039600             CONTINUE
039700         WHEN SUB-NAME(SUB-IDX) = PRD-SUBJECT
039800             ADD 1 TO SCT-STORED-COUNT(SUB-IDX)
039900     END-SEARCH.
040000*
040100 2740-UPDATE-HISTORY-SLOT.
040200     SET HIST-IDX TO 1
040300     IF HIST-ENTRY-COUNT = 0
040400         PERFORM 2750-ADD-NEW-HISTORY-SLOT
040500     ELSE
040600         SEARCH HIST-TABLE
040700             AT END
040800                 PERFORM 2750-ADD-NEW-HISTORY-SLOT
040900             WHEN HIST-SUBJECT(HIST-IDX) = PRD-SUBJECT AND
041000                  HIST-HORIZON(HIST-IDX) = PRD-HORIZON
041100                 MOVE PRD-SHORTAGE-PROBABILITY
041200                     TO HIST-PROBABILITY(HIST-IDX)
041300         END-SEARCH
041400     END-IF.
041500*
041600 2750-ADD-NEW-HISTORY-SLOT.
041700     IF HIST-ENTRY-COUNT < 52
041800         ADD 1 TO HIST-ENTRY-COUNT
041900         MOVE PRD-SUBJECT     TO HIST-SUBJECT(HIST-ENTRY-COUNT)
042000         MOVE PRD-HORIZON     TO HIST-HORIZON(HIST-ENTRY-COUNT)
042100         MOVE PRD-SHORTAGE-PROBABILITY
042200             TO HIST-PROBABILITY(HIST-ENTRY-COUNT)
042300     END-IF.
042400*---------------------------------------------------------------*
042500 3000-SCORE-ONE-SUBJECT SECTION.
042600 3000-SCORE-ONE-SUBJECT.
042700     PERFORM 3200-SCORE-ONE-HORIZON
042800         VARYING HOR-IDX FROM 1 BY 1 UNTIL HOR-IDX > 4.
042900 3000-EXIT.
043000     EXIT.
043100*---------------------------------------------------------------*
043200 3200-SCORE-ONE-HORIZON.
043300     PERFORM 3210-CALC-DAYS-AND-PEAK
043400     PERFORM 3220-CALC-SEVERITY
043500     PERFORM 3230-CALL-CONFIDENCE
043600     PERFORM 3240-CALC-PRIORITY-AND-CRITICAL
043700     PERFORM 3250-CHECK-CHANGE-GATE
043800     IF WK-SKIP-WRITE = 'N'
043900         PERFORM 3260-BUILD-AND-WRITE-PREDICTION
044000         PERFORM 3270-CALL-EXPLANATION
044100         PERFORM 3280-WRITE-EXPLANATION-REPORT
044200         ADD 1 TO SCT-WRITTEN-COUNT(SUB-IDX)
044300         ADD 1 TO WK-TOTAL-PREDICTIONS
044400     END-IF.
044500*---------------------------------------------------------------*
044600 3210-CALC-DAYS-AND-PEAK.
044700*    RULE P-1, P-2.  SHORTAGE THRESHOLD IS 95% UTILIZATION.
044800     IF FTB-UTILIZATION-TREND(SUB-IDX) > 0
044900         COMPUTE WK-DAYS-UNTRUNC ROUNDED =
045000             (95 - FTB-UTIL-WEEK-0(SUB-IDX)) /
045100                 FTB-UTILIZATION-TREND(SUB-IDX)
045200     ELSE
045300         COMPUTE WK-DAYS-UNTRUNC ROUNDED =
045400             HOR-DAYS(HOR-IDX) *
045500                 (1 - FTB-SHORTAGE-PROBABILITY(SUB-IDX))
045600     END-IF
045700     IF WK-DAYS-UNTRUNC < 0
045800         MOVE 0 TO WK-DAYS-UNTRUNC
045900     END-IF
046000     IF WK-DAYS-UNTRUNC > HOR-DAYS(HOR-IDX)
046100         MOVE HOR-DAYS(HOR-IDX) TO WK-DAYS-UNTRUNC
046200     END-IF
046300     MOVE WK-DAYS-UNTRUNC TO WK-DAYS-UNTIL
046400     COMPUTE WK-PEAK-UTIL ROUNDED =
046500         FTB-UTIL-WEEK-0(SUB-IDX) +
046600         FTB-UTILIZATION-TREND(SUB-IDX) * WK-DAYS-UNTRUNC
046700     PERFORM 3215-CALC-SHORTAGE-DATE.
046800*
046900 3215-CALC-SHORTAGE-DATE.
047000     MOVE RD-RUN-DATE TO WK-SHORTAGE-DATE
047100     PERFORM 3216-ADD-ONE-DAY
047200         WK-DAYS-UNTIL TIMES.
047300*
047400 3216-ADD-ONE-DAY.
047500*    CALENDAR MATH DONE BY HAND, SAME PIVOT NBCAPCLC USES FOR
047600*    ITS WINDOW BOUNDARIES -- NO INTRINSIC FUNCTIONS HERE.
047700     MOVE WK-SHORTAGE-DATE TO DC-DATE
047800     ADD 1 TO DC-DAY
047900     PERFORM 3217-ROLL-FORWARD-IF-NEEDED
048000     MOVE DC-DATE TO WK-SHORTAGE-DATE.
048100*
048200 3217-ROLL-FORWARD-IF-NEEDED.
048300     DIVIDE DC-YEAR BY 4 GIVING WK-LEAP-QUOTIENT
048400         REMAINDER WK-LEAP-REMAINDER
048500     IF (DC-MONTH = 2 AND DC-DAY > 29) OR
048600        (DC-MONTH = 2 AND DC-DAY > 28
048700                       AND WK-LEAP-REMAINDER NOT = 0)
048800        OR ((DC-MONTH = 4 OR DC-MONTH = 6 OR
048900             DC-MONTH = 9 OR DC-MONTH = 11)
049000             AND DC-DAY > 30)
049100        OR (DC-DAY > 31)
049200         MOVE 1 TO DC-DAY
049300         ADD 1 TO DC-MONTH
049400         IF DC-MONTH > 12
049500             MOVE 1 TO DC-MONTH
049600             ADD 1 TO DC-YEAR
049700         END-IF
049800     END-IF.
049900*---------------------------------------------------------------*
050000 3220-CALC-SEVERITY.
050100*    RULE P-3.
050200     COMPUTE WK-SEVERITY-AMOUNT = WK-PEAK-UTIL - 95
050300     IF WK-SEVERITY-AMOUNT < 0
050400         MOVE 0 TO WK-SEVERITY-AMOUNT
050500     END-IF
050600     EVALUATE TRUE
050700         WHEN WK-SEVERITY-AMOUNT < 10
050800             MOVE 'LOW'    TO WK-SEVERITY
050900         WHEN WK-SEVERITY-AMOUNT < 20
051000             MOVE 'MEDIUM' TO WK-SEVERITY
051100         WHEN OTHER
051200             MOVE 'HIGH'   TO WK-SEVERITY
051300     END-EVALUATE.
051400*---------------------------------------------------------------*
051500 3230-CALL-CONFIDENCE.
051600*    RULES P-4 THRU P-7 ARE ALL DONE INSIDE THE SUBROUTINE.
051700     MOVE FTB-SHORTAGE-PROBABILITY(SUB-IDX) TO LK-PROBABILITY
051800     MOVE FTB-UTILIZATION-TREND(SUB-IDX)    TO LK-TREND
051900     MOVE FTB-ENROLLMENT-VELOCITY(SUB-IDX)  TO LK-VELOCITY
052000     MOVE WK-DATA-QUALITY-AVG               TO LK-DATA-QUALITY-SCORE
052100     MOVE SCT-STORED-COUNT(SUB-IDX)
052200         TO LK-HISTORICAL-POINT-COUNT
052300     CALL 'NBCONF' USING NBCONF-LINKAGE-AREA
052400     END-CALL
052500     MOVE LK-CONFIDENCE-SCORE TO WK-CONFIDENCE-SCORE
052600     MOVE LK-CONFIDENCE-LEVEL TO WK-CONFIDENCE-LEVEL
052700     MOVE LK-CERTAINTY-OUT TO WK-CERTAINTY
052800     MOVE LK-PATTERN-STRENGTH-OUT TO WK-PATTERN-STRENGTH
052900     PERFORM 3235-VALIDATE-SCORE-RANGE.
053000*
053100 3235-VALIDATE-SCORE-RANGE.
053200*    BELT AND SUSPENDERS -- NONE OF THESE THREE SHOULD EVER
053300*    COME BACK OVER 100, BUT A ROUNDING SLIP IN NBCONF ONCE GOT
053400*    PAST THIS SHOP'S REVIEW AND PRINTED A 103 ON THE REPORT.
053500     PERFORM 3236-CHECK-ONE-PIECE
053600         VARYING WK-PIECE-IDX FROM 1 BY 1 UNTIL WK-PIECE-IDX > 3.
053700*
053800 3236-CHECK-ONE-PIECE.
053900     IF WK-SCORE-PIECE(WK-PIECE-IDX) > 100
054000         DISPLAY 'NBPREDSV: SCORE PIECE OUT OF RANGE FOR '
054100             SUB-NAME(SUB-IDX)
054200         MOVE 100 TO WK-SCORE-PIECE(WK-PIECE-IDX)
054300     END-IF.
054400*---------------------------------------------------------------*
054500 3240-CALC-PRIORITY-AND-CRITICAL.
054600*    RULE P-8, P-9.
054700     IF WK-DAYS-UNTIL <= 0
054800         MOVE 1.00 TO WK-URGENCY
054900     ELSE
055000         COMPUTE WK-URGENCY ROUNDED = 1 / WK-DAYS-UNTIL
055100     END-IF
055200     COMPUTE WK-URGENCY-NORM ROUNDED = WK-URGENCY * 7
055300     IF WK-URGENCY-NORM > 1
055400         MOVE 1 TO WK-URGENCY-NORM
055500     END-IF
055600     EVALUATE WK-SEVERITY
055700         WHEN 'LOW'
055800             MOVE 0.50 TO WK-SEVERITY-MULT
055900         WHEN 'MEDIUM'
056000             MOVE 0.75 TO WK-SEVERITY-MULT
056100         WHEN OTHER
056200             MOVE 1.00 TO WK-SEVERITY-MULT
056300     END-EVALUATE
056400     COMPUTE WK-PRIORITY-SCORE ROUNDED =
056500         WK-URGENCY-NORM * (WK-CONFIDENCE-SCORE / 100) *
056600             WK-SEVERITY-MULT * 100
056700     IF WK-DAYS-UNTIL < 14 AND WK-CONFIDENCE-SCORE > 70
056800             AND WK-SEVERITY = 'HIGH'
056900         MOVE 'Y' TO WK-CRITICAL-FLAG
057000     ELSE
057100         MOVE 'N' TO WK-CRITICAL-FLAG
057200     END-IF.
057300*---------------------------------------------------------------*
057400 3250-CHECK-CHANGE-GATE.
057500*    RULE P-10.  DEFAULT IS TO WRITE; ONLY SUPPRESS WHEN AN
057600*    ACTIVE ROW ALREADY EXISTS FOR THIS SUBJECT+HORIZON AND THE
057700*    PROBABILITY HASN'T MOVED MORE THAN A TENTH.
057800     MOVE 'N' TO WK-SKIP-WRITE
057900     IF HIST-ENTRY-COUNT > 0
058000         SET HIST-IDX TO 1
058100         SEARCH HIST-TABLE
058200             AT END
058300                 CONTINUE
058400             WHEN HIST-SUBJECT(HIST-IDX) = SUB-NAME(SUB-IDX) AND
058500                  HIST-HORIZON(HIST-IDX) = HOR-NAME(HOR-IDX)
058600                 PERFORM 3255-TEST-PROBABILITY-DELTA
058700         END-SEARCH
058800     END-IF.
058900*
059000 3255-TEST-PROBABILITY-DELTA.
059100     COMPUTE WK-PROB-DELTA =
059200         FTB-SHORTAGE-PROBABILITY(SUB-IDX) -
059300             HIST-PROBABILITY(HIST-IDX)
059400     IF WK-PROB-DELTA < 0
059500         COMPUTE WK-PROB-DELTA = WK-PROB-DELTA * -1
059600     END-IF
059700     IF WK-PROB-DELTA NOT > 0.10
059800         MOVE 'Y' TO WK-SKIP-WRITE
059900     END-IF.
060000*---------------------------------------------------------------*
060100 3260-BUILD-AND-WRITE-PREDICTION.
060200     PERFORM 3265-BUILD-PREDICTION-ID
060300     MOVE WK-PREDICTION-ID TO PRD-PREDICTION-ID
060400     MOVE SUB-NAME(SUB-IDX) TO PRD-SUBJECT
060500     MOVE HOR-NAME(HOR-IDX) TO PRD-HORIZON
060600     MOVE HOR-DAYS(HOR-IDX) TO PRD-HORIZON-DAYS
060700     MOVE FTB-SHORTAGE-PROBABILITY(SUB-IDX)
060800         TO PRD-SHORTAGE-PROBABILITY
060900     MOVE WK-SHORTAGE-DATE TO PRD-PREDICTED-SHORTAGE-DATE
061000     MOVE WK-DAYS-UNTIL TO PRD-DAYS-UNTIL-SHORTAGE
061100     MOVE WK-PEAK-UTIL TO PRD-PREDICTED-PEAK-UTIL
061200     MOVE WK-SEVERITY TO PRD-SEVERITY
061300     MOVE WK-CONFIDENCE-SCORE TO PRD-CONFIDENCE-SCORE
061400     MOVE WK-CONFIDENCE-LEVEL TO PRD-CONFIDENCE-LEVEL
061500     MOVE WK-PRIORITY-SCORE TO PRD-PRIORITY-SCORE
061600     MOVE WK-CRITICAL-FLAG TO PRD-CRITICAL-FLAG
061700     MOVE 'ACTIVE' TO PRD-STATUS
061800     OPEN EXTEND PREDICTION-FILE
061900     IF NOT PRED-OK
062000         OPEN OUTPUT PREDICTION-FILE
062100     END-IF
062200     WRITE PREDICTION-RECORD
062300     CLOSE PREDICTION-FILE.
062400*
062500 3265-BUILD-PREDICTION-ID.
062600     ACCEPT WK-TIME-STAMP FROM TIME
062700     SET WK-SUB-IDX-NUM FROM SUB-IDX
062800     SET WK-HOR-IDX-NUM FROM HOR-IDX
062900     ADD 1 TO WK-ID-SEQUENCE
063000     IF WK-ID-SEQUENCE > 9
063100         MOVE 0 TO WK-ID-SEQUENCE
063200     END-IF
063300     MOVE SPACES TO WK-PREDICTION-ID
063400     STRING 'PRED_'        DELIMITED BY SIZE
063500            WK-TIME-STAMP  DELIMITED BY SIZE
063600            WK-SUB-IDX-NUM DELIMITED BY SIZE
063700            WK-HOR-IDX-NUM DELIMITED BY SIZE
063800            WK-ID-SEQUENCE DELIMITED BY SIZE
063900         INTO WK-PREDICTION-ID.
064000*---------------------------------------------------------------*
064100 3270-CALL-EXPLANATION.
064200*    RULES E-1 THRU E-5 ARE ALL DONE INSIDE THE SUBROUTINE.
064300     MOVE SUB-NAME(SUB-IDX)                TO LK-E-SUBJECT
064400     MOVE HOR-NAME(HOR-IDX)                TO LK-E-HORIZON
064500     MOVE FTB-SHORTAGE-PROBABILITY(SUB-IDX) TO LK-E-PROBABILITY
064600     MOVE WK-DAYS-UNTIL                    TO LK-E-DAYS-UNTIL
064700     MOVE WK-SEVERITY                      TO LK-E-SEVERITY
064800     MOVE WK-CONFIDENCE-SCORE               TO LK-E-CONFIDENCE-SCORE
064900     MOVE WK-CONFIDENCE-LEVEL               TO LK-E-CONFIDENCE-LEVEL
065000     MOVE WK-CERTAINTY                      TO LK-E-CERTAINTY
065100     MOVE WK-PATTERN-STRENGTH               TO LK-E-PATTERN-STRENGTH
065200     MOVE WK-DATA-QUALITY-AVG               TO LK-E-DATA-QUALITY-SCORE
065300     MOVE FTB-ENROLLMENT-VELOCITY(SUB-IDX)  TO LK-E-VELOCITY
065400     MOVE FTB-UTILIZATION-TREND(SUB-IDX)    TO LK-E-TREND
065500     MOVE FTB-UTIL-WEEK-0(SUB-IDX)          TO LK-E-CURRENT-UTIL
065600     MOVE FTB-SEASONAL-FACTOR(SUB-IDX)      TO LK-E-SEASONAL-FACTOR
065700     MOVE FTB-BACK-TO-SCHOOL-FLAG(SUB-IDX)  TO LK-E-BTS-FLAG
065800     MOVE FTB-SUMMER-FLAG(SUB-IDX)          TO LK-E-SUMMER-FLAG
065900     MOVE FTB-TUTOR-COUNT(SUB-IDX)          TO LK-E-TUTOR-COUNT
066000     MOVE FTB-SESSION-RATE-7D(SUB-IDX)      TO LK-E-SESSION-RATE-7D
066100     MOVE FTB-ENROLL-RATE-7D(SUB-IDX)       TO LK-E-ENROLL-RATE-7D
066200     MOVE FTB-TOTAL-CAPACITY-HOURS(SUB-IDX) TO LK-E-CAPACITY-HOURS
066300     CALL 'NBEXPL' USING NBEXPL-LINKAGE-AREA
066400     END-CALL.
066500*---------------------------------------------------------------*
066600 3280-WRITE-EXPLANATION-REPORT.
066700     MOVE SPACES TO NB-PRINT-LINE
066800     MOVE SUB-NAME(SUB-IDX) TO PL-SUBJECT
066900     MOVE HOR-NAME(HOR-IDX) TO PL-HORIZON
067000     MOVE FTB-SHORTAGE-PROBABILITY(SUB-IDX) TO PL-PROBABILITY-EDIT
067100     MOVE WK-SEVERITY TO PL-SEVERITY
067200     MOVE WK-CONFIDENCE-SCORE TO PL-CONFIDENCE-EDIT
067300     WRITE NB-PRINT-LINE
067400     PERFORM 3290-WRITE-ONE-NARRATIVE-LINE
067500         VARYING WK-NARR-IDX FROM 1 BY 1
067600         UNTIL WK-NARR-IDX > LK-E-LINE-COUNT.
067700*
067800 3290-WRITE-ONE-NARRATIVE-LINE.
067900     MOVE SPACES TO NB-PRINT-LINE
068000     MOVE LK-E-LINE-TABLE(WK-NARR-IDX) TO PL-NARRATIVE
068100     WRITE NB-PRINT-LINE.
068200*****************************************************************
068300*                 9000-WRITE-RUN-SUMMARY SECTION
068400*****************************************************************
068500 9000-WRITE-RUN-SUMMARY SECTION.
068600 9000-WRITE-RUN-SUMMARY.
068700     DISPLAY 'NBPREDSV RUN SUMMARY -- SUBJECTS ANALYZED: '
068800         SUB-ENTRY-COUNT
068900     PERFORM 9100-DISPLAY-SUBJECT-COUNT
069000         VARYING SUB-IDX FROM 1 BY 1 UNTIL SUB-IDX > SUB-ENTRY-COUNT
069100     DISPLAY 'NBPREDSV RUN SUMMARY -- TOTAL PREDICTIONS WRITTEN: '
069200         WK-TOTAL-PREDICTIONS.
069300*
069400 9100-DISPLAY-SUBJECT-COUNT.
069500     DISPLAY 'NBPREDSV RUN SUMMARY -- ' SUB-NAME(SUB-IDX)
069600         ' PREDICTIONS WRITTEN: ' SCT-WRITTEN-COUNT(SUB-IDX).
